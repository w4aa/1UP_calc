000100***************************************************************
000200*    C A L C R E C . C P Y                                    *
000300*    RECORD LAYOUT - 1UP CALCULATION OUTPUT                   *
000400*                                                              *
000500*    ONE RECORD PER EVENT X ENGINE X BOOKMAKER COMBINATION     *
000600*    THAT THE RUNNER WAS ABLE TO PRICE.  WRITTEN BY UPENGRUN,  *
000700*    READ BACK (SORTED BY ENGINE-NAME THEN BOOKMAKER) BY       *
000800*    UPANALYZ FOR THE NIGHTLY ACCURACY REPORT.                 *
000900*                                                              *
001000*    LAMBDAS CARRY 4 DECIMALS, HIT PROBABILITIES CARRY 6.      *
001100*    FAIR ODDS ARE STORED WITH NO MARGIN (MARGIN IS APPLIED    *
001200*    LATER, ON DEMAND, BY THE ANALYSIS PROGRAM ONLY).          *
001300*                                                              *
001400*    MAINTENANCE HISTORY                                      *
001500*    ------------------------------------------------------   *
001600*    2020-03-05  RHG  ORIGINAL LAYOUT.                         *
001700*    2020-11-16  LMK  ADDED FAIR-DRAW (PASS-THROUGH OF THE     *
001800*                     BOOKMAKER 1X2 DRAW ODDS) SO THE ANALYSIS *
001900*                     STEP DOES NOT NEED TO RE-READ MKTODDS.   *
002000*    2021-09-10  DWP  CARRY BOTH SPORTY AND BET9JA ACTUAL 1UP  *
002100*                     ODDS ON EVERY ROW - PAWA ROWS COMPARE    *
002200*                     AGAINST THE SPORTY ACTUALS (SAME BOOK    *
002300*                     GROUP), SO NO PAWA ACTUAL COLUMN EXISTS. *
002400*    2023-04-18  DWP  RECORD NOW PADS TO 130 - LEFT ROOM FOR A *
002500*                     CLOSING-LINE VARIANT IF WE EVER PRICE    *
002600*                     TWO SNAPSHOTS A NIGHT.                   *
002700***************************************************************
002800 01  CR-CALCULATION-REC.
002900     03  CR-EVENT-ID                     PIC X(12).
003000*                                                              *
003100*    ENGINE-NAME - SEE THE 88-LEVELS IN UPENGRUN'S WS-ENGINE   *
003200*    TABLE FOR THE FULL LIST OF VALUES THIS FIELD CAN CARRY.   *
003300     03  CR-ENGINE-NAME                  PIC X(20).
003400     03  CR-BOOKMAKER                    PIC X(6).
003500         88  CR-BOOK-SPORTY              VALUE 'SPORTY'.
003600         88  CR-BOOK-PAWA                VALUE 'PAWA  '.
003700         88  CR-BOOK-B9JA                VALUE 'BET9JA'.
003800*                                                              *
003900*    EXPECTED GOALS UNDER THE ENGINE'S FITTED POISSON MODEL.   *
004000     03  CR-LAMBDA-HOME                  PIC 9(2)V9(4).
004100     03  CR-LAMBDA-AWAY                  PIC 9(2)V9(4).
004200     03  CR-LAMBDA-TOTAL                 PIC 9(2)V9(4).
004300*                                                              *
004400*    PROBABILITY THE NAMED TEAM IS EVER AHEAD BY ONE GOAL.     *
004500     03  CR-P-HOME-1UP                   PIC 9V9(6).
004600     03  CR-P-AWAY-1UP                   PIC 9V9(6).
004700*                                                              *
004800*    FAIR (NO-MARGIN) DECIMAL ODDS - 1 / PROBABILITY.          *
004900     03  CR-FAIR-HOME                    PIC 9(3)V9(3).
005000     03  CR-FAIR-AWAY                    PIC 9(3)V9(3).
005100*                                                              *
005200*    BOOKMAKER'S OWN 1X2 DRAW ODDS, PASSED THROUGH UNCHANGED.  *
005300     03  CR-FAIR-DRAW                    PIC 9(3)V9(3).
005400*                                                              *
005500*    ACTUAL QUOTED 1UP ODDS - THE ACCURACY TARGET.  ZERO MEANS *
005600*    THE BOOK DID NOT QUOTE 1UP FOR THIS EVENT.                *
005700     03  CR-ACT-SPORTY-HOME              PIC 9(3)V9(2).
005800     03  CR-ACT-SPORTY-DRAW              PIC 9(3)V9(2).
005900     03  CR-ACT-SPORTY-AWAY              PIC 9(3)V9(2).
006000     03  CR-ACT-B9JA-HOME                PIC 9(3)V9(2).
006100     03  CR-ACT-B9JA-DRAW                PIC 9(3)V9(2).
006200     03  CR-ACT-B9JA-AWAY                PIC 9(3)V9(2).
006300*                                                              *
006400*    PAD TO A ROUND 130-BYTE RECORD.                           *
006500     03  FILLER                          PIC X(12).
006600******************************************************************
