000100***************************************************************
000200*    M K T O D D S . C P Y                                    *
000300*    RECORD LAYOUT - NIGHTLY MARKET ODDS SNAPSHOT              *
000400*                                                              *
000500*    ONE RECORD PER EVENT X MARKET X LINE.  RECORDS FOR THE    *
000600*    SAME EVENT-ID ARRIVE TOGETHER (SORTED ASCENDING ON        *
000700*    EVENT-ID) SO THE READING PROGRAM CAN COLLECT ALL MARKETS  *
000800*    FOR ONE EVENT ON A SIMPLE CONTROL BREAK.                  *
000900*                                                              *
001000*    ODDS ARE STORED AS QUOTED DECIMAL ODDS (NOT AMERICAN OR   *
001100*    FRACTIONAL).  A STORED VALUE OF 0 MEANS THE BOOKMAKER DID *
001200*    NOT QUOTE THAT OUTCOME FOR THAT LINE - TREAT AS ABSENT,   *
001300*    NEVER AS A REAL ODDS OF ZERO.                             *
001400*                                                              *
001500*    MAINTENANCE HISTORY                                      *
001600*    ------------------------------------------------------   *
001700*    2019-04-11  RHG  ORIGINAL LAYOUT - 1X2 AND TOTALS ONLY.   *
001800*    2019-09-02  RHG  ADDED HOU/AOU TEAM TOTALS FOR THE NEW    *
001900*                     PER-TEAM PRICING WORK.                   *
002000*    2020-02-27  LMK  ADDED BTS AND FTS MARKET CODES.          *
002100*    2020-11-16  LMK  ADDED HL1/AL1 (LEAD BY 1) - SPORTY ONLY, *
002200*                     PER-BOOKMAKER FIELDS LEFT ZERO FOR THE   *
002300*                     OTHER TWO BOOKS ON THESE ROWS.           *
002400*    2021-06-04  RHG  ADDED AH (ASIAN HANDICAP) LINE CODE.     *
002500*    2022-01-19  DWP  ADDED 1UP MARKET CODE TO CARRY THE       *
002600*                     ACTUAL QUOTED 1UP ODDS THROUGH TO THE    *
002700*                     CALCULATION FILE FOR THE ACCURACY RUN.   *
002800*    2022-08-30  DWP  WIDENED FILLER, RECORD NOW PADS TO 120.  *
002900***************************************************************
003000 01  MO-MARKET-ODDS-REC.
003100*                                                              *
003200*    EVENT KEY - UNIQUE PER FIXTURE, ASSIGNED UPSTREAM.        *
003300     03  MO-EVENT-ID                     PIC X(12).
003400     03  MO-HOME-TEAM                    PIC X(20).
003500     03  MO-AWAY-TEAM                    PIC X(20).
003600*                                                              *
003700*    MARKET-CODE TELLS US WHICH OUTCOME ORDERING APPLIES TO    *
003800*    THE THREE ODDS SLOTS BELOW - SEE THE 88-LEVELS.           *
003900     03  MO-MARKET-CODE                  PIC X(4).
004000         88  MO-MKT-1X2                  VALUE '1X2 '.
004100         88  MO-MKT-TOU                  VALUE 'TOU '.
004200         88  MO-MKT-HOU                  VALUE 'HOU '.
004300         88  MO-MKT-AOU                  VALUE 'AOU '.
004400         88  MO-MKT-BTS                  VALUE 'BTS '.
004500         88  MO-MKT-FTS                  VALUE 'FTS '.
004600         88  MO-MKT-HL1                  VALUE 'HL1 '.
004700         88  MO-MKT-AL1                  VALUE 'AL1 '.
004800         88  MO-MKT-AH                   VALUE 'AH  '.
004900         88  MO-MKT-1UP                  VALUE '1UP '.
005000*                                                              *
005100*    GOALS LINE / HANDICAP LINE.  ZERO WHEN THE MARKET HAS NO  *
005200*    LINE (1X2, BTS, FTS, HL1, AL1, 1UP).  SIGN LEADING        *
005300*    SEPARATE SO A NEGATIVE HANDICAP (AWAY GIVING GOALS) PRINTS*
005400*    CLEANLY ON A DUMP WITHOUT AN OVERPUNCH.                   *
005500     03  MO-LINE                         PIC S9(2)V9(2)
005600                                         SIGN IS LEADING
005700                                        SEPARATE CHARACTER.
005800*                                                              *
005900*    BOOKMAKER SPORTY - OUTCOME 1/2/3 PER THE MARKET-CODE      *
006000*    ORDERING TABLE (SEE MKTODDS NOTES IN THE RUNNER PROGRAM). *
006100     03  MO-SPORTY-ODDS-1                PIC 9(3)V9(2).
006200     03  MO-SPORTY-ODDS-2                PIC 9(3)V9(2).
006300     03  MO-SPORTY-ODDS-3                PIC 9(3)V9(2).
006400*                                                              *
006500*    BOOKMAKER PAWA.                                           *
006600     03  MO-PAWA-ODDS-1                  PIC 9(3)V9(2).
006700     03  MO-PAWA-ODDS-2                  PIC 9(3)V9(2).
006800     03  MO-PAWA-ODDS-3                  PIC 9(3)V9(2).
006900*                                                              *
007000*    BOOKMAKER BET9JA.                                         *
007100     03  MO-B9JA-ODDS-1                  PIC 9(3)V9(2).
007200     03  MO-B9JA-ODDS-2                  PIC 9(3)V9(2).
007300     03  MO-B9JA-ODDS-3                  PIC 9(3)V9(2).
007400*                                                              *
007500*    PAD TO A ROUND 120-BYTE RECORD - LEAVES ROOM FOR A FOURTH *
007600*    BOOKMAKER SHOULD PROCUREMENT EVER ADD ONE.                *
007700     03  FILLER                          PIC X(14).
007800******************************************************************
