000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UpEngRun.
000300 AUTHOR.      R H GBADAMOSI.
000400 INSTALLATION. TRADING SYSTEMS - ODDS PRICING DESK.
000500 DATE-WRITTEN. 03/05/1987.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL PRICING USE ONLY.
000800*
000900*****************************************************************
001000*    U P E N G R U N                                            *
001100*    NIGHTLY 1UP PRICING ENGINE RUNNER.                         *
001200*                                                                *
001300*    READS THE MARKET-ODDS SNAPSHOT (SORTED ASCENDING ON EVENT- *
001400*    ID), COLLECTS ALL MARKETS QUOTED FOR ONE FIXTURE ON A      *
001500*    SIMPLE CONTROL BREAK, THEN RUNS EVERY PRICING ENGINE THAT  *
001600*    IS SWITCHED "ON" IN WS-ENGINE-PROD-FLAGS AGAINST EVERY      *
001700*    BOOKMAKER THAT QUOTED ENOUGH MARKETS TO SUPPORT IT.  ONE    *
001800*    CALCULATION RECORD IS WRITTEN PER EVENT X ENGINE X          *
001900*    BOOKMAKER COMBINATION THAT COULD BE PRICED.                 *
002000*                                                                *
002100*    ONLY THE CALIBRATED-POISSON AND FTS-CALIBRATED-DP ENGINES  *
002200*    ARE SWITCHED ON FOR THE NIGHTLY RUN - THE REMAINING SEVEN   *
002300*    ENGINES ARE CARRIED FOR COMPARISON WORK AND ARE ENABLED BY  *
002400*    FLIPPING THE APPROPRIATE FLAG IN WS-ENGINE-PROD-FLAGS.      *
002500*                                                                *
002600*    MAINTENANCE HISTORY                                        *
002700*    ------------------------------------------------------      *
002800*    1987-05-03  RHG  ORIGINAL - POISSON ENGINE ONLY, NO         *
002900*                     CALIBRATION, NO 1UP DP MODEL.              *
003000*    1988-11-21  RHG  ADDED SUPREMACY-POISSON ENGINE (U4) AND    *
003100*                     THE UNDERDOG/FAVOURITE SHRINK.             *
003200*    1990-02-14  LMK  ADDED BTTS, FIRST-GOAL AND HANDICAP        *
003300*                     ENGINES FOR THE SIDE-MARKET DESK.          *
003400*    1991-07-30  LMK  ADDED THE LOGISTIC CALIBRATION STEP AND    *
003500*                     CALIBRATED-POISSON ENGINE.  THIS ENGINE    *
003600*                     PROMOTED TO PRODUCTION 1991-08-04.         *
003700*    1993-01-09  RHG  ADDED CALIBRATED-SUPREMACY-POISSON AND     *
003800*                     LEAD1-CALIBRATED ENGINES FOR COMPARISON.   *
003900*    1994-10-17  DWP  ADDED THE ABSORBING-BARRIER RANDOM WALK    *
004000*                     (2700-hit-prob-dp) TO REPLACE THE OLD      *
004100*                     NORMAL-APPROXIMATION 1UP ESTIMATE.         *
004200*    1995-06-02  DWP  ADDED FTS-CALIBRATED-DP ENGINE.  PROMOTED  *
004300*                     TO PRODUCTION 1995-06-19 ALONGSIDE         *
004400*                     CALIBRATED-POISSON - REQUEST TS-1447.      *
004500*    1996-03-11  RHG  WIDENED WS-EV-TOU-LINE/HOU/AOU TABLES FROM *
004600*                     4 TO 6 - SOME EVENTS NOW CARRY MORE HALF-  *
004700*                     GOAL LINES THAN THE TABLE COULD HOLD.      *
004800*    1998-09-24  LMK  Y2K REMEDIATION - WS-RUN-DATE AND ALL      *
004900*                     DATE-BEARING FIELDS REVIEWED. NO FOUR-     *
005000*                     DIGIT-YEAR EXPOSURE FOUND - THIS PROGRAM   *
005100*                     CARRIES NO CENTURY-SENSITIVE ARITHMETIC.   *
005200*    1999-01-06  LMK  SIGNED OFF Y2K REMEDIATION - REQUEST       *
005300*                     Y2K-0231.                                  *
005400*    2001-08-13  DWP  ADDED WS-LAST-CALC-SAVE ERROR TRACE FOR    *
005500*                     DIAGNOSING BAD WRITES ON THE CALC FILE.    *
005600*    2004-04-02  RHG  RAISED THE LAMBDA-INFER BISECTION UPPER    *
005700*                     BOUND SEARCH FROM 10 DOUBLINGS TO 20 -     *
005800*                     A HIGH-SCORING FRIENDLY WAS UNDER-PRICED.  *
005900*    2007-11-19  DWP  ADDED AH (ASIAN HANDICAP) COLLECTION FOR   *
006000*                     THE HANDICAP ENGINE - REQUEST TS-2209.     *
006100*    2010-02-25  LMK  DE-VIG NOW SHARES ONE 3-WAY TABLE PARAGRAPH*
006200*                     INSTEAD OF THREE COPIES OF THE SAME MATH.  *
006300*    2013-06-06  RHG  CLAMPED ALL PROBABILITY OUTPUTS AWAY FROM  *
006400*                     EXACT 0 AND 1 BEFORE THE ODDS DIVIDE -     *
006500*                     A ZERO-LAMBDA FIXTURE BLEW UP 2500-prob-   *
006600*                     TO-ODDS OVERNIGHT ON 2013-06-05.           *
006700*    2015-09-14  LMK  U5/U6 WERE RUNNING PLAIN POISSON/SUPREMACY *
006800*                     WITH A LOGIT SLAPPED ON TOP INSTEAD OF THE *
006900*                     ACTUAL SUPREMACY-GRID CALIBRATION - ADDED  *
007000*                     THE LAMBDA-SHRINK (2900) AND FAVOURITE/    *
007100*                     UNDERDOG CORRECTION (2910) PARAGRAPHS AND  *
007200*                     WIRED THEM INTO 3300/3400 AS DESIGNED.     *
007300*                     REBUILT 3900 SO IT PRICES OFF 1X2/TOU/BTS  *
007400*                     LIKE THE OTHER PRODUCTION ENGINE INSTEAD   *
007500*                     OF SITTING IDLE WHENEVER FIRST-TO-SCORE    *
007600*                     WAS NOT QUOTED - REQUEST TS-3360.          *
007700*    2016-02-11  LMK  STORE-ROW WAS PRE-LOADING 1X2 HOME ODDS   *
007800*                     AHEAD OF ITS OWN EVALUATE, SO A LATER TOU/*
007900*                     BTS/1UP ROW FOR THE SAME FIXTURE STOMPED   *
008000*                     THE 1X2 PRICE EVERY ENGINE DE-VIGS OFF OF -*
008100*                     REMOVED.  STORE-AH ONLY EVER FILED SPORTY'S*
008200*                     HANDICAP QUOTE, SO U9 SKIPPED PAWA/B9JA -  *
008300*                     REWRITTEN TO BRANCH ON BOOKMAKER LIKE THE  *
008400*                     OU-SLOT PARAGRAPHS.  2700-hit-prob-dp WAS  *
008500*                     ONLY EVER RETURNING TWO OF R5'S THREE      *
008600*                     OUTPUTS - ADDED THE FINAL-DRAW C(N,N/2)    *
008700*                     TERM (2725-2728) - REQUEST TS-3402.        *
008800*    2016-11-03  LMK  U7/U8/U9/U10 WERE EACH BUILDING THEIR OWN  *
008900*                     ONE-OFF LAMBDA FIT INSTEAD OF SHARING THE  *
009000*                     U3 TOTAL/TEAM-TOTAL FIT - BTTS, HANDICAP   *
009100*                     AND LEAD1-CALIB NOW PULL BASE LAMBDAS FROM *
009200*                     3110-begin-infer-from-totals AND TREAT     *
009300*                     THEIR OWN MARKET AS AN OPTIONAL NUDGE ON   *
009400*                     TOP OF IT; FIRST-GOAL WAS READING THE      *
009500*                     LEAD-BY-1 MARKET MEANT FOR U10 AND NOW     *
009600*                     BLENDS OFF FIRST-TO-SCORE.  HANDICAP AND   *
009700*                     LEAD1-CALIB NOW FINISH THROUGH 2700-hit-   *
009800*                     PROB-DP LIKE EVERY OTHER ENGINE INSTEAD OF *
009900*                     READING THEIR OWN NORMAL-CURVE OR LOGIT    *
010000*                     APPROXIMATION.  ADDED 1215-begin-select-ah *
010100*                     SO THE HANDICAP LINE IS CHOSEN ONCE PER    *
010200*                     EVENT BY PREFERENCE ORDER (-0.5/+0.5/-1.5/ *
010300*                     +1.5) INSTEAD OF WHICHEVER ROW ARRIVED     *
010400*                     FIRST, AND MIRRORED THE HALF-GOAL LINE     *
010500*                     TIER FROM TOU ONTO HOU/AOU (1262/1263) -   *
010600*                     THOSE TWO MARKETS WERE FALLING STRAIGHT    *
010700*                     FROM THE PREFERRED-LINE TIER TO THE ANY-   *
010800*                     LINE TIER.  ADDED THE EVENTS-PRICED        *
010900*                     COUNTER TO THE JOB SUMMARY.  RE-CASED      *
011000*                     EVERY NUMBERED PARAGRAPH NAME TO LOWER     *
011100*                     CASE TO MATCH THE DECLARATIVES STATUS-     *
011200*                     CHECK PARAGRAPHS - REQUEST TS-3417.        *
011300*****************************************************************
011400
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700 SPECIAL-NAMES.
011800     C01 IS TOP-OF-FORM.
011900
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200     SELECT market-odds    ASSIGN TO MKTODDS
012300            ORGANIZATION IS LINE SEQUENTIAL
012400            FILE STATUS  IS fs-market-odds.
012500
012600     SELECT calculations   ASSIGN TO CALCFILE
012700            ORGANIZATION IS LINE SEQUENTIAL
012800            FILE STATUS  IS fs-calculations.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200 FD  market-odds.
013300 COPY MktOdds.
013400
013500 FD  calculations.
013600 COPY CalcRec.
013700
013800 WORKING-STORAGE SECTION.
013900 77  fs-market-odds                 PIC 9(02)      VALUE ZEROES.
014000 77  fs-calculations                PIC 9(02)      VALUE ZEROES.
014100 77  ws-cte-01                      PIC 9(01)      VALUE 1.
014200
014300*---------------------------------------------------------------*
014400*    JOB RUN DATE - BROKEN OUT FOR THE CLOSING SUMMARY LINE.     *
014500*---------------------------------------------------------------*
014600 01  ws-run-date-area.
014700     05  ws-run-date                PIC 9(06)      VALUE ZEROES.
014800     05  FILLER                      PIC X(01)      VALUE SPACE.
014900 01  ws-run-date-parts REDEFINES ws-run-date-area.
015000     05  ws-run-yy                  PIC 9(02).
015100     05  ws-run-mm                  PIC 9(02).
015200     05  ws-run-dd                  PIC 9(02).
015300
015400*---------------------------------------------------------------*
015500*    CONTROL-BREAK KEY - CURRENT EVENT VS. THE EVENT WE ARE     *
015600*    ACCUMULATING MARKETS FOR.                                  *
015700*---------------------------------------------------------------*
015800 01  ws-curr-break-key.
015900     05  ws-curr-event-id           PIC X(12)      VALUE SPACES.
016000     05  FILLER                      PIC X(01)      VALUE SPACE.
016100 01  ws-prev-break-key.
016200     05  ws-prev-event-id           PIC X(12)      VALUE SPACES.
016300     05  FILLER                      PIC X(01)      VALUE SPACE.
016400 01  ws-run-switches.
016500     05  ws-more-events-sw          PIC X(01)      VALUE 'Y'.
016600         88  sw-more-events                        VALUE 'Y'.
016700         88  sw-no-more-events                      VALUE 'N'.
016800     05  ws-first-record-sw         PIC X(01)      VALUE 'Y'.
016900         88  sw-first-record                       VALUE 'Y'.
017000     05  ws-event-priced-sw         PIC X(01)      VALUE 'N'.
017100         88  sw-event-priced                       VALUE 'Y'.
017200     05  FILLER                      PIC X(01)      VALUE SPACE.
017300
017400*---------------------------------------------------------------*
017500*    JOB SUMMARY COUNTERS - EVERY COUNTER IN THIS PROGRAM IS    *
017600*    CARRIED COMP, PER STANDING DESK CONVENTION.                *
017700*---------------------------------------------------------------*
017800 01  ws-job-counters.
017900     05  ws-events-read-cnt         PIC 9(07)  COMP VALUE ZERO.
018000     05  ws-events-priced-cnt       PIC 9(07)  COMP VALUE ZERO.
018100     05  ws-calcs-written-cnt       PIC 9(07)  COMP VALUE ZERO.
018200     05  ws-combos-skipped-cnt      PIC 9(07)  COMP VALUE ZERO.
018300     05  FILLER                      PIC X(01)      VALUE SPACE.
018400
018500*---------------------------------------------------------------*
018600*    BOOKMAKER AND ENGINE NAME/FLAG TABLES - BUILT WITH VALUE   *
018700*    CLAUSES REDEFINED AS OCCURS TABLES SO THE DISPATCH LOOP    *
018800*    CAN WALK THEM WITHOUT REPEATING NINE IF-STATEMENTS.        *
018900*---------------------------------------------------------------*
019000 01  ws-book-name-list.
019100     05  FILLER                     PIC X(06)  VALUE 'SPORTY'.
019200     05  FILLER                     PIC X(06)  VALUE 'PAWA  '.
019300     05  FILLER                     PIC X(06)  VALUE 'BET9JA'.
019400 01  ws-book-name-tbl REDEFINES ws-book-name-list.
019500     05  ws-book-name  OCCURS 3 TIMES
019600                        INDEXED BY idx-bk           PIC X(06).
019700
019800 01  ws-engine-name-list.
019900     05  FILLER                     PIC X(20)
020000                                     VALUE 'POISSON             '.
020100     05  FILLER                     PIC X(20)
020200                                     VALUE 'SUPREMACY-POISSON   '.
020300     05  FILLER                     PIC X(20)
020400                                     VALUE 'CALIBRATED-POISSON  '.
020500     05  FILLER                     PIC X(20)
020600                                     VALUE 'CALIB-SUPREM-POISSON'.
020700     05  FILLER                     PIC X(20)
020800                                     VALUE 'BTTS                '.
020900     05  FILLER                     PIC X(20)
021000                                     VALUE 'FIRST-GOAL          '.
021100     05  FILLER                     PIC X(20)
021200                                     VALUE 'HANDICAP            '.
021300     05  FILLER                     PIC X(20)
021400                                     VALUE 'LEAD1-CALIBRATED    '.
021500     05  FILLER                     PIC X(20)
021600                                     VALUE 'FTS-CALIBRATED-DP   '.
021700 01  ws-engine-name-tbl REDEFINES ws-engine-name-list.
021800     05  ws-engine-name  OCCURS 9 TIMES
021900                          INDEXED BY idx-eg          PIC X(20).
022000
022100*    'Y' = RUN THIS ENGINE IN THE NIGHTLY BATCH. 'N' = ENGINE  *
022200*    EXISTS FOR COMPARISON RUNS ONLY - NOT DISPATCHED HERE.    *
022300 01  ws-engine-prod-flags.
022400     05  FILLER                     PIC X(01)  VALUE 'N'.
022500     05  FILLER                     PIC X(01)  VALUE 'N'.
022600     05  FILLER                     PIC X(01)  VALUE 'Y'.
022700     05  FILLER                     PIC X(01)  VALUE 'N'.
022800     05  FILLER                     PIC X(01)  VALUE 'N'.
022900     05  FILLER                     PIC X(01)  VALUE 'N'.
023000     05  FILLER                     PIC X(01)  VALUE 'N'.
023100     05  FILLER                     PIC X(01)  VALUE 'N'.
023200     05  FILLER                     PIC X(01)  VALUE 'Y'.
023300 01  ws-engine-prod-tbl REDEFINES ws-engine-prod-flags.
023400     05  ws-engine-prod-sw  OCCURS 9 TIMES         PIC X(01).
023500         88  sw-engine-is-prod                     VALUE 'Y'.
023600
023700*---------------------------------------------------------------*
023800*    PER-EVENT MARKET COLLECTION AREA.  RE-INITIALISED AT EVERY *
023900*    CONTROL BREAK.  MODELLED ON THE BUSINESS.CBL CATEGORY      *
024000*    TABLE - ONE ENTRY PER BOOKMAKER.                            *
024100*---------------------------------------------------------------*
024200 01  ws-event-data.
024300     05  ws-ev-event-id             PIC X(12)      VALUE SPACES.
024400     05  ws-ev-home-team            PIC X(20)      VALUE SPACES.
024500     05  ws-ev-away-team            PIC X(20)      VALUE SPACES.
024600     05  ws-ev-book  OCCURS 3 TIMES INDEXED BY idx-eb.
024700         10  ws-ev-1x2-home         PIC 9(03)V9(02) VALUE ZERO.
024800         10  ws-ev-1x2-draw         PIC 9(03)V9(02) VALUE ZERO.
024900         10  ws-ev-1x2-away         PIC 9(03)V9(02) VALUE ZERO.
025000         10  ws-ev-tou-cnt          PIC 9(02)  COMP VALUE ZERO.
025100         10  ws-ev-tou-line  OCCURS 6 TIMES INDEXED BY idx-tou.
025200             15  ws-ev-tou-ln       PIC S9(2)V9(2)
025300                                    SIGN IS LEADING
025400                                    SEPARATE CHARACTER.
025500             15  ws-ev-tou-ovr      PIC 9(03)V9(02) VALUE ZERO.
025600             15  ws-ev-tou-und      PIC 9(03)V9(02) VALUE ZERO.
025700         10  ws-ev-tou-sel-ln       PIC S9(2)V9(2)
025800                                    SIGN IS LEADING
025900                                    SEPARATE CHARACTER.
026000         10  ws-ev-tou-sel-ovr      PIC 9(03)V9(02) VALUE ZERO.
026100         10  ws-ev-tou-sel-und      PIC 9(03)V9(02) VALUE ZERO.
026200         10  ws-ev-tou-sel-sw       PIC X(01)  VALUE 'N'.
026300             88  sw-ev-tou-sel-found              VALUE 'Y'.
026400         10  ws-ev-hou-cnt          PIC 9(02)  COMP VALUE ZERO.
026500         10  ws-ev-hou-line  OCCURS 6 TIMES INDEXED BY idx-hou.
026600             15  ws-ev-hou-ln       PIC S9(2)V9(2)
026700                                    SIGN IS LEADING
026800                                    SEPARATE CHARACTER.
026900             15  ws-ev-hou-ovr      PIC 9(03)V9(02) VALUE ZERO.
027000             15  ws-ev-hou-und      PIC 9(03)V9(02) VALUE ZERO.
027100         10  ws-ev-hou-sel-ln       PIC S9(2)V9(2)
027200                                    SIGN IS LEADING
027300                                    SEPARATE CHARACTER.
027400         10  ws-ev-hou-sel-ovr      PIC 9(03)V9(02) VALUE ZERO.
027500         10  ws-ev-hou-sel-und      PIC 9(03)V9(02) VALUE ZERO.
027600         10  ws-ev-hou-sel-sw       PIC X(01)  VALUE 'N'.
027700             88  sw-ev-hou-sel-found              VALUE 'Y'.
027800         10  ws-ev-aou-cnt          PIC 9(02)  COMP VALUE ZERO.
027900         10  ws-ev-aou-line  OCCURS 6 TIMES INDEXED BY idx-aou.
028000             15  ws-ev-aou-ln       PIC S9(2)V9(2)
028100                                    SIGN IS LEADING
028200                                    SEPARATE CHARACTER.
028300             15  ws-ev-aou-ovr      PIC 9(03)V9(02) VALUE ZERO.
028400             15  ws-ev-aou-und      PIC 9(03)V9(02) VALUE ZERO.
028500         10  ws-ev-aou-sel-ln       PIC S9(2)V9(2)
028600                                    SIGN IS LEADING
028700                                    SEPARATE CHARACTER.
028800         10  ws-ev-aou-sel-ovr      PIC 9(03)V9(02) VALUE ZERO.
028900         10  ws-ev-aou-sel-und      PIC 9(03)V9(02) VALUE ZERO.
029000         10  ws-ev-aou-sel-sw       PIC X(01)  VALUE 'N'.
029100             88  sw-ev-aou-sel-found              VALUE 'Y'.
029200         10  ws-ev-bts-yes          PIC 9(03)V9(02) VALUE ZERO.
029300         10  ws-ev-bts-no           PIC 9(03)V9(02) VALUE ZERO.
029400         10  ws-ev-fts-home         PIC 9(03)V9(02) VALUE ZERO.
029500         10  ws-ev-fts-nogoal       PIC 9(03)V9(02) VALUE ZERO.
029600         10  ws-ev-fts-away         PIC 9(03)V9(02) VALUE ZERO.
029700         10  ws-ev-ah-cnt           PIC 9(02)  COMP VALUE ZERO.
029800         10  ws-ev-ah-entry  OCCURS 4 TIMES INDEXED BY idx-ah.
029900             15  ws-ev-ah-ln        PIC S9(2)V9(2)
030000                                    SIGN IS LEADING
030100                                    SEPARATE CHARACTER.
030200             15  ws-ev-ah-home      PIC 9(03)V9(02) VALUE ZERO.
030300             15  ws-ev-ah-away      PIC 9(03)V9(02) VALUE ZERO.
030400         10  ws-ev-ah-sel-ln        PIC S9(2)V9(2)
030500                                    SIGN IS LEADING
030600                                    SEPARATE CHARACTER.
030700         10  ws-ev-ah-sel-home      PIC 9(03)V9(02) VALUE ZERO.
030800         10  ws-ev-ah-sel-away      PIC 9(03)V9(02) VALUE ZERO.
030900         10  ws-ev-ah-sel-sw        PIC X(01)  VALUE 'N'.
031000             88  sw-ev-ah-sel-found               VALUE 'Y'.
031100     05  ws-ev-hl1-yes              PIC 9(03)V9(02) VALUE ZERO.
031200     05  ws-ev-hl1-no               PIC 9(03)V9(02) VALUE ZERO.
031300     05  ws-ev-al1-yes              PIC 9(03)V9(02) VALUE ZERO.
031400     05  ws-ev-al1-no               PIC 9(03)V9(02) VALUE ZERO.
031500     05  ws-ev-1up-sporty-home      PIC 9(03)V9(02) VALUE ZERO.
031600     05  ws-ev-1up-sporty-draw      PIC 9(03)V9(02) VALUE ZERO.
031700     05  ws-ev-1up-sporty-away      PIC 9(03)V9(02) VALUE ZERO.
031800     05  ws-ev-1up-b9ja-home        PIC 9(03)V9(02) VALUE ZERO.
031900     05  ws-ev-1up-b9ja-draw        PIC 9(03)V9(02) VALUE ZERO.
032000     05  ws-ev-1up-b9ja-away        PIC 9(03)V9(02) VALUE ZERO.
032100     05  FILLER                     PIC X(10)      VALUE SPACES.
032200
032300*---------------------------------------------------------------*
032400*    RESULT OF THE CURRENT ENGINE/BOOKMAKER PRICING PASS.       *
032500*---------------------------------------------------------------*
032600 01  ws-calc-result.
032700     05  ws-cr-lambda-home          PIC 9(02)V9(04) VALUE ZERO.
032800     05  ws-cr-lambda-away          PIC 9(02)V9(04) VALUE ZERO.
032900     05  ws-cr-lambda-total         PIC 9(02)V9(04) VALUE ZERO.
033000     05  ws-cr-p-home-1up           PIC 9V9(06)     VALUE ZERO.
033100     05  ws-cr-p-away-1up           PIC 9V9(06)     VALUE ZERO.
033200     05  ws-cr-fair-home            PIC 9(03)V9(03) VALUE ZERO.
033300     05  ws-cr-fair-away            PIC 9(03)V9(03) VALUE ZERO.
033400     05  ws-cr-fair-draw            PIC 9(03)V9(03) VALUE ZERO.
033500     05  ws-cr-priceable-sw         PIC X(01)      VALUE 'N'.
033600         88  sw-cr-priceable                       VALUE 'Y'.
033700     05  FILLER                      PIC X(01)      VALUE SPACE.
033800
033900*---------------------------------------------------------------*
034000*    LAST CALCULATION RECORD WRITTEN - KEPT PURELY SO THE       *
034100*    STATUS-CHECK DECLARATIVE CAN SHOW A DIAGNOSTIC TRACE IF    *
034200*    THE WRITE EVER FAILS.  THE VIEW BELOW SPLITS THE TOTAL     *
034300*    LAMBDA INTO WHOLE/DECIMAL HALVES SO THE CONSOLE MESSAGE    *
034400*    IS READABLE WITHOUT AN INTRINSIC FUNCTION.                 *
034500*---------------------------------------------------------------*
034600 01  ws-last-calc-save.
034700     05  ws-lc-event-id             PIC X(12)      VALUE SPACES.
034800     05  ws-lc-engine-name          PIC X(20)      VALUE SPACES.
034900     05  ws-lc-bookmaker            PIC X(06)      VALUE SPACES.
035000     05  ws-lc-lambda-total         PIC 9(02)V9(04) VALUE ZERO.
035100     05  FILLER                     PIC X(10)      VALUE SPACES.
035200 01  ws-last-calc-view REDEFINES ws-last-calc-save.
035300     05  ws-lcv-event-id            PIC X(12).
035400     05  ws-lcv-engine-name         PIC X(20).
035500     05  ws-lcv-bookmaker           PIC X(06).
035600     05  ws-lcv-lambda-whole        PIC 9(02).
035700     05  ws-lcv-lambda-dec          PIC 9(04).
035800     05  FILLER                     PIC X(10).
035900
036000*---------------------------------------------------------------*
036100*    3-WAY DE-VIG WORK AREA - THE NAMED FIELDS ARE WHAT THE     *
036200*    ENGINES ACTUALLY MOVE VALUES IN AND OUT OF.  THE OCCURS    *
036300*    VIEW BELOW LETS 2110-devig-3way LOOP THE Q/SUM/P MATH      *
036400*    INSTEAD OF REPEATING IT THREE TIMES.                       *
036500*---------------------------------------------------------------*
036600 01  ws-3way-calc.
036700     05  ws-3w-odds-1               PIC 9(03)V9(02) VALUE ZERO.
036800     05  ws-3w-q-1                  PIC 9V9(06)     VALUE ZERO.
036900     05  ws-3w-p-1                  PIC 9V9(06)     VALUE ZERO.
037000     05  ws-3w-odds-2               PIC 9(03)V9(02) VALUE ZERO.
037100     05  ws-3w-q-2                  PIC 9V9(06)     VALUE ZERO.
037200     05  ws-3w-p-2                  PIC 9V9(06)     VALUE ZERO.
037300     05  ws-3w-odds-3               PIC 9(03)V9(02) VALUE ZERO.
037400     05  ws-3w-q-3                  PIC 9V9(06)     VALUE ZERO.
037500     05  ws-3w-p-3                  PIC 9V9(06)     VALUE ZERO.
037600     05  FILLER                      PIC X(01)      VALUE SPACE.
037700 01  ws-3way-tbl REDEFINES ws-3way-calc.
037800     05  ws-3w-entry OCCURS 3 TIMES INDEXED BY idx-3w.
037900         10  ws-3w-odds             PIC 9(03)V9(02).
038000         10  ws-3w-q                PIC 9V9(06).
038100         10  ws-3w-p                PIC 9V9(06).
038200 01  ws-3way-sum-area.
038300     05  ws-3way-sum                PIC 9V9(06)     VALUE ZERO.
038400     05  FILLER                      PIC X(01)      VALUE SPACE.
038500
038600*---------------------------------------------------------------*
038700*    2-WAY DE-VIG WORK AREA (R1, TWO-OUTCOME CASE).             *
038800*---------------------------------------------------------------*
038900 01  ws-2way-calc.
039000     05  ws-2w-odds-1               PIC 9(03)V9(02) VALUE ZERO.
039100     05  ws-2w-odds-2               PIC 9(03)V9(02) VALUE ZERO.
039200     05  ws-2w-q-1                  PIC 9V9(06)     VALUE ZERO.
039300     05  ws-2w-q-2                  PIC 9V9(06)     VALUE ZERO.
039400     05  ws-2w-p-1                  PIC 9V9(06)     VALUE ZERO.
039500     05  ws-2w-p-2                  PIC 9V9(06)     VALUE ZERO.
039600     05  ws-2w-sum                  PIC 9V9(06)     VALUE ZERO.
039700     05  FILLER                      PIC X(01)      VALUE SPACE.
039800
039900*---------------------------------------------------------------*
040000*    POISSON MATH WORK AREA (R2).                               *
040100*---------------------------------------------------------------*
040200 01  ws-poisson-work.
040300     05  ws-pois-lambda             PIC 9(02)V9(06) VALUE ZERO.
040400     05  ws-pois-threshold          PIC S9(04) COMP VALUE ZERO.
040500     05  ws-pois-cdf-k              PIC S9(04) COMP VALUE ZERO.
040600     05  ws-pois-cdf-result         PIC 9V9(09)     VALUE ZERO.
040700     05  ws-pois-tail-result        PIC 9V9(09)     VALUE ZERO.
040800     05  ws-pois-term               PIC 9V9(12)     VALUE ZERO.
040900     05  ws-pois-i                  PIC S9(04) COMP VALUE ZERO.
041000     05  FILLER                      PIC X(01)      VALUE SPACE.
041100
041200*---------------------------------------------------------------*
041300*    OVER-LINE PROBABILITY WORK AREA (R2, FRACTIONAL LINE).     *
041400*---------------------------------------------------------------*
041500 01  ws-over-prob-work.
041600     05  ws-ovr-lambda              PIC 9(02)V9(06) VALUE ZERO.
041700     05  ws-ovr-line                PIC S9(02)V9(02) VALUE ZERO.
041800     05  ws-ovr-adj-int             PIC S9(04) COMP VALUE ZERO.
041900     05  ws-ovr-adj                 PIC S9(04)V9(02) VALUE ZERO.
042000     05  ws-ovr-floor-tmp           PIC S9(04) COMP VALUE ZERO.
042100     05  ws-ovr-prob-result         PIC 9V9(09)     VALUE ZERO.
042200     05  ws-ahsel-target            PIC S9(02)V9(02) VALUE ZERO.
042300     05  FILLER                      PIC X(01)      VALUE SPACE.
042400
042500*---------------------------------------------------------------*
042600*    LAMBDA-INFER / LAMBDA-FIT-MULTI WORK AREA (R3, R4).        *
042700*---------------------------------------------------------------*
042800 01  ws-lambda-infer-work.
042900     05  ws-inf-target-p            PIC 9V9(06)     VALUE ZERO.
043000     05  ws-inf-line                PIC S9(02)V9(02) VALUE ZERO.
043100     05  ws-inf-lo                  PIC 9(02)V9(06) VALUE ZERO.
043200     05  ws-inf-hi                  PIC 9(02)V9(06) VALUE ZERO.
043300     05  ws-inf-mid                 PIC 9(02)V9(06) VALUE ZERO.
043400     05  ws-inf-d                   PIC S9(04) COMP VALUE ZERO.
043500     05  ws-inf-found-sw            PIC X(01)  VALUE 'N'.
043600         88  sw-inf-found                       VALUE 'Y'.
043700     05  ws-inf-iter                PIC S9(04) COMP VALUE ZERO.
043800     05  ws-inf-lambda-result       PIC 9(02)V9(06) VALUE ZERO.
043900     05  FILLER                      PIC X(01)      VALUE SPACE.
044000
044100*---------------------------------------------------------------*
044200*    WS-FIT-MARKET-SEL PICKS THE OCCURS TABLE 2420 FITS AGAINST -*
044300*    'T' TOTAL O/U, 'H' HOME O/U, 'A' AWAY O/U.  ADDED SO R4     *
044400*    CAN BE DRIVEN AGAINST ANY OF THE THREE TABLES INSTEAD OF    *
044500*    ONLY THE TOU LINES - REQUEST TS-3360, 2015.                 *
044600*---------------------------------------------------------------*
044700 01  ws-lambda-fit-work.
044800     05  ws-fit-market-sel          PIC X(01)  VALUE 'T'.
044900     05  ws-fit-line-cnt            PIC 9(02)  COMP VALUE ZERO.
045000     05  ws-fit-sub                 PIC S9(04) COMP VALUE ZERO.
045100     05  ws-fit-grid-idx            PIC S9(05) COMP VALUE ZERO.
045200     05  ws-fit-cand-lambda         PIC 9(02)V9(04) VALUE ZERO.
045300     05  ws-fit-model-p             PIC 9V9(09)     VALUE ZERO.
045400     05  ws-fit-err                 PIC 9(02)V9(09) VALUE ZERO.
045500     05  ws-fit-best-err            PIC 9(02)V9(09) VALUE ZERO.
045600     05  ws-fit-best-lambda         PIC 9(02)V9(04) VALUE ZERO.
045700     05  ws-fit-result              PIC 9(02)V9(04) VALUE ZERO.
045800     05  FILLER                      PIC X(01)      VALUE SPACE.
045900
046000*---------------------------------------------------------------*
046100*    HOME-GROWN EXP / SQRT / LN / ERF - NO INTRINSIC FUNCTIONS  *
046200*    ARE PERMITTED ON THIS DESK'S COMPILER LEVEL.               *
046300*---------------------------------------------------------------*
046400 01  ws-exp-work.
046500     05  ws-exp-arg                 PIC S9(03)V9(09) VALUE ZERO.
046600     05  ws-exp-reduced             PIC S9(03)V9(09) VALUE ZERO.
046700     05  ws-exp-halvings            PIC S9(04) COMP  VALUE ZERO.
046800     05  ws-exp-term                PIC S9(03)V9(12) VALUE ZERO.
046900     05  ws-exp-sum                 PIC S9(03)V9(12) VALUE ZERO.
047000     05  ws-exp-k                   PIC S9(04) COMP  VALUE ZERO.
047100     05  ws-exp-result              PIC S9(03)V9(09) VALUE ZERO.
047200     05  FILLER                      PIC X(01)      VALUE SPACE.
047300
047400 01  ws-sqrt-work.
047500     05  ws-sqrt-arg                PIC 9(05)V9(09) VALUE ZERO.
047600     05  ws-sqrt-x                  PIC 9(05)V9(09) VALUE ZERO.
047700     05  ws-sqrt-k                  PIC S9(04) COMP VALUE ZERO.
047800     05  ws-sqrt-result             PIC 9(05)V9(09) VALUE ZERO.
047900     05  FILLER                      PIC X(01)      VALUE SPACE.
048000
048100 01  ws-ln-work.
048200     05  ws-ln-arg                  PIC 9(05)V9(09) VALUE ZERO.
048300     05  ws-ln-u                    PIC S9(01)V9(09) VALUE ZERO.
048400     05  ws-ln-u2                   PIC S9(01)V9(09) VALUE ZERO.
048500     05  ws-ln-term                 PIC S9(01)V9(09) VALUE ZERO.
048600     05  ws-ln-sum                  PIC S9(01)V9(09) VALUE ZERO.
048700     05  ws-ln-k                    PIC S9(04) COMP VALUE ZERO.
048800     05  ws-ln-result               PIC S9(03)V9(09) VALUE ZERO.
048900     05  FILLER                      PIC X(01)      VALUE SPACE.
049000
049100 01  ws-erf-work.
049200     05  ws-erf-arg                 PIC S9(03)V9(09) VALUE ZERO.
049300     05  ws-erf-x                   PIC S9(03)V9(09) VALUE ZERO.
049400     05  ws-erf-sign                PIC 9(01)  COMP  VALUE ZERO.
049500     05  ws-erf-t                   PIC 9(01)V9(09) VALUE ZERO.
049600     05  ws-erf-poly                PIC S9(01)V9(09) VALUE ZERO.
049700     05  ws-erf-result              PIC S9(01)V9(09) VALUE ZERO.
049800     05  FILLER                      PIC X(01)      VALUE SPACE.
049900
050000*---------------------------------------------------------------*
050100*    GENERIC CLAMP WORK AREA.                                   *
050200*---------------------------------------------------------------*
050300 01  ws-clamp-work.
050400     05  ws-clamp-val               PIC S9(05)V9(09) VALUE ZERO.
050500     05  ws-clamp-lo                PIC S9(05)V9(09) VALUE ZERO.
050600     05  ws-clamp-hi                PIC S9(05)V9(09) VALUE ZERO.
050700     05  FILLER                      PIC X(01)      VALUE SPACE.
050800
050900*---------------------------------------------------------------*
051000*    PROB-TO-ODDS WORK AREA (R6).                               *
051100*---------------------------------------------------------------*
051200 01  ws-p2o-work.
051300     05  ws-p2o-prob                PIC 9V9(06)     VALUE ZERO.
051400     05  ws-p2o-odds                PIC 9(03)V9(03) VALUE ZERO.
051500     05  FILLER                      PIC X(01)      VALUE SPACE.
051600
051700*---------------------------------------------------------------*
051800*    ABSORBING-BARRIER RANDOM-WALK DP (R5).  ACTIVE PROBABILITY *
051900*    MASS FOR GOAL-DIFFERENCE STATES -15 THROUGH 0. INDEX = D + *
052000*    16, SO STATE -15 IS SLOT 1 AND STATE 0 IS SLOT 16.         *
052100*---------------------------------------------------------------*
052200 01  ws-dp-work.
052300     05  ws-dp-lambda-t             PIC 9(02)V9(04) VALUE ZERO.
052400     05  ws-dp-p                    PIC 9V9(06)     VALUE ZERO.
052500     05  ws-dp-max-n                PIC S9(04) COMP VALUE 15.
052600     05  ws-dp-n                    PIC S9(04) COMP VALUE ZERO.
052700     05  ws-dp-step                 PIC S9(04) COMP VALUE ZERO.
052800     05  ws-dp-slot                 PIC S9(04) COMP VALUE ZERO.
052900     05  ws-dp-d                    PIC S9(04) COMP VALUE ZERO.
053000     05  ws-dp-absorbed             PIC 9V9(09)     VALUE ZERO.
053100     05  ws-dp-mass                 PIC 9V9(09)     VALUE ZERO.
053200     05  ws-dp-up-mass              PIC 9V9(09)     VALUE ZERO.
053300     05  ws-dp-dn-mass              PIC 9V9(09)     VALUE ZERO.
053400     05  ws-dp-active   OCCURS 31 TIMES INDEXED BY idx-dpa
053500                                        PIC 9V9(09) VALUE ZERO.
053600     05  ws-dp-newact   OCCURS 31 TIMES INDEXED BY idx-dpn
053700                                        PIC 9V9(09) VALUE ZERO.
053800     05  ws-dp-weight   OCCURS 16 TIMES INDEXED BY idx-dpw
053900                                        PIC 9V9(09) VALUE ZERO.
054000     05  ws-dp-comb-n2              PIC 9(04)  COMP VALUE ZERO.
054100     05  ws-dp-fact-num             PIC 9(08)  COMP VALUE ZERO.
054200     05  ws-dp-fact-den1            PIC 9(08)  COMP VALUE ZERO.
054300     05  ws-dp-comb-result          PIC 9(08)  COMP VALUE ZERO.
054400     05  ws-dp-comb-k               PIC S9(04) COMP VALUE ZERO.
054500     05  ws-dp-pow-base             PIC 9V9(09)     VALUE ZERO.
054600     05  ws-dp-pow-exp              PIC S9(04) COMP VALUE ZERO.
054700     05  ws-dp-pow-idx              PIC S9(04) COMP VALUE ZERO.
054800     05  ws-dp-pow-result           PIC 9V9(09)     VALUE ZERO.
054900     05  ws-dp-draw-term            PIC 9V9(09)     VALUE ZERO.
055000     05  ws-dp-p-draw-n             PIC 9V9(09)     VALUE ZERO.
055100     05  ws-dp-sum-home             PIC 9V9(09)     VALUE ZERO.
055200     05  ws-dp-sum-away             PIC 9V9(09)     VALUE ZERO.
055300     05  ws-dp-sum-draw             PIC 9V9(09)     VALUE ZERO.
055400     05  ws-dp-result-home          PIC 9V9(06)     VALUE ZERO.
055500     05  ws-dp-result-away          PIC 9V9(06)     VALUE ZERO.
055600     05  FILLER                      PIC X(01)      VALUE SPACE.
055700
055800*---------------------------------------------------------------*
055900*    R8 - 1X2 FROM LAMBDAS.  KEPT AS A DIRECT POISSON JOINT     *
056000*    SWEEP OVER HOME/AWAY GOALS 0-14, MATCHING THE OLD DESK     *
056100*    "SCORE GRID" METHOD.                                       *
056200*---------------------------------------------------------------*
056300 01  ws-1x2-work.
056400     05  ws-1x2-lambda-h            PIC 9(02)V9(04) VALUE ZERO.
056500     05  ws-1x2-lambda-a            PIC 9(02)V9(04) VALUE ZERO.
056600     05  ws-1x2-h                   PIC S9(04) COMP VALUE ZERO.
056700     05  ws-1x2-a                   PIC S9(04) COMP VALUE ZERO.
056800     05  ws-1x2-max-g               PIC S9(04) COMP VALUE 14.
056900     05  ws-1x2-pmf-h  OCCURS 15 TIMES INDEXED BY idx-ph
057000                                       PIC 9V9(09) VALUE ZERO.
057100     05  ws-1x2-pmf-a  OCCURS 15 TIMES INDEXED BY idx-pa
057200                                       PIC 9V9(09) VALUE ZERO.
057300     05  ws-1x2-p-home              PIC 9V9(09)     VALUE ZERO.
057400     05  ws-1x2-p-draw              PIC 9V9(09)     VALUE ZERO.
057500     05  ws-1x2-p-away              PIC 9V9(09)     VALUE ZERO.
057600     05  ws-1x2-cell                PIC 9V9(09)     VALUE ZERO.
057700     05  FILLER                      PIC X(01)      VALUE SPACE.
057800
057900*---------------------------------------------------------------*
058000*    R9 SUPREMACY GRID SEARCH (SHARED TARGET/CANDIDATE WORK).   *
058100*---------------------------------------------------------------*
058200 01  ws-supremacy-work.
058300     05  ws-sup-target-h            PIC 9V9(06)     VALUE ZERO.
058400     05  ws-sup-target-d            PIC 9V9(06)     VALUE ZERO.
058500     05  ws-sup-target-a            PIC 9V9(06)     VALUE ZERO.
058600     05  ws-sup-total               PIC 9(02)V9(04) VALUE ZERO.
058700     05  ws-sup-grid-idx            PIC S9(05) COMP VALUE ZERO.
058800     05  ws-sup-cand-s              PIC S9(02)V9(02) VALUE ZERO.
058900     05  ws-sup-cand-lh             PIC 9(02)V9(04) VALUE ZERO.
059000     05  ws-sup-cand-la             PIC 9(02)V9(04) VALUE ZERO.
059100     05  ws-sup-err                 PIC 9(02)V9(09) VALUE ZERO.
059200     05  ws-sup-best-err            PIC 9(02)V9(09) VALUE ZERO.
059300     05  ws-sup-best-s              PIC S9(02)V9(02) VALUE ZERO.
059400     05  FILLER                      PIC X(01)      VALUE SPACE.
059500
059600*---------------------------------------------------------------*
059700*    R10 UNDERDOG-LAMBDA-SHRINK WORK AREA.  CALLER MOVES ITS    *
059800*    CANDIDATE LAMBDAS INTO WS-SHR-LAMBDA-H/A BEFORE PERFORMING *
059900*    2900, THEN READS THE SHRUNK PAIR BACK OUT - REPLACES THE   *
060000*    OLD FLAT 10-PERCENT NUDGE - REQUEST TS-3360, 2015.         *
060100*---------------------------------------------------------------*
060200 01  ws-shrink-work.
060300     05  ws-shr-lambda-h            PIC 9(02)V9(04) VALUE ZERO.
060400     05  ws-shr-lambda-a            PIC 9(02)V9(04) VALUE ZERO.
060500     05  ws-shr-factor              PIC 9V9(04)     VALUE 0.8000.
060600     05  ws-shr-ratio-r             PIC 9(02)V9(04) VALUE ZERO.
060700     05  ws-shr-ratio-rp            PIC 9(02)V9(04) VALUE ZERO.
060800     05  FILLER                      PIC X(01)      VALUE SPACE.
060900
061000*---------------------------------------------------------------*
061100*    R11 UNDERDOG/FAVOURITE 1UP PROBABILITY CORRECTION - U5     *
061200*    ONLY.  WS-COR-RATIO-R IS THE R10 RATIO RECOMPUTED ON THE   *
061300*    FINAL, POST-SHRINK LAMBDAS - REQUEST TS-3360, 2015.        *
061400*---------------------------------------------------------------*
061500 01  ws-correction-work.
061600     05  ws-cor-ratio-r             PIC 9(02)V9(04) VALUE ZERO.
061700     05  ws-cor-factor              PIC 9V9(04)     VALUE ZERO.
061800     05  ws-cor-fav-factor          PIC 9V9(04)     VALUE 0.9700.
061900     05  FILLER                      PIC X(01)      VALUE SPACE.
062000
062100*---------------------------------------------------------------*
062200*    R18 CALIBRATION - LOGISTIC LOGIT ADJUSTMENT.  ONE SHARED   *
062300*    (A,B) PAIR APPLIED IDENTICALLY TO HOME AND AWAY - THE OLD  *
062400*    SEPARATE HOME/AWAY COEFFICIENT PAIRS WERE DROPPED IN THE   *
062500*    2015 REFIT (REQUEST TS-3360); U5/U6 NO LONGER CALL THIS.   *
062600*---------------------------------------------------------------*
062700 01  ws-calib-work.
062800     05  ws-cal-p-raw               PIC 9V9(06)     VALUE ZERO.
062900     05  ws-cal-logit                PIC S9(02)V9(09) VALUE ZERO.
063000     05  ws-cal-a            PIC S9(01)V9(08) VALUE 0.17721692.
063100     05  ws-cal-b            PIC S9(01)V9(08) VALUE 1.15815415.
063200     05  ws-cal-z                   PIC S9(02)V9(09) VALUE ZERO.
063300     05  ws-cal-z-clamped           PIC S9(02)V9(09) VALUE ZERO.
063400     05  ws-cal-p-adj               PIC 9V9(06)     VALUE ZERO.
063500     05  FILLER                      PIC X(01)      VALUE SPACE.
063600
063700*---------------------------------------------------------------*
063800*    R16 HANDICAP NORMAL-APPROXIMATION WORK AREA.               *
063900*---------------------------------------------------------------*
064000 01  ws-handicap-work.
064100     05  ws-hcp-lambda-h            PIC 9(02)V9(04) VALUE ZERO.
064200     05  ws-hcp-lambda-a            PIC 9(02)V9(04) VALUE ZERO.
064300     05  ws-hcp-mean                PIC S9(02)V9(04) VALUE ZERO.
064400     05  ws-hcp-var                 PIC 9(02)V9(04) VALUE ZERO.
064500     05  ws-hcp-sd                  PIC 9(02)V9(06) VALUE ZERO.
064600     05  ws-hcp-z                   PIC S9(02)V9(06) VALUE ZERO.
064700     05  ws-hcp-model-p             PIC 9V9(06)     VALUE ZERO.
064800     05  ws-hcp-cover-home          PIC 9V9(06)     VALUE ZERO.
064900     05  ws-hcp-adj                 PIC 9V9(06)     VALUE ZERO.
065000     05  FILLER                      PIC X(01)      VALUE SPACE.
065100
065200*---------------------------------------------------------------*
065300*    R14 BTTS - BOTH-TEAMS-TO-SCORE ADJUSTMENT WORK AREA.       *
065400*---------------------------------------------------------------*
065500 01  ws-btts-work.
065600     05  ws-btts-market-p           PIC 9V9(06)     VALUE ZERO.
065700     05  ws-btts-model-p            PIC 9V9(06)     VALUE ZERO.
065800     05  ws-btts-e-lh               PIC 9V9(09)     VALUE ZERO.
065900     05  ws-btts-e-la               PIC 9V9(09)     VALUE ZERO.
066000     05  ws-btts-adj                PIC 9V9(06)     VALUE ZERO.
066100     05  ws-btts-p-h                PIC 9V9(06)     VALUE ZERO.
066200     05  ws-btts-p-a                PIC 9V9(06)     VALUE ZERO.
066300     05  ws-btts-lambda-h           PIC 9(02)V9(04) VALUE ZERO.
066400     05  ws-btts-lambda-a           PIC 9(02)V9(04) VALUE ZERO.
066500     05  ws-btts-scale              PIC 9(03)V9(06) VALUE ZERO.
066600     05  FILLER                      PIC X(01)      VALUE SPACE.
066700
066800*---------------------------------------------------------------*
066900*    R15 FIRST-GOAL - THREE-WAY DE-VIG/BLEND WORK AREA.         *
067000*---------------------------------------------------------------*
067100 01  ws-first-goal-work.
067200     05  ws-fg-p-goal               PIC 9V9(06)     VALUE ZERO.
067300     05  ws-fg-share-h              PIC 9(03)V9(06) VALUE ZERO.
067400     05  ws-fg-share-a              PIC 9(03)V9(06) VALUE ZERO.
067500     05  ws-fg-cand-h               PIC 9(03)V9(04) VALUE ZERO.
067600     05  ws-fg-cand-a               PIC 9(03)V9(04) VALUE ZERO.
067700     05  ws-fg-ou-h                 PIC 9(02)V9(04) VALUE ZERO.
067800     05  ws-fg-ou-a                 PIC 9(02)V9(04) VALUE ZERO.
067900     05  FILLER                      PIC X(01)      VALUE SPACE.
068000
068100*---------------------------------------------------------------*
068200*    R17 LEAD1-CALIBRATED - PER-SIDE TARGET/SCALE WORK AREA.    *
068300*---------------------------------------------------------------*
068400 01  ws-lead1-work.
068500     05  ws-l1-target-p             PIC 9V9(06)     VALUE ZERO.
068600     05  ws-l1-model-p              PIC 9V9(06)     VALUE ZERO.
068700     05  ws-l1-ratio                PIC 9V9(06)     VALUE ZERO.
068800     05  FILLER                      PIC X(01)      VALUE SPACE.
068900
069000*---------------------------------------------------------------*
069100*    R18 FTS-CALIBRATED-DP - LAMBDA-TOTAL/SHARE GRID SEARCH.    *
069200*---------------------------------------------------------------*
069300 01  ws-fts-fit-work.
069400     05  ws-fts-target-home         PIC 9V9(06)     VALUE ZERO.
069500     05  ws-fts-target-away         PIC 9V9(06)     VALUE ZERO.
069600     05  ws-fts-target-nogoal       PIC 9V9(06)     VALUE ZERO.
069700     05  ws-fts-grid-idx            PIC S9(05) COMP VALUE ZERO.
069800     05  ws-fts-cand-lt             PIC 9(02)V9(04) VALUE ZERO.
069900     05  ws-fts-cand-p              PIC 9V9(04)     VALUE ZERO.
070000     05  ws-fts-cand-lh             PIC 9(02)V9(04) VALUE ZERO.
070100     05  ws-fts-cand-la             PIC 9(02)V9(04) VALUE ZERO.
070200     05  ws-fts-model-nogoal        PIC 9V9(09)     VALUE ZERO.
070300     05  ws-fts-err-lt              PIC 9(02)V9(09) VALUE ZERO.
070400     05  ws-fts-best-err-lt         PIC 9(02)V9(09) VALUE ZERO.
070500     05  ws-fts-best-lt             PIC 9(02)V9(04) VALUE ZERO.
070600     05  ws-fts-err-p               PIC 9(02)V9(09) VALUE ZERO.
070700     05  ws-fts-best-err-p          PIC 9(02)V9(09) VALUE ZERO.
070800     05  ws-fts-best-p              PIC 9V9(04)     VALUE ZERO.
070900     05  ws-fts-p-est               PIC 9V9(04)     VALUE ZERO.
071000     05  ws-fts-src                 PIC S9(02) COMP VALUE ZERO.
071100     05  ws-fts-p-cond              PIC 9V9(06)     VALUE ZERO.
071200     05  ws-fts-p-btts              PIC 9V9(06)     VALUE ZERO.
071300     05  ws-fts-e-lh                PIC 9V9(09)     VALUE ZERO.
071400     05  ws-fts-e-la                PIC 9V9(09)     VALUE ZERO.
071500     05  ws-fts-e-lt                PIC 9V9(09)     VALUE ZERO.
071600     05  ws-fts-model-btts          PIC 9V9(09)     VALUE ZERO.
071700     05  ws-fts-norm-sum            PIC 9V9(09)     VALUE ZERO.
071800     05  ws-fts-norm-h              PIC 9V9(09)     VALUE ZERO.
071900     05  ws-fts-norm-d              PIC 9V9(09)     VALUE ZERO.
072000     05  ws-fts-norm-a              PIC 9V9(09)     VALUE ZERO.
072100     05  FILLER                      PIC X(01)      VALUE SPACE.
072200
072300 01  ws-misc-flags.
072400     05  ws-required-ok-sw          PIC X(01)  VALUE 'N'.
072500         88  sw-required-ok                     VALUE 'Y'.
072600     05  FILLER                      PIC X(01)      VALUE SPACE.
072700
072800 PROCEDURE DIVISION.
072900 DECLARATIVES.
073000 Market-Odds-Handler SECTION.
073100     USE AFTER ERROR PROCEDURE ON market-odds.
073200 0000-market-odds-status-check.
073300     DISPLAY '+---+----+---+----+---+----+---+'
073400     DISPLAY '| MARKET-ODDS FILE STATUS ERROR |'
073500     DISPLAY '+---+----+---+----+---+----+---+'
073600     DISPLAY '| STATUS CODE : [' fs-market-odds '].'
073700     DISPLAY '+---+----+---+----+---+----+---+'
073800     STOP RUN.
073900
074000 Calculations-Handler SECTION.
074100     USE AFTER ERROR PROCEDURE ON calculations.
074200 0010-calculations-status-check.
074300     DISPLAY '+---+----+---+----+---+----+---+'
074400     DISPLAY '| CALCULATIONS FILE STATUS ERROR |'
074500     DISPLAY '+---+----+---+----+---+----+---+'
074600     DISPLAY '| STATUS CODE   : [' fs-calculations '].'
074700     DISPLAY '| LAST EVENT-ID : [' ws-lcv-event-id '].'
074800     DISPLAY '| LAST ENGINE   : [' ws-lcv-engine-name '].'
074900     DISPLAY '| LAST BOOKMAKER: [' ws-lcv-bookmaker '].'
075000     DISPLAY '| LAMBDA-TOTAL  : [' ws-lcv-lambda-whole '.'
075100              ws-lcv-lambda-dec '].'
075200     DISPLAY '+---+----+---+----+---+----+---+'
075300     STOP RUN.
075400 END DECLARATIVES.
075500
075600 MAIN-PARAGRAPH.
075700     PERFORM 1000-begin-init-job
075800        THRU 1000-end-init-job
075900
076000     PERFORM 1100-begin-read-event
076100        THRU 1100-end-read-event
076200       UNTIL sw-no-more-events
076300
076400     PERFORM 9000-begin-finish-job
076500        THRU 9000-end-finish-job
076600
076700     STOP RUN.
076800
076900*---------------------------------------------------------------*
077000*    1000 SERIES - JOB INITIALISATION.                          *
077100*---------------------------------------------------------------*
077200 1000-begin-init-job.
077300     ACCEPT ws-run-date FROM DATE YYMMDD
077400
077500     OPEN INPUT  market-odds
077600     OPEN OUTPUT calculations
077700
077800     DISPLAY SPACE
077900     DISPLAY 'UPENGRUN - NIGHTLY 1UP PRICING RUN - '
078000             ws-run-mm '/' ws-run-dd '/' ws-run-yy
078100     DISPLAY SPACE
078200
078300     READ market-odds RECORD
078400       AT END
078500          SET sw-no-more-events TO TRUE
078600     END-READ.
078700 1000-end-init-job.
078800     EXIT.
078900
079000*---------------------------------------------------------------*
079100*    1100 SERIES - CONTROL BREAK ON EVENT-ID.  ONE FIXTURE'S    *
079200*    WORTH OF MARKET-ODDS ROWS IS COLLECTED, PRICED, THEN THE   *
079300*    NEXT EVENT'S FIRST ROW IS ALREADY SITTING IN THE BUFFER.   *
079400*---------------------------------------------------------------*
079500 1100-begin-read-event.
079600     MOVE mo-event-id TO ws-curr-event-id
079700     MOVE mo-event-id TO ws-ev-event-id
079800     MOVE mo-home-team TO ws-ev-home-team
079900     MOVE mo-away-team TO ws-ev-away-team
080000
080100     PERFORM 1200-begin-collect-market
080200        THRU 1200-end-collect-market
080300       UNTIL sw-no-more-events
080400          OR ws-curr-event-id NOT EQUAL mo-event-id
080500
080600     ADD ws-cte-01 TO ws-events-read-cnt
080700     MOVE 'N' TO ws-event-priced-sw
080800
080900     PERFORM 1250-begin-select-lines
081000        THRU 1250-end-select-lines
081100
081200     PERFORM 4000-begin-run-event
081300        THRU 4000-end-run-event
081400
081500     IF sw-event-priced
081600        ADD ws-cte-01 TO ws-events-priced-cnt
081700     END-IF
081800
081900     PERFORM 1290-begin-clear-event
082000        THRU 1290-end-clear-event.
082100 1100-end-read-event.
082200     EXIT.
082300
082400 1200-begin-collect-market.
082500     PERFORM 1210-begin-store-row
082600        THRU 1210-end-store-row
082700
082800     READ market-odds RECORD
082900       AT END
083000          SET sw-no-more-events TO TRUE
083100     END-READ.
083200 1200-end-collect-market.
083300     EXIT.
083400
083500*    STORE-ROW IS WRITTEN ONCE AND POSTS THE CURRENT MARKET-    *
083600*    ODDS ROW INTO ALL THREE BOOKMAKER SLOTS AT ONCE - EACH     *
083700*    ROW ALREADY CARRIES ALL THREE BOOKS' ODDS FOR ONE MARKET.  *
083800*    2016-02-11  LMK  1X2 HOME ODDS WERE BEING PRE-LOADED HERE  *
083900*                     AHEAD OF THE EVALUATE, SO A TOU/BTS/1UP   *
084000*                     ROW ARRIVING AFTER THE 1X2 ROW STOMPED    *
084100*                     WS-EV-1X2-HOME WITH ITS OWN OUTCOME-1     *
084200*                     FIELD - REMOVED, THE MO-MKT-1X2 BRANCH    *
084300*                     BELOW ALREADY SETS IT - REQUEST TS-3402.  *
084400 1210-begin-store-row.
084500     EVALUATE TRUE
084600        WHEN mo-mkt-1x2
084700           MOVE mo-sporty-odds-1 TO ws-ev-1x2-home (1)
084800           MOVE mo-sporty-odds-2 TO ws-ev-1x2-draw (1)
084900           MOVE mo-sporty-odds-3 TO ws-ev-1x2-away (1)
085000           MOVE mo-pawa-odds-1   TO ws-ev-1x2-home (2)
085100           MOVE mo-pawa-odds-2   TO ws-ev-1x2-draw (2)
085200           MOVE mo-pawa-odds-3   TO ws-ev-1x2-away (2)
085300           MOVE mo-b9ja-odds-1   TO ws-ev-1x2-home (3)
085400           MOVE mo-b9ja-odds-2   TO ws-ev-1x2-draw (3)
085500           MOVE mo-b9ja-odds-3   TO ws-ev-1x2-away (3)
085600
085700        WHEN mo-mkt-tou
085800           PERFORM 1211-begin-store-tou
085900              THRU 1211-end-store-tou
086000
086100        WHEN mo-mkt-hou
086200           PERFORM 1212-begin-store-hou
086300              THRU 1212-end-store-hou
086400
086500        WHEN mo-mkt-aou
086600           PERFORM 1213-begin-store-aou
086700              THRU 1213-end-store-aou
086800
086900        WHEN mo-mkt-bts
087000           MOVE mo-sporty-odds-1 TO ws-ev-bts-yes (1)
087100           MOVE mo-sporty-odds-2 TO ws-ev-bts-no  (1)
087200           MOVE mo-pawa-odds-1   TO ws-ev-bts-yes (2)
087300           MOVE mo-pawa-odds-2   TO ws-ev-bts-no  (2)
087400           MOVE mo-b9ja-odds-1   TO ws-ev-bts-yes (3)
087500           MOVE mo-b9ja-odds-2   TO ws-ev-bts-no  (3)
087600
087700        WHEN mo-mkt-fts
087800           MOVE mo-sporty-odds-1 TO ws-ev-fts-home   (1)
087900           MOVE mo-sporty-odds-2 TO ws-ev-fts-nogoal (1)
088000           MOVE mo-sporty-odds-3 TO ws-ev-fts-away   (1)
088100           MOVE mo-pawa-odds-1   TO ws-ev-fts-home   (2)
088200           MOVE mo-pawa-odds-2   TO ws-ev-fts-nogoal (2)
088300           MOVE mo-pawa-odds-3   TO ws-ev-fts-away   (2)
088400           MOVE mo-b9ja-odds-1   TO ws-ev-fts-home   (3)
088500           MOVE mo-b9ja-odds-2   TO ws-ev-fts-nogoal (3)
088600           MOVE mo-b9ja-odds-3   TO ws-ev-fts-away   (3)
088700
088800        WHEN mo-mkt-hl1
088900           MOVE mo-sporty-odds-1 TO ws-ev-hl1-yes
089000           MOVE mo-sporty-odds-2 TO ws-ev-hl1-no
089100
089200        WHEN mo-mkt-al1
089300           MOVE mo-sporty-odds-1 TO ws-ev-al1-yes
089400           MOVE mo-sporty-odds-2 TO ws-ev-al1-no
089500
089600        WHEN mo-mkt-ah
089700           PERFORM 1214-begin-store-ah
089800              THRU 1214-end-store-ah
089900             VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3
090000
090100        WHEN mo-mkt-1up
090200           MOVE mo-sporty-odds-1 TO ws-ev-1up-sporty-home
090300           MOVE mo-sporty-odds-2 TO ws-ev-1up-sporty-draw
090400           MOVE mo-sporty-odds-3 TO ws-ev-1up-sporty-away
090500           MOVE mo-b9ja-odds-1   TO ws-ev-1up-b9ja-home
090600           MOVE mo-b9ja-odds-2   TO ws-ev-1up-b9ja-draw
090700           MOVE mo-b9ja-odds-3   TO ws-ev-1up-b9ja-away
090800     END-EVALUATE.
090900 1210-end-store-row.
091000     EXIT.
091100
091200 1211-begin-store-tou.
091300     PERFORM 1230-begin-store-ou-slot
091400        THRU 1230-end-store-ou-slot
091500       VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3.
091600 1211-end-store-tou.
091700     EXIT.
091800
091900 1212-begin-store-hou.
092000     PERFORM 1231-begin-store-ou-slot
092100        THRU 1231-end-store-ou-slot
092200       VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3.
092300 1212-end-store-hou.
092400     EXIT.
092500
092600 1213-begin-store-aou.
092700     PERFORM 1232-begin-store-ou-slot
092800        THRU 1232-end-store-ou-slot
092900       VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3.
093000 1213-end-store-aou.
093100     EXIT.
093200
093300*    THE THREE OU MARKETS EACH KEEP THEIR OWN SLOT-STORE       *
093400*    PARAGRAPH RATHER THAN SHARING ONE, IN KEEPING WITH HOW    *
093500*    THIS SHOP HAS ALWAYS WRITTEN ITS TABLE-LOAD PARAGRAPHS -  *
093600*    ONE MARKET, ONE PARAGRAPH.                                *
093700 1230-begin-store-ou-slot.
093800     IF ws-ev-tou-cnt (idx-eb) < 6
093900        ADD ws-cte-01 TO ws-ev-tou-cnt (idx-eb)
094000        SET idx-tou TO ws-ev-tou-cnt (idx-eb)
094100        MOVE mo-line TO ws-ev-tou-ln (idx-eb idx-tou)
094200        IF idx-eb = 1
094300           MOVE mo-sporty-odds-1 TO ws-ev-tou-ovr (idx-eb idx-tou)
094400           MOVE mo-sporty-odds-2 TO ws-ev-tou-und (idx-eb idx-tou)
094500        END-IF
094600        IF idx-eb = 2
094700           MOVE mo-pawa-odds-1   TO ws-ev-tou-ovr (idx-eb idx-tou)
094800           MOVE mo-pawa-odds-2   TO ws-ev-tou-und (idx-eb idx-tou)
094900        END-IF
095000        IF idx-eb = 3
095100           MOVE mo-b9ja-odds-1   TO ws-ev-tou-ovr (idx-eb idx-tou)
095200           MOVE mo-b9ja-odds-2   TO ws-ev-tou-und (idx-eb idx-tou)
095300        END-IF
095400     END-IF.
095500 1230-end-store-ou-slot.
095600     EXIT.
095700
095800 1231-begin-store-ou-slot.
095900     IF ws-ev-hou-cnt (idx-eb) < 6
096000        ADD ws-cte-01 TO ws-ev-hou-cnt (idx-eb)
096100        SET idx-hou TO ws-ev-hou-cnt (idx-eb)
096200        MOVE mo-line TO ws-ev-hou-ln (idx-eb idx-hou)
096300        IF idx-eb = 1
096400           MOVE mo-sporty-odds-1 TO ws-ev-hou-ovr (idx-eb idx-hou)
096500           MOVE mo-sporty-odds-2 TO ws-ev-hou-und (idx-eb idx-hou)
096600        END-IF
096700        IF idx-eb = 2
096800           MOVE mo-pawa-odds-1   TO ws-ev-hou-ovr (idx-eb idx-hou)
096900           MOVE mo-pawa-odds-2   TO ws-ev-hou-und (idx-eb idx-hou)
097000        END-IF
097100        IF idx-eb = 3
097200           MOVE mo-b9ja-odds-1   TO ws-ev-hou-ovr (idx-eb idx-hou)
097300           MOVE mo-b9ja-odds-2   TO ws-ev-hou-und (idx-eb idx-hou)
097400        END-IF
097500     END-IF.
097600 1231-end-store-ou-slot.
097700     EXIT.
097800
097900 1232-begin-store-ou-slot.
098000     IF ws-ev-aou-cnt (idx-eb) < 6
098100        ADD ws-cte-01 TO ws-ev-aou-cnt (idx-eb)
098200        SET idx-aou TO ws-ev-aou-cnt (idx-eb)
098300        MOVE mo-line TO ws-ev-aou-ln (idx-eb idx-aou)
098400        IF idx-eb = 1
098500           MOVE mo-sporty-odds-1 TO ws-ev-aou-ovr (idx-eb idx-aou)
098600           MOVE mo-sporty-odds-2 TO ws-ev-aou-und (idx-eb idx-aou)
098700        END-IF
098800        IF idx-eb = 2
098900           MOVE mo-pawa-odds-1   TO ws-ev-aou-ovr (idx-eb idx-aou)
099000           MOVE mo-pawa-odds-2   TO ws-ev-aou-und (idx-eb idx-aou)
099100        END-IF
099200        IF idx-eb = 3
099300           MOVE mo-b9ja-odds-1   TO ws-ev-aou-ovr (idx-eb idx-aou)
099400           MOVE mo-b9ja-odds-2   TO ws-ev-aou-und (idx-eb idx-aou)
099500        END-IF
099600     END-IF.
099700 1232-end-store-ou-slot.
099800     EXIT.
099900
100000*    2016-02-11  LMK  THIS PARAGRAPH USED TO FILE EVERY AH ROW  *
100100*                     INTO BOOKMAKER SLOT (1) OFF THE SPORTY    *
100200*                     FIELDS ONLY, NO MATTER WHICH BOOK QUOTED  *
100300*                     THE LINE - PAWA AND B9JA HANDICAP ODDS    *
100400*                     WERE NEVER POSTED SO U9 ALWAYS SKIPPED    *
100500*                     THOSE TWO BOOKS.  REWRITTEN TO BRANCH ON  *
100600*                     IDX-EB LIKE THE 1230 OU-SLOT PARAGRAPHS   *
100700*                     DO - REQUEST TS-3402.                      *
100800 1214-begin-store-ah.
100900     IF mo-line = -0.50 OR mo-line = 0.50
101000        OR mo-line = -1.50 OR mo-line = 1.50
101100       IF ws-ev-ah-cnt (idx-eb) < 4
101200        ADD ws-cte-01 TO ws-ev-ah-cnt (idx-eb)
101300        SET idx-ah TO ws-ev-ah-cnt (idx-eb)
101400        MOVE mo-line TO ws-ev-ah-ln (idx-eb idx-ah)
101500        IF idx-eb = 1
101600           MOVE mo-sporty-odds-1 TO ws-ev-ah-home (idx-eb idx-ah)
101700           MOVE mo-sporty-odds-2 TO ws-ev-ah-away (idx-eb idx-ah)
101800        END-IF
101900        IF idx-eb = 2
102000           MOVE mo-pawa-odds-1   TO ws-ev-ah-home (idx-eb idx-ah)
102100           MOVE mo-pawa-odds-2   TO ws-ev-ah-away (idx-eb idx-ah)
102200        END-IF
102300        IF idx-eb = 3
102400           MOVE mo-b9ja-odds-1   TO ws-ev-ah-home (idx-eb idx-ah)
102500           MOVE mo-b9ja-odds-2   TO ws-ev-ah-away (idx-eb idx-ah)
102600        END-IF
102700       END-IF
102800     END-IF.
102900 1214-end-store-ah.
103000     EXIT.
103100
103200*---------------------------------------------------------------*
103300*    1250 SERIES - PREFERRED-LINE SELECTION (BATCH FLOW U12     *
103400*    STEP 1).  ONE PARAGRAPH PER MARKET, EACH SCANNING ITS OWN  *
103500*    LINE TABLE FOR THE DESK'S PREFERRED HALF-GOAL LINE FIRST,  *
103600*    THEN ANY HALF-GOAL LINE, THEN WHATEVER CAME FIRST.         *
103700*---------------------------------------------------------------*
103800 1250-begin-select-lines.
103900     PERFORM 1255-begin-select-book
104000        THRU 1255-end-select-book
104100       VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3.
104200 1250-end-select-lines.
104300     EXIT.
104400
104500 1255-begin-select-book.
104600     PERFORM 1251-begin-select-tou
104700        THRU 1251-end-select-tou
104800     PERFORM 1252-begin-select-hou
104900        THRU 1252-end-select-hou
105000     PERFORM 1253-begin-select-aou
105100        THRU 1253-end-select-aou
105200     PERFORM 1215-begin-select-ah
105300        THRU 1215-end-select-ah.
105400 1255-end-select-book.
105500     EXIT.
105600
105700*    U9 ASIAN HANDICAP LINE PREFERENCE (R16) - -0.5, THEN +0.5, *
105800*    THEN -1.5, THEN +1.5, WHICHEVER OF THOSE FOUR THE BOOK     *
105900*    ACTUALLY QUOTED WITH BOTH SIDES PRICED, IN THAT ORDER -    *
106000*    REQUEST TS-3417.                                            *
106100 1215-begin-select-ah.
106200     SET sw-ev-ah-sel-found (idx-eb) TO FALSE
106300     MOVE 'N' TO ws-ev-ah-sel-sw (idx-eb)
106400     IF ws-ev-ah-cnt (idx-eb) > 0
106500        MOVE -0.50 TO ws-ahsel-target
106600        PERFORM 1216-begin-scan-ah-line
106700           THRU 1216-end-scan-ah-line
106800          VARYING idx-ah FROM 1 BY 1
106900                    UNTIL idx-ah > ws-ev-ah-cnt (idx-eb)
107000        IF NOT sw-ev-ah-sel-found (idx-eb)
107100           MOVE 0.50 TO ws-ahsel-target
107200           PERFORM 1216-begin-scan-ah-line
107300              THRU 1216-end-scan-ah-line
107400             VARYING idx-ah FROM 1 BY 1
107500                       UNTIL idx-ah > ws-ev-ah-cnt (idx-eb)
107600        END-IF
107700        IF NOT sw-ev-ah-sel-found (idx-eb)
107800           MOVE -1.50 TO ws-ahsel-target
107900           PERFORM 1216-begin-scan-ah-line
108000              THRU 1216-end-scan-ah-line
108100             VARYING idx-ah FROM 1 BY 1
108200                       UNTIL idx-ah > ws-ev-ah-cnt (idx-eb)
108300        END-IF
108400        IF NOT sw-ev-ah-sel-found (idx-eb)
108500           MOVE 1.50 TO ws-ahsel-target
108600           PERFORM 1216-begin-scan-ah-line
108700              THRU 1216-end-scan-ah-line
108800             VARYING idx-ah FROM 1 BY 1
108900                       UNTIL idx-ah > ws-ev-ah-cnt (idx-eb)
109000        END-IF
109100     END-IF.
109200 1215-end-select-ah.
109300     EXIT.
109400
109500 1216-begin-scan-ah-line.
109600     IF ws-ev-ah-ln (idx-eb idx-ah) = ws-ahsel-target
109700        AND ws-ev-ah-home (idx-eb idx-ah) NOT = ZERO
109800        AND ws-ev-ah-away (idx-eb idx-ah) NOT = ZERO
109900        AND NOT sw-ev-ah-sel-found (idx-eb)
110000        MOVE ws-ev-ah-ln   (idx-eb idx-ah)
110100          TO ws-ev-ah-sel-ln   (idx-eb)
110200        MOVE ws-ev-ah-home (idx-eb idx-ah)
110300          TO ws-ev-ah-sel-home (idx-eb)
110400        MOVE ws-ev-ah-away (idx-eb idx-ah)
110500          TO ws-ev-ah-sel-away (idx-eb)
110600        SET sw-ev-ah-sel-found (idx-eb) TO TRUE
110700     END-IF.
110800 1216-end-scan-ah-line.
110900     EXIT.
111000
111100 1251-begin-select-tou.
111200     SET sw-ev-tou-sel-found (idx-eb) TO FALSE
111300     MOVE 'N' TO ws-ev-tou-sel-sw (idx-eb)
111400     IF ws-ev-tou-cnt (idx-eb) > 0
111500        PERFORM 1256-begin-scan-prefer-tou
111600           THRU 1256-end-scan-prefer-tou
111700          VARYING idx-tou FROM 1 BY 1
111800                    UNTIL idx-tou > ws-ev-tou-cnt (idx-eb)
111900        IF NOT sw-ev-tou-sel-found (idx-eb)
112000           PERFORM 1254-begin-check-half-tou
112100              THRU 1254-end-check-half-tou
112200             VARYING idx-tou FROM 1 BY 1
112300                       UNTIL idx-tou > ws-ev-tou-cnt (idx-eb)
112400        END-IF
112500        IF NOT sw-ev-tou-sel-found (idx-eb)
112600           PERFORM 1257-begin-scan-any-tou
112700              THRU 1257-end-scan-any-tou
112800             VARYING idx-tou FROM 1 BY 1
112900                       UNTIL idx-tou > ws-ev-tou-cnt (idx-eb)
113000        END-IF
113100     END-IF.
113200 1251-end-select-tou.
113300     EXIT.
113400
113500 1256-begin-scan-prefer-tou.
113600     IF ws-ev-tou-ln (idx-eb idx-tou) = 2.50
113700        AND ws-ev-tou-ovr (idx-eb idx-tou) NOT = ZERO
113800        AND ws-ev-tou-und (idx-eb idx-tou) NOT = ZERO
113900        AND NOT sw-ev-tou-sel-found (idx-eb)
114000        MOVE ws-ev-tou-ln  (idx-eb idx-tou)
114100          TO ws-ev-tou-sel-ln  (idx-eb)
114200        MOVE ws-ev-tou-ovr (idx-eb idx-tou)
114300          TO ws-ev-tou-sel-ovr (idx-eb)
114400        MOVE ws-ev-tou-und (idx-eb idx-tou)
114500          TO ws-ev-tou-sel-und (idx-eb)
114600        SET sw-ev-tou-sel-found (idx-eb) TO TRUE
114700     END-IF.
114800 1256-end-scan-prefer-tou.
114900     EXIT.
115000
115100 1254-begin-check-half-tou.
115200     IF ws-ev-tou-ovr (idx-eb idx-tou) NOT = ZERO
115300        AND ws-ev-tou-und (idx-eb idx-tou) NOT = ZERO
115400        AND NOT sw-ev-tou-sel-found (idx-eb)
115500        COMPUTE ws-ovr-floor-tmp =
115600                ws-ev-tou-ln (idx-eb idx-tou)
115700        COMPUTE ws-ovr-adj = ws-ev-tou-ln (idx-eb idx-tou)
115800                           - ws-ovr-floor-tmp
115900        IF ws-ovr-adj = 0.50
116000           MOVE ws-ev-tou-ln  (idx-eb idx-tou)
116100             TO ws-ev-tou-sel-ln  (idx-eb)
116200           MOVE ws-ev-tou-ovr (idx-eb idx-tou)
116300             TO ws-ev-tou-sel-ovr (idx-eb)
116400           MOVE ws-ev-tou-und (idx-eb idx-tou)
116500             TO ws-ev-tou-sel-und (idx-eb)
116600           SET sw-ev-tou-sel-found (idx-eb) TO TRUE
116700        END-IF
116800     END-IF.
116900 1254-end-check-half-tou.
117000     EXIT.
117100
117200 1257-begin-scan-any-tou.
117300     IF ws-ev-tou-ovr (idx-eb idx-tou) NOT = ZERO
117400        AND ws-ev-tou-und (idx-eb idx-tou) NOT = ZERO
117500        AND NOT sw-ev-tou-sel-found (idx-eb)
117600        MOVE ws-ev-tou-ln  (idx-eb idx-tou)
117700          TO ws-ev-tou-sel-ln  (idx-eb)
117800        MOVE ws-ev-tou-ovr (idx-eb idx-tou)
117900          TO ws-ev-tou-sel-ovr (idx-eb)
118000        MOVE ws-ev-tou-und (idx-eb idx-tou)
118100          TO ws-ev-tou-sel-und (idx-eb)
118200        SET sw-ev-tou-sel-found (idx-eb) TO TRUE
118300     END-IF.
118400 1257-end-scan-any-tou.
118500     EXIT.
118600
118700 1252-begin-select-hou.
118800     SET sw-ev-hou-sel-found (idx-eb) TO FALSE
118900     MOVE 'N' TO ws-ev-hou-sel-sw (idx-eb)
119000     IF ws-ev-hou-cnt (idx-eb) > 0
119100        PERFORM 1258-begin-scan-prefer-hou
119200           THRU 1258-end-scan-prefer-hou
119300          VARYING idx-hou FROM 1 BY 1
119400                    UNTIL idx-hou > ws-ev-hou-cnt (idx-eb)
119500        IF NOT sw-ev-hou-sel-found (idx-eb)
119600           PERFORM 1262-begin-check-half-hou
119700              THRU 1262-end-check-half-hou
119800             VARYING idx-hou FROM 1 BY 1
119900                       UNTIL idx-hou > ws-ev-hou-cnt (idx-eb)
120000        END-IF
120100        IF NOT sw-ev-hou-sel-found (idx-eb)
120200           PERFORM 1259-begin-scan-any-hou
120300              THRU 1259-end-scan-any-hou
120400             VARYING idx-hou FROM 1 BY 1
120500                       UNTIL idx-hou > ws-ev-hou-cnt (idx-eb)
120600        END-IF
120700     END-IF.
120800 1252-end-select-hou.
120900     EXIT.
121000
121100 1258-begin-scan-prefer-hou.
121200     IF ws-ev-hou-ln (idx-eb idx-hou) = 0.50
121300        AND ws-ev-hou-ovr (idx-eb idx-hou) NOT = ZERO
121400        AND ws-ev-hou-und (idx-eb idx-hou) NOT = ZERO
121500        AND NOT sw-ev-hou-sel-found (idx-eb)
121600        MOVE ws-ev-hou-ln  (idx-eb idx-hou)
121700          TO ws-ev-hou-sel-ln  (idx-eb)
121800        MOVE ws-ev-hou-ovr (idx-eb idx-hou)
121900          TO ws-ev-hou-sel-ovr (idx-eb)
122000        MOVE ws-ev-hou-und (idx-eb idx-hou)
122100          TO ws-ev-hou-sel-und (idx-eb)
122200        SET sw-ev-hou-sel-found (idx-eb) TO TRUE
122300     END-IF.
122400 1258-end-scan-prefer-hou.
122500     EXIT.
122600
122700 1259-begin-scan-any-hou.
122800     IF ws-ev-hou-ovr (idx-eb idx-hou) NOT = ZERO
122900        AND ws-ev-hou-und (idx-eb idx-hou) NOT = ZERO
123000        AND NOT sw-ev-hou-sel-found (idx-eb)
123100        MOVE ws-ev-hou-ln  (idx-eb idx-hou)
123200          TO ws-ev-hou-sel-ln  (idx-eb)
123300        MOVE ws-ev-hou-ovr (idx-eb idx-hou)
123400          TO ws-ev-hou-sel-ovr (idx-eb)
123500        MOVE ws-ev-hou-und (idx-eb idx-hou)
123600          TO ws-ev-hou-sel-und (idx-eb)
123700        SET sw-ev-hou-sel-found (idx-eb) TO TRUE
123800     END-IF.
123900 1259-end-scan-any-hou.
124000     EXIT.
124100
124200*    MIDDLE TIER (R7) - NO LINE AT THE PREFERRED 0.50 GOALS,   *
124300*    SO SETTLE FOR THE FIRST HALF-GOAL LINE THE BOOK QUOTED     *
124400*    BEFORE FALLING ALL THE WAY BACK TO ANY CANDIDATE.  MIRRORS *
124500*    1254-begin-check-half-tou - REQUEST TS-3417.                *
124600 1262-begin-check-half-hou.
124700     IF ws-ev-hou-ovr (idx-eb idx-hou) NOT = ZERO
124800        AND ws-ev-hou-und (idx-eb idx-hou) NOT = ZERO
124900        AND NOT sw-ev-hou-sel-found (idx-eb)
125000        COMPUTE ws-ovr-floor-tmp =
125100                ws-ev-hou-ln (idx-eb idx-hou)
125200        COMPUTE ws-ovr-adj = ws-ev-hou-ln (idx-eb idx-hou)
125300                           - ws-ovr-floor-tmp
125400        IF ws-ovr-adj = 0.50
125500           MOVE ws-ev-hou-ln  (idx-eb idx-hou)
125600             TO ws-ev-hou-sel-ln  (idx-eb)
125700           MOVE ws-ev-hou-ovr (idx-eb idx-hou)
125800             TO ws-ev-hou-sel-ovr (idx-eb)
125900           MOVE ws-ev-hou-und (idx-eb idx-hou)
126000             TO ws-ev-hou-sel-und (idx-eb)
126100           SET sw-ev-hou-sel-found (idx-eb) TO TRUE
126200        END-IF
126300     END-IF.
126400 1262-end-check-half-hou.
126500     EXIT.
126600
126700 1253-begin-select-aou.
126800     SET sw-ev-aou-sel-found (idx-eb) TO FALSE
126900     MOVE 'N' TO ws-ev-aou-sel-sw (idx-eb)
127000     IF ws-ev-aou-cnt (idx-eb) > 0
127100        PERFORM 1260-begin-scan-prefer-aou
127200           THRU 1260-end-scan-prefer-aou
127300          VARYING idx-aou FROM 1 BY 1
127400                    UNTIL idx-aou > ws-ev-aou-cnt (idx-eb)
127500        IF NOT sw-ev-aou-sel-found (idx-eb)
127600           PERFORM 1263-begin-check-half-aou
127700              THRU 1263-end-check-half-aou
127800             VARYING idx-aou FROM 1 BY 1
127900                       UNTIL idx-aou > ws-ev-aou-cnt (idx-eb)
128000        END-IF
128100        IF NOT sw-ev-aou-sel-found (idx-eb)
128200           PERFORM 1261-begin-scan-any-aou
128300              THRU 1261-end-scan-any-aou
128400             VARYING idx-aou FROM 1 BY 1
128500                       UNTIL idx-aou > ws-ev-aou-cnt (idx-eb)
128600        END-IF
128700     END-IF.
128800 1253-end-select-aou.
128900     EXIT.
129000
129100 1260-begin-scan-prefer-aou.
129200     IF ws-ev-aou-ln (idx-eb idx-aou) = 0.50
129300        AND ws-ev-aou-ovr (idx-eb idx-aou) NOT = ZERO
129400        AND ws-ev-aou-und (idx-eb idx-aou) NOT = ZERO
129500        AND NOT sw-ev-aou-sel-found (idx-eb)
129600        MOVE ws-ev-aou-ln  (idx-eb idx-aou)
129700          TO ws-ev-aou-sel-ln  (idx-eb)
129800        MOVE ws-ev-aou-ovr (idx-eb idx-aou)
129900          TO ws-ev-aou-sel-ovr (idx-eb)
130000        MOVE ws-ev-aou-und (idx-eb idx-aou)
130100          TO ws-ev-aou-sel-und (idx-eb)
130200        SET sw-ev-aou-sel-found (idx-eb) TO TRUE
130300     END-IF.
130400 1260-end-scan-prefer-aou.
130500     EXIT.
130600
130700 1261-begin-scan-any-aou.
130800     IF ws-ev-aou-ovr (idx-eb idx-aou) NOT = ZERO
130900        AND ws-ev-aou-und (idx-eb idx-aou) NOT = ZERO
131000        AND NOT sw-ev-aou-sel-found (idx-eb)
131100        MOVE ws-ev-aou-ln  (idx-eb idx-aou)
131200          TO ws-ev-aou-sel-ln  (idx-eb)
131300        MOVE ws-ev-aou-ovr (idx-eb idx-aou)
131400          TO ws-ev-aou-sel-ovr (idx-eb)
131500        MOVE ws-ev-aou-und (idx-eb idx-aou)
131600          TO ws-ev-aou-sel-und (idx-eb)
131700        SET sw-ev-aou-sel-found (idx-eb) TO TRUE
131800     END-IF.
131900 1261-end-scan-any-aou.
132000     EXIT.
132100
132200*    MIDDLE TIER (R7), AWAY TEAM TOTAL - MIRRORS 1262-begin-    *
132300*    CHECK-HALF-HOU ABOVE - REQUEST TS-3417.                     *
132400 1263-begin-check-half-aou.
132500     IF ws-ev-aou-ovr (idx-eb idx-aou) NOT = ZERO
132600        AND ws-ev-aou-und (idx-eb idx-aou) NOT = ZERO
132700        AND NOT sw-ev-aou-sel-found (idx-eb)
132800        COMPUTE ws-ovr-floor-tmp =
132900                ws-ev-aou-ln (idx-eb idx-aou)
133000        COMPUTE ws-ovr-adj = ws-ev-aou-ln (idx-eb idx-aou)
133100                           - ws-ovr-floor-tmp
133200        IF ws-ovr-adj = 0.50
133300           MOVE ws-ev-aou-ln  (idx-eb idx-aou)
133400             TO ws-ev-aou-sel-ln  (idx-eb)
133500           MOVE ws-ev-aou-ovr (idx-eb idx-aou)
133600             TO ws-ev-aou-sel-ovr (idx-eb)
133700           MOVE ws-ev-aou-und (idx-eb idx-aou)
133800             TO ws-ev-aou-sel-und (idx-eb)
133900           SET sw-ev-aou-sel-found (idx-eb) TO TRUE
134000        END-IF
134100     END-IF.
134200 1263-end-check-half-aou.
134300     EXIT.
134400
134500 1290-begin-clear-event.
134600     MOVE SPACES TO ws-event-data
134700     MOVE ZEROES TO ws-1x2-work
134800     PERFORM 1291-begin-clear-book-cnt
134900        THRU 1291-end-clear-book-cnt
135000       VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3.
135100 1290-end-clear-event.
135200     EXIT.
135300
135400 1291-begin-clear-book-cnt.
135500     MOVE ZERO TO ws-ev-tou-cnt (idx-eb)
135600     MOVE ZERO TO ws-ev-hou-cnt (idx-eb)
135700     MOVE ZERO TO ws-ev-aou-cnt (idx-eb)
135800     MOVE ZERO TO ws-ev-ah-cnt  (idx-eb).
135900 1291-end-clear-book-cnt.
136000     EXIT.
136100
136200*---------------------------------------------------------------*
136300*    2000 SERIES - SHARED U1 UTILITY MATH.                      *
136400*---------------------------------------------------------------*
136500 2100-devig-2way.
136600     COMPUTE ws-2w-q-1 = 1 / ws-2w-odds-1
136700     COMPUTE ws-2w-q-2 = 1 / ws-2w-odds-2
136800     ADD ws-2w-q-1 ws-2w-q-2 GIVING ws-2w-sum
136900     COMPUTE ws-2w-p-1 = ws-2w-q-1 / ws-2w-sum
137000     COMPUTE ws-2w-p-2 = ws-2w-q-2 / ws-2w-sum.
137100 2100-exit.
137200     EXIT.
137300
137400 2110-devig-3way.
137500     MOVE ws-3w-odds-1 TO ws-3w-odds (1)
137600     MOVE ws-3w-odds-2 TO ws-3w-odds (2)
137700     MOVE ws-3w-odds-3 TO ws-3w-odds (3)
137800     MOVE ZERO TO ws-3way-sum
137900     PERFORM 2111-begin-3way-q
138000        THRU 2111-end-3way-q
138100       VARYING idx-3w FROM 1 BY 1 UNTIL idx-3w > 3
138200     PERFORM 2112-begin-3way-p
138300        THRU 2112-end-3way-p
138400       VARYING idx-3w FROM 1 BY 1 UNTIL idx-3w > 3
138500     MOVE ws-3w-p (1) TO ws-3w-p-1
138600     MOVE ws-3w-p (2) TO ws-3w-p-2
138700     MOVE ws-3w-p (3) TO ws-3w-p-3.
138800 2110-exit.
138900     EXIT.
139000
139100 2111-begin-3way-q.
139200     COMPUTE ws-3w-q (idx-3w) = 1 / ws-3w-odds (idx-3w)
139300     ADD ws-3w-q (idx-3w) TO ws-3way-sum.
139400 2111-end-3way-q.
139500     EXIT.
139600
139700 2112-begin-3way-p.
139800     COMPUTE ws-3w-p (idx-3w) =
139900             ws-3w-q (idx-3w) / ws-3way-sum.
140000 2112-end-3way-p.
140100     EXIT.
140200
140300 2200-poisson-tail.
140400     IF ws-pois-threshold NOT GREATER THAN 0
140500        MOVE 1 TO ws-pois-tail-result
140600     ELSE
140700        COMPUTE ws-pois-cdf-k = ws-pois-threshold - 1
140800        PERFORM 2210-poisson-cdf
140900           THRU 2210-exit
141000        COMPUTE ws-pois-tail-result = 1 - ws-pois-cdf-result
141100     END-IF.
141200 2200-exit.
141300     EXIT.
141400
141500 2210-poisson-cdf.
141600     COMPUTE ws-exp-arg = 0 - ws-pois-lambda
141700     PERFORM 2600-calc-exp
141800        THRU 2600-exit
141900     MOVE ws-exp-result TO ws-pois-term
142000     MOVE ws-pois-term  TO ws-pois-cdf-result
142100     IF ws-pois-cdf-k > 0
142200        PERFORM 2211-begin-cdf-term
142300           THRU 2211-end-cdf-term
142400          VARYING ws-pois-i FROM 1 BY 1
142500                    UNTIL ws-pois-i > ws-pois-cdf-k
142600     END-IF.
142700 2210-exit.
142800     EXIT.
142900
143000 2211-begin-cdf-term.
143100     COMPUTE ws-pois-term = ws-pois-term * ws-pois-lambda
143200                            / ws-pois-i
143300     ADD ws-pois-term TO ws-pois-cdf-result.
143400 2211-end-cdf-term.
143500     EXIT.
143600
143700 2230-over-prob.
143800     COMPUTE ws-ovr-adj-int ROUNDED = ws-ovr-line * 2
143900     COMPUTE ws-ovr-adj = ws-ovr-adj-int / 2
144000     MOVE ws-ovr-adj TO ws-ovr-floor-tmp
144100     COMPUTE ws-pois-threshold = ws-ovr-floor-tmp + 1
144200     MOVE ws-ovr-lambda TO ws-pois-lambda
144300     PERFORM 2200-poisson-tail
144400        THRU 2200-exit
144500     MOVE ws-pois-tail-result TO ws-ovr-prob-result.
144600 2230-exit.
144700     EXIT.
144800
144900 2300-lambda-infer.
145000     MOVE 0.010000 TO ws-inf-lo
145100     MOVE 6.000000 TO ws-inf-hi
145200     MOVE 0        TO ws-inf-d
145300     SET sw-inf-found TO FALSE
145400     MOVE 'N' TO ws-inf-found-sw
145500     PERFORM 2310-begin-widen-bound
145600        THRU 2310-end-widen-bound
145700       UNTIL sw-inf-found OR ws-inf-d NOT LESS THAN 20
145800     PERFORM 2320-begin-bisect
145900        THRU 2320-end-bisect
146000       VARYING ws-inf-iter FROM 1 BY 1 UNTIL ws-inf-iter > 50
146100     COMPUTE ws-inf-lambda-result =
146200             (ws-inf-lo + ws-inf-hi) / 2.
146300 2300-exit.
146400     EXIT.
146500
146600 2310-begin-widen-bound.
146700     MOVE ws-inf-hi  TO ws-ovr-lambda
146800     MOVE ws-inf-line TO ws-ovr-line
146900     PERFORM 2230-over-prob
147000        THRU 2230-exit
147100     IF ws-ovr-prob-result NOT LESS THAN ws-inf-target-p
147200        SET sw-inf-found TO TRUE
147300     ELSE
147400        COMPUTE ws-inf-hi = ws-inf-hi * 2
147500        ADD ws-cte-01 TO ws-inf-d
147600     END-IF.
147700 2310-end-widen-bound.
147800     EXIT.
147900
148000 2320-begin-bisect.
148100     COMPUTE ws-inf-mid = (ws-inf-lo + ws-inf-hi) / 2
148200     MOVE ws-inf-mid  TO ws-ovr-lambda
148300     MOVE ws-inf-line TO ws-ovr-line
148400     PERFORM 2230-over-prob
148500        THRU 2230-exit
148600     IF ws-ovr-prob-result LESS THAN ws-inf-target-p
148700        MOVE ws-inf-mid TO ws-inf-lo
148800     ELSE
148900        MOVE ws-inf-mid TO ws-inf-hi
149000     END-IF.
149100 2320-end-bisect.
149200     EXIT.
149300
149400*    LAMBDA-FIT-MULTI (R4) - GRID SEARCH OVER 0.01 TO 8.00 IN   *
149500*    400 STEPS OF 0.02 MINIMISING SUMMED SQUARED OVER-PROB      *
149600*    ERROR ACROSS EVERY QUOTED LINE FOR THE MARKET/BOOKMAKER.   *
149700*    THE CALLER LOADS ws-3way-tbl-STYLE LINE ARRAYS BEFORE      *
149800*    CALLING - HERE WE WORK DIRECTLY OFF THE EVENT TABLES BY    *
149900*    HAVING THE CALLER POINT idx-eb/MARKET SELECTOR FIRST.      *
150000 2400-lambda-fit-multi.
150100     MOVE 999 TO ws-fit-best-err
150200     MOVE 0.01 TO ws-fit-best-lambda
150300     PERFORM 2410-begin-fit-grid-step
150400        THRU 2410-end-fit-grid-step
150500       VARYING ws-fit-grid-idx FROM 1 BY 1
150600         UNTIL ws-fit-grid-idx > 400
150700     MOVE ws-fit-best-lambda TO ws-fit-result.
150800 2400-exit.
150900     EXIT.
151000
151100 2410-begin-fit-grid-step.
151200     COMPUTE ws-fit-cand-lambda =
151300             0.01 + ((ws-fit-grid-idx - 1) * 0.02)
151400     MOVE ZERO TO ws-fit-err
151500     PERFORM 2420-begin-fit-line-err
151600        THRU 2420-end-fit-line-err
151700       VARYING ws-fit-sub FROM 1 BY 1
151800                 UNTIL ws-fit-sub > ws-fit-line-cnt
151900     IF ws-fit-err LESS THAN ws-fit-best-err
152000        MOVE ws-fit-err        TO ws-fit-best-err
152100        MOVE ws-fit-cand-lambda TO ws-fit-best-lambda
152200     END-IF.
152300 2410-end-fit-grid-step.
152400     EXIT.
152500
152600*    THE LINE/OVER-PRICE TESTED IS PICKED UP FROM THE TOU, HOU   *
152700*    OR AOU TABLE FOR (idx-eb ws-fit-sub) ACCORDING TO           *
152800*    WS-FIT-MARKET-SEL, WHICH THE CALLING ENGINE SETS ALONGSIDE  *
152900*    idx-eb BEFORE PERFORMING 2400 - REQUEST TS-3360, 2015.      *
153000 2420-begin-fit-line-err.
153100     EVALUATE ws-fit-market-sel
153200       WHEN 'H'
153300         MOVE ws-ev-hou-ln  (idx-eb ws-fit-sub) TO ws-ovr-line
153400         MOVE ws-ev-hou-ovr (idx-eb ws-fit-sub) TO ws-2w-odds-1
153500         MOVE ws-ev-hou-und (idx-eb ws-fit-sub) TO ws-2w-odds-2
153600       WHEN 'A'
153700         MOVE ws-ev-aou-ln  (idx-eb ws-fit-sub) TO ws-ovr-line
153800         MOVE ws-ev-aou-ovr (idx-eb ws-fit-sub) TO ws-2w-odds-1
153900         MOVE ws-ev-aou-und (idx-eb ws-fit-sub) TO ws-2w-odds-2
154000       WHEN OTHER
154100         MOVE ws-ev-tou-ln  (idx-eb ws-fit-sub) TO ws-ovr-line
154200         MOVE ws-ev-tou-ovr (idx-eb ws-fit-sub) TO ws-2w-odds-1
154300         MOVE ws-ev-tou-und (idx-eb ws-fit-sub) TO ws-2w-odds-2
154400     END-EVALUATE
154500     MOVE ws-fit-cand-lambda TO ws-ovr-lambda
154600     PERFORM 2230-over-prob
154700        THRU 2230-exit
154800     PERFORM 2100-devig-2way
154900        THRU 2100-exit
155000     COMPUTE ws-fit-model-p =
155100             ws-ovr-prob-result - ws-2w-p-1
155200     COMPUTE ws-fit-err = ws-fit-err
155300             + (ws-fit-model-p * ws-fit-model-p).
155400 2420-end-fit-line-err.
155500     EXIT.
155600
155700 2500-prob-to-odds.
155800     MOVE ws-p2o-prob TO ws-clamp-val
155900     MOVE 0.000001    TO ws-clamp-lo
156000     MOVE 0.999999    TO ws-clamp-hi
156100     PERFORM 2950-clamp
156200        THRU 2950-exit
156300     MOVE ws-clamp-val TO ws-p2o-prob
156400     COMPUTE ws-p2o-odds = 1 / ws-p2o-prob.
156500 2500-exit.
156600     EXIT.
156700
156800 2600-calc-exp.
156900     MOVE ws-exp-arg TO ws-exp-reduced
157000     MOVE 0 TO ws-exp-halvings
157100     PERFORM 2601-begin-halve-arg
157200        THRU 2601-end-halve-arg
157300       UNTIL ws-exp-reduced NOT LESS THAN -1
157400          AND ws-exp-reduced NOT GREATER THAN 1
157500     MOVE 1 TO ws-exp-term
157600     MOVE 1 TO ws-exp-sum
157700     PERFORM 2602-begin-series-term
157800        THRU 2602-end-series-term
157900       VARYING ws-exp-k FROM 1 BY 1 UNTIL ws-exp-k > 25
158000     PERFORM 2603-begin-square-back
158100        THRU 2603-end-square-back
158200       VARYING ws-exp-k FROM 1 BY 1
158300         UNTIL ws-exp-k > ws-exp-halvings
158400     MOVE ws-exp-sum TO ws-exp-result.
158500 2600-exit.
158600     EXIT.
158700
158800 2601-begin-halve-arg.
158900     DIVIDE ws-exp-reduced BY 2 GIVING ws-exp-reduced
159000     ADD ws-cte-01 TO ws-exp-halvings.
159100 2601-end-halve-arg.
159200     EXIT.
159300
159400 2602-begin-series-term.
159500     COMPUTE ws-exp-term = ws-exp-term * ws-exp-reduced
159600                            / ws-exp-k
159700     ADD ws-exp-term TO ws-exp-sum.
159800 2602-end-series-term.
159900     EXIT.
160000
160100 2603-begin-square-back.
160200     COMPUTE ws-exp-sum = ws-exp-sum * ws-exp-sum.
160300 2603-end-square-back.
160400     EXIT.
160500
160600 2610-calc-sqrt.
160700     IF ws-sqrt-arg NOT GREATER THAN ZERO
160800        MOVE 0 TO ws-sqrt-result
160900     ELSE
161000        MOVE ws-sqrt-arg TO ws-sqrt-x
161100        PERFORM 2611-begin-newton-step
161200           THRU 2611-end-newton-step
161300          VARYING ws-sqrt-k FROM 1 BY 1 UNTIL ws-sqrt-k > 20
161400        MOVE ws-sqrt-x TO ws-sqrt-result
161500     END-IF.
161600 2610-exit.
161700     EXIT.
161800
161900 2611-begin-newton-step.
162000     COMPUTE ws-sqrt-x ROUNDED =
162100             (ws-sqrt-x + (ws-sqrt-arg / ws-sqrt-x)) / 2.
162200 2611-end-newton-step.
162300     EXIT.
162400
162500 2620-calc-ln.
162600     IF ws-ln-arg NOT GREATER THAN ZERO
162700        MOVE 0 TO ws-ln-result
162800     ELSE
162900        COMPUTE ws-ln-u  = (ws-ln-arg - 1) / (ws-ln-arg + 1)
163000        COMPUTE ws-ln-u2 = ws-ln-u * ws-ln-u
163100        MOVE ws-ln-u TO ws-ln-term
163200        MOVE ws-ln-u TO ws-ln-sum
163300        PERFORM 2621-begin-ln-term
163400           THRU 2621-end-ln-term
163500          VARYING ws-ln-k FROM 3 BY 2 UNTIL ws-ln-k > 41
163600        COMPUTE ws-ln-result = 2 * ws-ln-sum
163700     END-IF.
163800 2620-exit.
163900     EXIT.
164000
164100 2621-begin-ln-term.
164200     COMPUTE ws-ln-term = ws-ln-term * ws-ln-u2
164300     COMPUTE ws-ln-sum  = ws-ln-sum + (ws-ln-term / ws-ln-k).
164400 2621-end-ln-term.
164500     EXIT.
164600
164700 2630-calc-erf.
164800     MOVE ws-erf-arg TO ws-erf-x
164900     IF ws-erf-x LESS THAN ZERO
165000        COMPUTE ws-erf-x = 0 - ws-erf-x
165100        MOVE 1 TO ws-erf-sign
165200     ELSE
165300        MOVE 0 TO ws-erf-sign
165400     END-IF
165500     COMPUTE ws-erf-t = 1 / (1 + (0.3275911 * ws-erf-x))
165600     COMPUTE ws-erf-poly =
165700        ((((1.061405429 * ws-erf-t - 1.453152027) * ws-erf-t
165800         + 1.421413741) * ws-erf-t - 0.284496736) * ws-erf-t
165900         + 0.254829592) * ws-erf-t
166000     COMPUTE ws-exp-arg = 0 - (ws-erf-x * ws-erf-x)
166100     PERFORM 2600-calc-exp
166200        THRU 2600-exit
166300     COMPUTE ws-erf-result = 1 - (ws-erf-poly * ws-exp-result)
166400     IF ws-erf-sign = 1
166500        COMPUTE ws-erf-result = 0 - ws-erf-result
166600     END-IF.
166700 2630-exit.
166800     EXIT.
166900
167000*    2016-02-11  LMK  THE THIRD DP OUTPUT, THE FINAL-DRAW MASS  *
167100*                     WS-DP-P-DRAW-N, WAS DECLARED BUT NEVER    *
167200*                     ACCUMULATED - ONLY THE HOME/AWAY ABSORBED *
167300*                     MASS CAME OUT OF THIS PARAGRAPH.  ADDED   *
167400*                     THE C(N,N/2) DRAW-TERM WALK (2725/2726)   *
167500*                     SO ALL THREE R5 OUTPUTS ARE PRODUCED -    *
167600*                     REQUEST TS-3402.                           *
167700 2700-hit-prob-dp.
167800     MOVE ZERO TO ws-dp-sum-home
167900     MOVE ZERO TO ws-dp-sum-away
168000     MOVE ZERO TO ws-dp-sum-draw
168100     PERFORM 2710-begin-pmf-table
168200        THRU 2710-end-pmf-table
168300       VARYING ws-dp-n FROM 0 BY 1 UNTIL ws-dp-n > ws-dp-max-n
168400     PERFORM 2720-begin-n-contrib
168500        THRU 2720-end-n-contrib
168600       VARYING ws-dp-n FROM 0 BY 1 UNTIL ws-dp-n > ws-dp-max-n
168700     MOVE ws-dp-sum-home TO ws-clamp-val
168800     MOVE 0.000001 TO ws-clamp-lo
168900     MOVE 0.999999 TO ws-clamp-hi
169000     PERFORM 2950-clamp
169100        THRU 2950-exit
169200     MOVE ws-clamp-val TO ws-dp-result-home
169300     MOVE ws-dp-sum-away TO ws-clamp-val
169400     PERFORM 2950-clamp
169500        THRU 2950-exit
169600     MOVE ws-clamp-val TO ws-dp-result-away
169700     MOVE ws-dp-sum-draw TO ws-clamp-val
169800     PERFORM 2950-clamp
169900        THRU 2950-exit
170000     MOVE ws-clamp-val TO ws-dp-p-draw-n.
170100 2700-exit.
170200     EXIT.
170300
170400 2710-begin-pmf-table.
170500     IF ws-dp-n = 0
170600        COMPUTE ws-exp-arg = 0 - ws-dp-lambda-t
170700        PERFORM 2600-calc-exp
170800           THRU 2600-exit
170900        SET idx-dpw TO 1
171000        MOVE ws-exp-result TO ws-dp-weight (idx-dpw)
171100     ELSE
171200        SET idx-dpw TO ws-dp-n
171300        COMPUTE ws-dp-weight (idx-dpw + 1) =
171400                ws-dp-weight (idx-dpw) * ws-dp-lambda-t
171500                / ws-dp-n
171600     END-IF.
171700 2710-end-pmf-table.
171800     EXIT.
171900
172000 2720-begin-n-contrib.
172100     SET idx-dpw TO ws-dp-n
172200     IF ws-dp-weight (idx-dpw + 1) NOT LESS THAN 0.000000001
172300        MOVE ws-dp-p TO ws-2w-p-1
172400        PERFORM 2730-begin-run-walk
172500           THRU 2730-end-run-walk
172600        MOVE ws-dp-absorbed TO ws-dp-mass
172700        COMPUTE ws-dp-sum-home = ws-dp-sum-home
172800                + (ws-dp-weight (idx-dpw + 1) * ws-dp-mass)
172900
173000        COMPUTE ws-2w-p-1 = 1 - ws-dp-p
173100        PERFORM 2730-begin-run-walk
173200           THRU 2730-end-run-walk
173300        MOVE ws-dp-absorbed TO ws-dp-mass
173400        COMPUTE ws-dp-sum-away = ws-dp-sum-away
173500                + (ws-dp-weight (idx-dpw + 1) * ws-dp-mass)
173600
173700        PERFORM 2725-begin-draw-contrib
173800           THRU 2725-end-draw-contrib
173900     END-IF.
174000 2720-end-n-contrib.
174100     EXIT.
174200
174300*    P(FINAL DRAW | N GOALS) = C(N,N/2)*P**(N/2)*(1-P)**(N/2),   *
174400*    ZERO WHEN N IS ODD.  THE BINOMIAL COEFFICIENT IS BUILT UP   *
174500*    ONE FACTOR AT A TIME (WS-DP-COMB-RESULT STAYS INTEGRAL AT   *
174600*    EVERY STEP, THE STANDARD PASCAL'S-TRIANGLE TRICK) SO IT     *
174700*    NEVER NEEDS A FULL FACTORIAL, WHICH WOULD OVERRUN AN 8-     *
174800*    DIGIT COMP FIELD WELL BEFORE N REACHES WS-DP-MAX-N.         *
174900 2725-begin-draw-contrib.
175000     DIVIDE ws-dp-n BY 2 GIVING ws-dp-comb-k
175100                    REMAINDER ws-dp-comb-n2
175200     IF ws-dp-comb-n2 = 0
175300        MOVE 1 TO ws-dp-comb-result
175400        PERFORM 2727-begin-comb-step
175500           THRU 2727-end-comb-step
175600          VARYING ws-dp-fact-den1 FROM 1 BY 1
175700            UNTIL ws-dp-fact-den1 > ws-dp-comb-k
175800
175900        MOVE ws-dp-p       TO ws-dp-pow-base
176000        MOVE ws-dp-comb-k  TO ws-dp-pow-exp
176100        PERFORM 2726-begin-calc-power
176200           THRU 2726-end-calc-power
176300        MOVE ws-dp-pow-result TO ws-dp-draw-term
176400
176500        COMPUTE ws-dp-pow-base = 1 - ws-dp-p
176600        PERFORM 2726-begin-calc-power
176700           THRU 2726-end-calc-power
176800        COMPUTE ws-dp-draw-term =
176900                ws-dp-draw-term * ws-dp-pow-result
177000                * ws-dp-comb-result
177100
177200        SET idx-dpw TO ws-dp-n
177300        COMPUTE ws-dp-sum-draw = ws-dp-sum-draw
177400                + (ws-dp-weight (idx-dpw + 1) * ws-dp-draw-term)
177500     END-IF.
177600 2725-end-draw-contrib.
177700     EXIT.
177800
177900*    ONE FACTOR OF THE RUNNING BINOMIAL-COEFFICIENT PRODUCT -    *
178000*    RESULT = RESULT * (N-K+I) / I, WHICH DIVIDES EVENLY AT      *
178100*    EVERY STEP I=1..K.                                          *
178200 2727-begin-comb-step.
178300     COMPUTE ws-dp-fact-num =
178400             ws-dp-comb-result
178500             * (ws-dp-n - ws-dp-comb-k + ws-dp-fact-den1)
178600     COMPUTE ws-dp-comb-result =
178700             ws-dp-fact-num / ws-dp-fact-den1.
178800 2727-end-comb-step.
178900     EXIT.
179000
179100*    HOME-GROWN INTEGER-EXPONENT POWER, NO INTRINSIC FUNCTIONS.  *
179200*    WS-DP-POW-RESULT = WS-DP-POW-BASE RAISED TO WS-DP-POW-EXP,  *
179300*    EXPONENT ZERO GIVES 1.                                      *
179400 2726-begin-calc-power.
179500     MOVE 1 TO ws-dp-pow-result
179600     PERFORM 2728-begin-pow-step
179700        THRU 2728-end-pow-step
179800       VARYING ws-dp-pow-idx FROM 1 BY 1
179900         UNTIL ws-dp-pow-idx > ws-dp-pow-exp.
180000 2726-end-calc-power.
180100     EXIT.
180200
180300 2728-begin-pow-step.
180400     COMPUTE ws-dp-pow-result = ws-dp-pow-result * ws-dp-pow-base.
180500 2728-end-pow-step.
180600     EXIT.
180700
180800*    RUNS THE ABSORBING-BARRIER WALK FOR ws-dp-n STEPS WITH     *
180900*    "UP" PROBABILITY ws-2w-p-1, RETURNING THE ABSORBED MASS    *
181000*    (PROBABILITY OF EVER REACHING DIFFERENCE +1) IN            *
181100*    ws-dp-absorbed.  STATE 0 IS SLOT 16 (SEE WORKING-STORAGE   *
181200*    NOTE ABOVE ws-dp-active).                                  *
181300 2730-begin-run-walk.
181400     MOVE ZERO TO ws-dp-active
181500     MOVE ZERO TO ws-dp-absorbed
181600     MOVE 1 TO ws-dp-active (16)
181700     IF ws-dp-n > 0
181800        PERFORM 2740-begin-walk-step
181900           THRU 2740-end-walk-step
182000          VARYING ws-dp-step FROM 1 BY 1
182100            UNTIL ws-dp-step > ws-dp-n
182200     END-IF.
182300 2730-end-run-walk.
182400     EXIT.
182500
182600 2740-begin-walk-step.
182700     MOVE ZERO TO ws-dp-newact
182800     PERFORM 2750-begin-walk-slot
182900        THRU 2750-end-walk-slot
183000       VARYING ws-dp-slot FROM 1 BY 1 UNTIL ws-dp-slot > 16
183100     MOVE ws-dp-newact TO ws-dp-active.
183200 2740-end-walk-step.
183300     EXIT.
183400
183500 2750-begin-walk-slot.
183600     MOVE ws-dp-active (ws-dp-slot) TO ws-dp-mass
183700     IF ws-dp-mass NOT EQUAL ZERO
183800        COMPUTE ws-dp-up-mass = ws-dp-mass * ws-2w-p-1
183900        COMPUTE ws-dp-dn-mass = ws-dp-mass * (1 - ws-2w-p-1)
184000        IF ws-dp-slot = 16
184100           ADD ws-dp-up-mass TO ws-dp-absorbed
184200        ELSE
184300           ADD ws-dp-up-mass TO ws-dp-newact (ws-dp-slot + 1)
184400        END-IF
184500        IF ws-dp-slot > 1
184600           ADD ws-dp-dn-mass TO ws-dp-newact (ws-dp-slot - 1)
184700        END-IF
184800     END-IF.
184900 2750-end-walk-slot.
185000     EXIT.
185100
185200 2800-poisson-1x2.
185300     COMPUTE ws-exp-arg = 0 - ws-1x2-lambda-h
185400     PERFORM 2600-calc-exp
185500        THRU 2600-exit
185600     SET idx-ph TO 1
185700     MOVE ws-exp-result TO ws-1x2-pmf-h (idx-ph)
185800     PERFORM 2810-begin-build-pmf-h
185900        THRU 2810-end-build-pmf-h
186000       VARYING ws-1x2-h FROM 1 BY 1 UNTIL ws-1x2-h > ws-1x2-max-g
186100
186200     COMPUTE ws-exp-arg = 0 - ws-1x2-lambda-a
186300     PERFORM 2600-calc-exp
186400        THRU 2600-exit
186500     SET idx-pa TO 1
186600     MOVE ws-exp-result TO ws-1x2-pmf-a (idx-pa)
186700     PERFORM 2820-begin-build-pmf-a
186800        THRU 2820-end-build-pmf-a
186900       VARYING ws-1x2-a FROM 1 BY 1 UNTIL ws-1x2-a > ws-1x2-max-g
187000
187100     MOVE ZERO TO ws-1x2-p-home
187200     MOVE ZERO TO ws-1x2-p-draw
187300     MOVE ZERO TO ws-1x2-p-away
187400     PERFORM 2830-begin-joint-row
187500        THRU 2830-end-joint-row
187600       VARYING ws-1x2-h FROM 0 BY 1 UNTIL ws-1x2-h > ws-1x2-max-g.
187700 2800-exit.
187800     EXIT.
187900
188000 2810-begin-build-pmf-h.
188100     SET idx-ph TO ws-1x2-h
188200     COMPUTE ws-1x2-pmf-h (idx-ph + 1) =
188300             ws-1x2-pmf-h (idx-ph) * ws-1x2-lambda-h
188400             / ws-1x2-h.
188500 2810-end-build-pmf-h.
188600     EXIT.
188700
188800 2820-begin-build-pmf-a.
188900     SET idx-pa TO ws-1x2-a
189000     COMPUTE ws-1x2-pmf-a (idx-pa + 1) =
189100             ws-1x2-pmf-a (idx-pa) * ws-1x2-lambda-a
189200             / ws-1x2-a.
189300 2820-end-build-pmf-a.
189400     EXIT.
189500
189600 2830-begin-joint-row.
189700     PERFORM 2840-begin-joint-cell
189800        THRU 2840-end-joint-cell
189900       VARYING ws-1x2-a FROM 0 BY 1 UNTIL ws-1x2-a > ws-1x2-max-g.
190000 2830-end-joint-row.
190100     EXIT.
190200
190300 2840-begin-joint-cell.
190400     SET idx-ph TO ws-1x2-h
190500     SET idx-pa TO ws-1x2-a
190600     COMPUTE ws-1x2-cell = ws-1x2-pmf-h (idx-ph + 1)
190700                         * ws-1x2-pmf-a (idx-pa + 1)
190800     IF ws-1x2-h > ws-1x2-a
190900        ADD ws-1x2-cell TO ws-1x2-p-home
191000     END-IF
191100     IF ws-1x2-h = ws-1x2-a
191200        ADD ws-1x2-cell TO ws-1x2-p-draw
191300     END-IF
191400     IF ws-1x2-h < ws-1x2-a
191500        ADD ws-1x2-cell TO ws-1x2-p-away
191600     END-IF.
191700 2840-end-joint-cell.
191800     EXIT.
191900
192000*    R10 UNDERDOG-LAMBDA-SHRINK.  PULLS THE LARGER OF THE TWO    *
192100*    LAMBDAS DOWN TOWARD THE SMALLER BY 80 PERCENT OF THEIR      *
192200*    RATIO IMBALANCE - LEFT ALONE, THE SUPREMACY/CALIBRATED      *
192300*    ENGINES OVER-FAVOUR LOPSIDED FIXTURES.  THE UNDERDOG        *
192400*    LAMBDA NEVER MOVES.  REPLACES THE OLD (WRONG-DIRECTION)     *
192500*    BLEND-TO-THE-MIDDLE LOGIC - REQUEST TS-3360, 2015.          *
192600 2900-lambda-shrink.
192700     MOVE 1.0000 TO ws-shr-ratio-r
192800     IF ws-shr-lambda-h NOT LESS THAN 0.01
192900       AND ws-shr-lambda-a NOT LESS THAN 0.01
193000       IF ws-shr-lambda-h > ws-shr-lambda-a
193100         COMPUTE ws-shr-ratio-r =
193200                 ws-shr-lambda-h / ws-shr-lambda-a
193300       ELSE
193400         COMPUTE ws-shr-ratio-r =
193500                 ws-shr-lambda-a / ws-shr-lambda-h
193600       END-IF
193700       IF ws-shr-ratio-r > 1.0000
193800         COMPUTE ws-shr-ratio-rp =
193900                 1 + ((ws-shr-ratio-r - 1) * ws-shr-factor)
194000         IF ws-shr-lambda-h > ws-shr-lambda-a
194100           COMPUTE ws-shr-lambda-h =
194200                   ws-shr-lambda-a * ws-shr-ratio-rp
194300         ELSE
194400           COMPUTE ws-shr-lambda-a =
194500                   ws-shr-lambda-h * ws-shr-ratio-rp
194600         END-IF
194700       END-IF
194800     END-IF.
194900 2900-exit.
195000     EXIT.
195100
195200*    R11 UNDERDOG/FAVOURITE 1UP PROBABILITY CORRECTION - U5      *
195300*    ONLY.  CALLER FIRST RECOMPUTES WS-COR-RATIO-R FROM THE      *
195400*    FINAL (POST-SECOND-SHRINK) LAMBDA PAIR, THEN PERFORMS       *
195500*    THIS PARAGRAPH.  A LOPSIDED FIXTURE (R GREATER THAN 1)      *
195600*    TRIMS THE UNDERDOG'S 1UP PROBABILITY BY A PIECEWISE         *
195700*    FACTOR KEYED OFF R AND SHAVES THE FAVOURITE'S BY A FLAT     *
195800*    3 PERCENT - REPLACES THE OLD FLAT PLUS/MINUS 3-POINT        *
195900*    NUDGE - REQUEST TS-3360, 2015.                              *
196000 2910-prob-correction.
196100     IF ws-cor-ratio-r > 1.0000
196200        PERFORM 2911-begin-corr-factor
196300           THRU 2911-end-corr-factor
196400        IF ws-cr-lambda-home > ws-cr-lambda-away
196500           COMPUTE ws-cr-p-away-1up =
196600                   ws-cr-p-away-1up * ws-cor-factor
196700           COMPUTE ws-cr-p-home-1up =
196800                   ws-cr-p-home-1up * ws-cor-fav-factor
196900        ELSE
197000           COMPUTE ws-cr-p-home-1up =
197100                   ws-cr-p-home-1up * ws-cor-factor
197200           COMPUTE ws-cr-p-away-1up =
197300                   ws-cr-p-away-1up * ws-cor-fav-factor
197400        END-IF
197500     END-IF.
197600 2910-exit.
197700     EXIT.
197800
197900*    PIECEWISE UNDERDOG CORRECTION FACTOR C(R) - FOUR BANDS,    *
198000*    EACH A STRAIGHT-LINE TAPER BETWEEN ITS ENDPOINTS.           *
198100 2911-begin-corr-factor.
198200     EVALUATE TRUE
198300        WHEN ws-cor-ratio-r NOT GREATER THAN 1.2000
198400           COMPUTE ws-cor-factor =
198500                   1.00 - (0.03 * (ws-cor-ratio-r - 1.0) / 0.2)
198600        WHEN ws-cor-ratio-r NOT GREATER THAN 1.8000
198700           COMPUTE ws-cor-factor =
198800                   0.97 - (0.04 * (ws-cor-ratio-r - 1.2) / 0.6)
198900        WHEN ws-cor-ratio-r NOT GREATER THAN 2.5000
199000           COMPUTE ws-cor-factor =
199100                   0.93 - (0.03 * (ws-cor-ratio-r - 1.8) / 0.7)
199200        WHEN OTHER
199300           COMPUTE ws-cor-factor =
199400                   (ws-cor-ratio-r - 2.5) / 1.5
199500           IF ws-cor-factor > 1.0000
199600              MOVE 1.0000 TO ws-cor-factor
199700           END-IF
199800           COMPUTE ws-cor-factor = 0.90 + (0.02 * ws-cor-factor)
199900     END-EVALUATE.
200000 2911-end-corr-factor.
200100     EXIT.
200200
200300 2920-calibrate-logit.
200400     MOVE ws-cal-p-raw TO ws-clamp-val
200500     MOVE 0.000001 TO ws-clamp-lo
200600     MOVE 0.999999 TO ws-clamp-hi
200700     PERFORM 2950-clamp
200800        THRU 2950-exit
200900     MOVE ws-clamp-val TO ws-cal-p-raw
201000     COMPUTE ws-ln-arg = ws-cal-p-raw / (1 - ws-cal-p-raw)
201100     PERFORM 2620-calc-ln
201200        THRU 2620-exit
201300     MOVE ws-ln-result TO ws-cal-logit.
201400 2920-exit.
201500     EXIT.
201600
201700 2930-calibrate-home.
201800     PERFORM 2920-calibrate-logit
201900        THRU 2920-exit
202000     COMPUTE ws-cal-z =
202100             ws-cal-a + (ws-cal-b * ws-cal-logit)
202200     PERFORM 2940-begin-calibrate-apply
202300        THRU 2940-end-calibrate-apply.
202400 2930-exit.
202500     EXIT.
202600
202700 2935-calibrate-away.
202800     PERFORM 2920-calibrate-logit
202900        THRU 2920-exit
203000     COMPUTE ws-cal-z =
203100             ws-cal-a + (ws-cal-b * ws-cal-logit)
203200     PERFORM 2940-begin-calibrate-apply
203300        THRU 2940-end-calibrate-apply.
203400 2935-exit.
203500     EXIT.
203600
203700 2940-begin-calibrate-apply.
203800     MOVE ws-cal-z TO ws-clamp-val
203900     MOVE -20 TO ws-clamp-lo
204000     MOVE 20  TO ws-clamp-hi
204100     PERFORM 2950-clamp
204200        THRU 2950-exit
204300     MOVE ws-clamp-val TO ws-cal-z-clamped
204400     COMPUTE ws-exp-arg = 0 - ws-cal-z-clamped
204500     PERFORM 2600-calc-exp
204600        THRU 2600-exit
204700     COMPUTE ws-cal-p-adj = 1 / (1 + ws-exp-result).
204800 2940-end-calibrate-apply.
204900     EXIT.
205000
205100 2950-clamp.
205200     IF ws-clamp-val LESS THAN ws-clamp-lo
205300        MOVE ws-clamp-lo TO ws-clamp-val
205400     END-IF
205500     IF ws-clamp-val GREATER THAN ws-clamp-hi
205600        MOVE ws-clamp-hi TO ws-clamp-val
205700     END-IF.
205800 2950-exit.
205900     EXIT.
206000
206100*---------------------------------------------------------------*
206200*    3000 SERIES - PRICING ENGINES (U3-U11).  EACH ENGINE       *
206300*    PARAGRAPH EXPECTS THE CURRENT EVENT/BOOKMAKER TO BE        *
206400*    SELECTED VIA idx-eb AND LEAVES ITS ANSWER IN                *
206500*    ws-calc-result, SETTING sw-cr-priceable ONLY WHEN THE      *
206600*    BOOKMAKER QUOTED ENOUGH MARKETS TO SUPPORT THE MODEL.      *
206700*---------------------------------------------------------------*
206800 3100-engine-poisson.
206900     MOVE 'N' TO ws-cr-priceable-sw
207000     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
207100        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
207200        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
207300        AND sw-ev-tou-sel-found (idx-eb)
207400        AND sw-ev-hou-sel-found (idx-eb)
207500        AND sw-ev-aou-sel-found (idx-eb)
207600        PERFORM 3110-begin-infer-from-totals
207700           THRU 3110-end-infer-from-totals
207800        PERFORM 2800-poisson-1x2
207900           THRU 2800-exit
208000        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
208100        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
208200        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
208300          GIVING ws-cr-lambda-total
208400        MOVE ws-1x2-lambda-h TO ws-dp-lambda-t
208500        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
208600        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
208700        PERFORM 2700-hit-prob-dp
208800           THRU 2700-exit
208900        MOVE ws-dp-result-home TO ws-cr-p-home-1up
209000        MOVE ws-dp-result-away TO ws-cr-p-away-1up
209100        MOVE ws-cr-p-home-1up TO ws-p2o-prob
209200        PERFORM 2500-prob-to-odds
209300           THRU 2500-exit
209400        MOVE ws-p2o-odds TO ws-cr-fair-home
209500        MOVE ws-cr-p-away-1up TO ws-p2o-prob
209600        PERFORM 2500-prob-to-odds
209700           THRU 2500-exit
209800        MOVE ws-p2o-odds TO ws-cr-fair-away
209900        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
210000        SET sw-cr-priceable TO TRUE
210100     END-IF.
210200 3100-exit.
210300     EXIT.
210400
210500*    INFER TOTAL-GOALS LAMBDA FROM THE TOU LINE, THEN SPLIT IT  *
210600*    HOME/AWAY IN PROPORTION TO THE TEAM-TOTAL LINES.            *
210700*    WHEN THE BOOKMAKER QUOTED MORE THAN ONE TOTAL-GOALS LINE   *
210800*    WE FIT ALL OF THEM AT ONCE (R4) RATHER THAN TRUSTING JUST  *
210900*    THE PREFERRED LINE - THIS CATCHES A BOOK WHOSE 2.5 LINE IS *
211000*    STALE BUT WHOSE OTHER LINES HAVE MOVED.                    *
211100 3110-begin-infer-from-totals.
211200     IF ws-ev-tou-cnt (idx-eb) > 1
211300        MOVE 'T' TO ws-fit-market-sel
211400        MOVE ws-ev-tou-cnt (idx-eb) TO ws-fit-line-cnt
211500        PERFORM 2400-lambda-fit-multi
211600           THRU 2400-exit
211700        MOVE ws-fit-result TO ws-sup-total
211800     ELSE
211900        MOVE ws-ev-tou-sel-ovr (idx-eb) TO ws-2w-odds-1
212000        MOVE ws-ev-tou-sel-und (idx-eb) TO ws-2w-odds-2
212100        PERFORM 2100-devig-2way
212200           THRU 2100-exit
212300        MOVE ws-2w-p-1 TO ws-inf-target-p
212400        MOVE ws-ev-tou-sel-ln (idx-eb) TO ws-inf-line
212500        PERFORM 2300-lambda-infer
212600           THRU 2300-exit
212700        MOVE ws-inf-lambda-result TO ws-sup-total
212800     END-IF
212900
213000     MOVE ws-ev-hou-sel-ovr (idx-eb) TO ws-2w-odds-1
213100     MOVE ws-ev-hou-sel-und (idx-eb) TO ws-2w-odds-2
213200     PERFORM 2100-devig-2way
213300        THRU 2100-exit
213400     MOVE ws-2w-p-1 TO ws-inf-target-p
213500     MOVE ws-ev-hou-sel-ln (idx-eb) TO ws-inf-line
213600     PERFORM 2300-lambda-infer
213700        THRU 2300-exit
213800     MOVE ws-inf-lambda-result TO ws-1x2-lambda-h
213900
214000     MOVE ws-ev-aou-sel-ovr (idx-eb) TO ws-2w-odds-1
214100     MOVE ws-ev-aou-sel-und (idx-eb) TO ws-2w-odds-2
214200     PERFORM 2100-devig-2way
214300        THRU 2100-exit
214400     MOVE ws-2w-p-1 TO ws-inf-target-p
214500     MOVE ws-ev-aou-sel-ln (idx-eb) TO ws-inf-line
214600     PERFORM 2300-lambda-infer
214700        THRU 2300-exit
214800     MOVE ws-inf-lambda-result TO ws-1x2-lambda-a
214900
215000     ADD ws-1x2-lambda-h ws-1x2-lambda-a
215100       GIVING ws-fit-cand-lambda
215200     COMPUTE ws-1x2-lambda-h ROUNDED =
215300             ws-1x2-lambda-h * ws-sup-total / ws-fit-cand-lambda
215400     COMPUTE ws-1x2-lambda-a ROUNDED =
215500             ws-sup-total - ws-1x2-lambda-h.
215600 3110-end-infer-from-totals.
215700     EXIT.
215800
215900 3200-engine-supremacy.
216000     MOVE 'N' TO ws-cr-priceable-sw
216100     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
216200        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
216300        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
216400        AND sw-ev-tou-sel-found (idx-eb)
216500        MOVE ws-ev-1x2-home (idx-eb) TO ws-3w-odds-1
216600        MOVE ws-ev-1x2-draw (idx-eb) TO ws-3w-odds-2
216700        MOVE ws-ev-1x2-away (idx-eb) TO ws-3w-odds-3
216800        PERFORM 2110-devig-3way
216900           THRU 2110-exit
217000        MOVE ws-3w-p-1 TO ws-sup-target-h
217100        MOVE ws-3w-p-3 TO ws-sup-target-a
217200
217300        MOVE ws-ev-tou-sel-ovr (idx-eb) TO ws-2w-odds-1
217400        MOVE ws-ev-tou-sel-und (idx-eb) TO ws-2w-odds-2
217500        PERFORM 2100-devig-2way
217600           THRU 2100-exit
217700        MOVE ws-2w-p-1 TO ws-inf-target-p
217800        MOVE ws-ev-tou-sel-ln (idx-eb) TO ws-inf-line
217900        PERFORM 2300-lambda-infer
218000           THRU 2300-exit
218100        MOVE ws-inf-lambda-result TO ws-sup-total
218200
218300        MOVE 999 TO ws-sup-best-err
218400        PERFORM 3210-begin-supremacy-step
218500           THRU 3210-end-supremacy-step
218600          VARYING ws-sup-grid-idx FROM 1 BY 1
218700            UNTIL ws-sup-grid-idx > 201
218800
218900        COMPUTE ws-1x2-lambda-h =
219000                (ws-sup-total + ws-sup-best-s) / 2
219100        COMPUTE ws-1x2-lambda-a =
219200                (ws-sup-total - ws-sup-best-s) / 2
219300        PERFORM 2800-poisson-1x2
219400           THRU 2800-exit
219500
219600        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
219700        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
219800        MOVE ws-sup-total    TO ws-cr-lambda-total
219900
220000        MOVE ws-1x2-lambda-h TO ws-dp-lambda-t
220100        MOVE ws-sup-total TO ws-dp-lambda-t
220200        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-sup-total
220300        PERFORM 2700-hit-prob-dp
220400           THRU 2700-exit
220500        MOVE ws-dp-result-home TO ws-cr-p-home-1up
220600        MOVE ws-dp-result-away TO ws-cr-p-away-1up
220700
220800        MOVE ws-cr-p-home-1up TO ws-p2o-prob
220900        PERFORM 2500-prob-to-odds
221000           THRU 2500-exit
221100        MOVE ws-p2o-odds TO ws-cr-fair-home
221200        MOVE ws-cr-p-away-1up TO ws-p2o-prob
221300        PERFORM 2500-prob-to-odds
221400           THRU 2500-exit
221500        MOVE ws-p2o-odds TO ws-cr-fair-away
221600        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
221700        SET sw-cr-priceable TO TRUE
221800     END-IF.
221900 3200-exit.
222000     EXIT.
222100
222200 3210-begin-supremacy-step.
222300     COMPUTE ws-sup-cand-s =
222400             -5.00 + ((ws-sup-grid-idx - 1) * 0.05)
222500     COMPUTE ws-sup-cand-lh = (ws-sup-total + ws-sup-cand-s) / 2
222600     COMPUTE ws-sup-cand-la = (ws-sup-total - ws-sup-cand-s) / 2
222700     IF ws-sup-cand-lh > 0 AND ws-sup-cand-la > 0
222800        MOVE ws-sup-cand-lh TO ws-1x2-lambda-h
222900        MOVE ws-sup-cand-la TO ws-1x2-lambda-a
223000        PERFORM 2800-poisson-1x2
223100           THRU 2800-exit
223200        COMPUTE ws-sup-err =
223300                ((ws-1x2-p-home - ws-sup-target-h)
223400                 * (ws-1x2-p-home - ws-sup-target-h))
223500              + ((ws-1x2-p-away - ws-sup-target-a)
223600                 * (ws-1x2-p-away - ws-sup-target-a))
223700        IF ws-sup-err LESS THAN ws-sup-best-err
223800           MOVE ws-sup-err   TO ws-sup-best-err
223900           MOVE ws-sup-cand-s TO ws-sup-best-s
224000        END-IF
224100     END-IF.
224200 3210-end-supremacy-step.
224300     EXIT.
224400
224500*    U5 - CALIBRATED-POISSON.  PRODUCTION ENGINE.  DE-VIGS THE   *
224600*    1X2 MARKET, FITS RAW HOME/AWAY/TOTAL LAMBDAS OFF EVERY      *
224700*    QUOTED O/U LINE (R4), RESCALES THEM TO THE FITTED TOTAL,    *
224800*    THEN RE-DERIVES HOME/AWAY FROM A 201-POINT SUPREMACY GRID   *
224900*    SEARCH THAT SHRINKS THE FAVOURITE'S LAMBDA (R10) INSIDE THE *
225000*    LOSS ITSELF.  THE WINNING SUPREMACY IS SHRUNK A SECOND TIME *
225100*    BEFORE THE DP HIT-PROBABILITY STEP, AND THE RESULTING 1UP   *
225200*    PROBABILITIES GET THE UNDERDOG/FAVOURITE CORRECTION (R11).  *
225300*    REPLACES THE OLD PLAIN-POISSON-PLUS-LOGIT SHORTCUT, WHICH   *
225400*    NEVER TOUCHED THE SUPREMACY GRID OR R10/R11 AT ALL -        *
225500*    REQUEST TS-3360, 2015.                                      *
225600 3300-engine-calib-poisson.
225700     MOVE 'N' TO ws-cr-priceable-sw
225800     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
225900        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
226000        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
226100        AND sw-ev-tou-sel-found (idx-eb)
226200        AND sw-ev-hou-sel-found (idx-eb)
226300        AND sw-ev-aou-sel-found (idx-eb)
226400        MOVE ws-ev-1x2-home (idx-eb) TO ws-3w-odds-1
226500        MOVE ws-ev-1x2-draw (idx-eb) TO ws-3w-odds-2
226600        MOVE ws-ev-1x2-away (idx-eb) TO ws-3w-odds-3
226700        PERFORM 2110-devig-3way
226800           THRU 2110-exit
226900        MOVE ws-3w-p-1 TO ws-sup-target-h
227000        MOVE ws-3w-p-2 TO ws-sup-target-d
227100        MOVE ws-3w-p-3 TO ws-sup-target-a
227200
227300        PERFORM 3310-begin-fit-raw-lambdas
227400           THRU 3310-end-fit-raw-lambdas
227500
227600        MOVE 999 TO ws-sup-best-err
227700        PERFORM 3320-begin-calib-sup-step
227800           THRU 3320-end-calib-sup-step
227900          VARYING ws-sup-grid-idx FROM 1 BY 1
228000            UNTIL ws-sup-grid-idx > 201
228100
228200        COMPUTE ws-1x2-lambda-h =
228300                (ws-sup-total + ws-sup-best-s) / 2
228400        COMPUTE ws-1x2-lambda-a =
228500                (ws-sup-total - ws-sup-best-s) / 2
228600        MOVE ws-1x2-lambda-h TO ws-shr-lambda-h
228700        MOVE ws-1x2-lambda-a TO ws-shr-lambda-a
228800        PERFORM 2900-lambda-shrink
228900           THRU 2900-exit
229000        MOVE ws-shr-lambda-h TO ws-1x2-lambda-h
229100        MOVE ws-shr-lambda-a TO ws-1x2-lambda-a
229200
229300        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
229400        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
229500        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
229600          GIVING ws-cr-lambda-total
229700
229800        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
229900        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
230000        PERFORM 2700-hit-prob-dp
230100           THRU 2700-exit
230200        MOVE ws-dp-result-home TO ws-cr-p-home-1up
230300        MOVE ws-dp-result-away TO ws-cr-p-away-1up
230400
230500        IF ws-1x2-lambda-h > ws-1x2-lambda-a
230600           COMPUTE ws-cor-ratio-r =
230700                   ws-1x2-lambda-h / ws-1x2-lambda-a
230800        ELSE
230900           IF ws-1x2-lambda-a > ws-1x2-lambda-h
231000              COMPUTE ws-cor-ratio-r =
231100                      ws-1x2-lambda-a / ws-1x2-lambda-h
231200           ELSE
231300              MOVE 1.0000 TO ws-cor-ratio-r
231400           END-IF
231500        END-IF
231600        PERFORM 2910-prob-correction
231700           THRU 2910-exit
231800
231900        MOVE ws-cr-p-home-1up TO ws-p2o-prob
232000        PERFORM 2500-prob-to-odds
232100           THRU 2500-exit
232200        MOVE ws-p2o-odds TO ws-cr-fair-home
232300        MOVE ws-cr-p-away-1up TO ws-p2o-prob
232400        PERFORM 2500-prob-to-odds
232500           THRU 2500-exit
232600        MOVE ws-p2o-odds TO ws-cr-fair-away
232700        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
232800        SET sw-cr-priceable TO TRUE
232900     END-IF.
233000 3300-exit.
233100     EXIT.
233200
233300*    STEP 2/3 OF R12 - FIT THE RAW HOME, AWAY AND TOTAL LAMBDAS  *
233400*    OFF EVERY QUOTED LINE IN EACH MARKET (MULTI-LINE GRID FIT   *
233500*    WHEN THE BOOK QUOTED MORE THAN ONE LINE, SINGLE-LINE INFER  *
233600*    OTHERWISE), THEN RESCALE THE HOME/AWAY SPLIT SO IT SUMS TO  *
233700*    THE FITTED TOTAL - THE SAME R7-STYLE FACTOR 3110 USES.  THE *
233800*    RESCALED SPLIT IS ONLY A STARTING POINT - THE SUPREMACY     *
233900*    GRID SEARCH THAT FOLLOWS RE-DERIVES THE FINAL HOME/AWAY     *
234000*    SPLIT FROM SCRATCH - REQUEST TS-3360, 2015.                 *
234100 3310-begin-fit-raw-lambdas.
234200     IF ws-ev-tou-cnt (idx-eb) > 1
234300        MOVE 'T' TO ws-fit-market-sel
234400        MOVE ws-ev-tou-cnt (idx-eb) TO ws-fit-line-cnt
234500        PERFORM 2400-lambda-fit-multi
234600           THRU 2400-exit
234700        MOVE ws-fit-result TO ws-sup-total
234800     ELSE
234900        MOVE ws-ev-tou-sel-ovr (idx-eb) TO ws-2w-odds-1
235000        MOVE ws-ev-tou-sel-und (idx-eb) TO ws-2w-odds-2
235100        PERFORM 2100-devig-2way
235200           THRU 2100-exit
235300        MOVE ws-2w-p-1 TO ws-inf-target-p
235400        MOVE ws-ev-tou-sel-ln (idx-eb) TO ws-inf-line
235500        PERFORM 2300-lambda-infer
235600           THRU 2300-exit
235700        MOVE ws-inf-lambda-result TO ws-sup-total
235800     END-IF
235900
236000     IF ws-ev-hou-cnt (idx-eb) > 1
236100        MOVE 'H' TO ws-fit-market-sel
236200        MOVE ws-ev-hou-cnt (idx-eb) TO ws-fit-line-cnt
236300        PERFORM 2400-lambda-fit-multi
236400           THRU 2400-exit
236500        MOVE ws-fit-result TO ws-1x2-lambda-h
236600     ELSE
236700        MOVE ws-ev-hou-sel-ovr (idx-eb) TO ws-2w-odds-1
236800        MOVE ws-ev-hou-sel-und (idx-eb) TO ws-2w-odds-2
236900        PERFORM 2100-devig-2way
237000           THRU 2100-exit
237100        MOVE ws-2w-p-1 TO ws-inf-target-p
237200        MOVE ws-ev-hou-sel-ln (idx-eb) TO ws-inf-line
237300        PERFORM 2300-lambda-infer
237400           THRU 2300-exit
237500        MOVE ws-inf-lambda-result TO ws-1x2-lambda-h
237600     END-IF
237700
237800     IF ws-ev-aou-cnt (idx-eb) > 1
237900        MOVE 'A' TO ws-fit-market-sel
238000        MOVE ws-ev-aou-cnt (idx-eb) TO ws-fit-line-cnt
238100        PERFORM 2400-lambda-fit-multi
238200           THRU 2400-exit
238300        MOVE ws-fit-result TO ws-1x2-lambda-a
238400     ELSE
238500        MOVE ws-ev-aou-sel-ovr (idx-eb) TO ws-2w-odds-1
238600        MOVE ws-ev-aou-sel-und (idx-eb) TO ws-2w-odds-2
238700        PERFORM 2100-devig-2way
238800           THRU 2100-exit
238900        MOVE ws-2w-p-1 TO ws-inf-target-p
239000        MOVE ws-ev-aou-sel-ln (idx-eb) TO ws-inf-line
239100        PERFORM 2300-lambda-infer
239200           THRU 2300-exit
239300        MOVE ws-inf-lambda-result TO ws-1x2-lambda-a
239400     END-IF
239500
239600     ADD ws-1x2-lambda-h ws-1x2-lambda-a
239700       GIVING ws-fit-cand-lambda
239800     IF ws-fit-cand-lambda > ZERO
239900        COMPUTE ws-1x2-lambda-h ROUNDED =
240000                ws-1x2-lambda-h * ws-sup-total
240100                / ws-fit-cand-lambda
240200        COMPUTE ws-1x2-lambda-a ROUNDED =
240300                ws-sup-total - ws-1x2-lambda-h
240400     END-IF.
240500 3310-end-fit-raw-lambdas.
240600     EXIT.
240700
240800*    SUPREMACY GRID STEP SHARED BY U5 (3300) AND U6 (3400) -     *
240900*    201 POINTS ACROSS S IN [-2,+2], STEP 0.02.  THE CANDIDATE   *
241000*    HOME/AWAY PAIR IS SHRUNK (R10) BEFORE IT IS SCORED AGAINST  *
241100*    THE DE-VIGGED 1X2 THREE-WAY TARGET - THE OLD 3210 STEP      *
241200*    (U4) NEVER SHRANK AND NEVER SCORED THE DRAW TERM; THIS ONE  *
241300*    DOES BOTH BECAUSE R12/R13 REQUIRE IT - REQUEST TS-3360,     *
241400*    2015.                                                       *
241500 3320-begin-calib-sup-step.
241600     COMPUTE ws-sup-cand-s =
241700             -2.00 + ((ws-sup-grid-idx - 1) * 0.02)
241800     COMPUTE ws-sup-cand-lh = (ws-sup-total + ws-sup-cand-s) / 2
241900     COMPUTE ws-sup-cand-la = (ws-sup-total - ws-sup-cand-s) / 2
242000     IF ws-sup-cand-lh > 0 AND ws-sup-cand-la > 0
242100        MOVE ws-sup-cand-lh TO ws-shr-lambda-h
242200        MOVE ws-sup-cand-la TO ws-shr-lambda-a
242300        PERFORM 2900-lambda-shrink
242400           THRU 2900-exit
242500        MOVE ws-shr-lambda-h TO ws-1x2-lambda-h
242600        MOVE ws-shr-lambda-a TO ws-1x2-lambda-a
242700        PERFORM 2800-poisson-1x2
242800           THRU 2800-exit
242900        COMPUTE ws-sup-err =
243000                ((ws-1x2-p-home - ws-sup-target-h)
243100                 * (ws-1x2-p-home - ws-sup-target-h))
243200              + ((ws-1x2-p-draw - ws-sup-target-d)
243300                 * (ws-1x2-p-draw - ws-sup-target-d))
243400              + ((ws-1x2-p-away - ws-sup-target-a)
243500                 * (ws-1x2-p-away - ws-sup-target-a))
243600        IF ws-sup-err LESS THAN ws-sup-best-err
243700           MOVE ws-sup-err    TO ws-sup-best-err
243800           MOVE ws-sup-cand-s TO ws-sup-best-s
243900        END-IF
244000     END-IF.
244100 3320-end-calib-sup-step.
244200     EXIT.
244300
244400*    U6 - CALIBRATED-SUPREMACY-POISSON.  AS 3300, EXCEPT THE     *
244500*    TOTAL LAMBDA COMES STRAIGHT OFF THE PREFERRED TOU LINE      *
244600*    (SINGLE-LINE R3 - NO MULTI-LINE FIT), THE HOME/AWAY RAW     *
244700*    SPLIT STEP IS SKIPPED ENTIRELY (THE SUPREMACY GRID          *
244800*    SUPPLIES THE SPLIT), AND THERE IS NO R11 CORRECTION - THE   *
244900*    REPORTED TOTAL IS THE SUM OF THE FINAL, POST-SHRINK         *
245000*    LAMBDAS, NOT THE INPUT TOU-DERIVED TOTAL.  REPLACES THE     *
245100*    OLD PLAIN-SUPREMACY-PLUS-LOGIT SHORTCUT, WHICH NEVER        *
245200*    SHRANK EITHER LAMBDA AND ADDED A PROBABILITY CORRECTION     *
245300*    R13 SAYS SHOULD NOT EXIST - REQUEST TS-3360, 2015.          *
245400 3400-engine-calib-supremacy.
245500     MOVE 'N' TO ws-cr-priceable-sw
245600     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
245700        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
245800        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
245900        AND sw-ev-tou-sel-found (idx-eb)
246000        MOVE ws-ev-1x2-home (idx-eb) TO ws-3w-odds-1
246100        MOVE ws-ev-1x2-draw (idx-eb) TO ws-3w-odds-2
246200        MOVE ws-ev-1x2-away (idx-eb) TO ws-3w-odds-3
246300        PERFORM 2110-devig-3way
246400           THRU 2110-exit
246500        MOVE ws-3w-p-1 TO ws-sup-target-h
246600        MOVE ws-3w-p-2 TO ws-sup-target-d
246700        MOVE ws-3w-p-3 TO ws-sup-target-a
246800
246900        MOVE ws-ev-tou-sel-ovr (idx-eb) TO ws-2w-odds-1
247000        MOVE ws-ev-tou-sel-und (idx-eb) TO ws-2w-odds-2
247100        PERFORM 2100-devig-2way
247200           THRU 2100-exit
247300        MOVE ws-2w-p-1 TO ws-inf-target-p
247400        MOVE ws-ev-tou-sel-ln (idx-eb) TO ws-inf-line
247500        PERFORM 2300-lambda-infer
247600           THRU 2300-exit
247700        MOVE ws-inf-lambda-result TO ws-sup-total
247800
247900        MOVE 999 TO ws-sup-best-err
248000        PERFORM 3320-begin-calib-sup-step
248100           THRU 3320-end-calib-sup-step
248200          VARYING ws-sup-grid-idx FROM 1 BY 1
248300            UNTIL ws-sup-grid-idx > 201
248400
248500        COMPUTE ws-1x2-lambda-h =
248600                (ws-sup-total + ws-sup-best-s) / 2
248700        COMPUTE ws-1x2-lambda-a =
248800                (ws-sup-total - ws-sup-best-s) / 2
248900        MOVE ws-1x2-lambda-h TO ws-shr-lambda-h
249000        MOVE ws-1x2-lambda-a TO ws-shr-lambda-a
249100        PERFORM 2900-lambda-shrink
249200           THRU 2900-exit
249300        MOVE ws-shr-lambda-h TO ws-1x2-lambda-h
249400        MOVE ws-shr-lambda-a TO ws-1x2-lambda-a
249500
249600        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
249700        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
249800        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
249900          GIVING ws-cr-lambda-total
250000
250100        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
250200        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
250300        PERFORM 2700-hit-prob-dp
250400           THRU 2700-exit
250500        MOVE ws-dp-result-home TO ws-cr-p-home-1up
250600        MOVE ws-dp-result-away TO ws-cr-p-away-1up
250700
250800        MOVE ws-cr-p-home-1up TO ws-p2o-prob
250900        PERFORM 2500-prob-to-odds
251000           THRU 2500-exit
251100        MOVE ws-p2o-odds TO ws-cr-fair-home
251200        MOVE ws-cr-p-away-1up TO ws-p2o-prob
251300        PERFORM 2500-prob-to-odds
251400           THRU 2500-exit
251500        MOVE ws-p2o-odds TO ws-cr-fair-away
251600        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
251700        SET sw-cr-priceable TO TRUE
251800     END-IF.
251900 3400-exit.
252000     EXIT.
252100
252200*    U7 - BTTS-DERIVED 1UP ESTIMATE.  BASE LAMBDAS COME OFF     *
252300*    THE SAME TOTAL/TEAM-TOTAL FIT AS THE PLAIN POISSON ENGINE  *
252400*    (R7) - BOTH-TEAMS-TO-SCORE IS AN OPTIONAL REFINEMENT ON    *
252500*    TOP OF THAT BASE, NOT A HARD REQUIREMENT.  REWRITTEN SO    *
252600*    THE BTS QUOTE NUDGES THE SPLIT INSTEAD OF REPLACING THE    *
252700*    WHOLE FIT - REQUEST TS-3417.                                *
252800 3500-engine-btts.
252900     MOVE 'N' TO ws-cr-priceable-sw
253000     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
253100        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
253200        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
253300        AND sw-ev-tou-sel-found (idx-eb)
253400        AND sw-ev-hou-sel-found (idx-eb)
253500        AND sw-ev-aou-sel-found (idx-eb)
253600        PERFORM 3110-begin-infer-from-totals
253700           THRU 3110-end-infer-from-totals
253800
253900        IF ws-ev-bts-yes (idx-eb) NOT = ZERO
254000           AND ws-ev-bts-no (idx-eb) NOT = ZERO
254100           PERFORM 3510-begin-btts-adjust
254200              THRU 3510-end-btts-adjust
254300        END-IF
254400
254500        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
254600        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
254700        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
254800          GIVING ws-cr-lambda-total
254900
255000        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
255100        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
255200        PERFORM 2700-hit-prob-dp
255300           THRU 2700-exit
255400        MOVE ws-dp-result-home TO ws-cr-p-home-1up
255500        MOVE ws-dp-result-away TO ws-cr-p-away-1up
255600
255700        MOVE ws-cr-p-home-1up TO ws-p2o-prob
255800        PERFORM 2500-prob-to-odds
255900           THRU 2500-exit
256000        MOVE ws-p2o-odds TO ws-cr-fair-home
256100        MOVE ws-cr-p-away-1up TO ws-p2o-prob
256200        PERFORM 2500-prob-to-odds
256300           THRU 2500-exit
256400        MOVE ws-p2o-odds TO ws-cr-fair-away
256500        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
256600        SET sw-cr-priceable TO TRUE
256700     END-IF.
256800 3500-exit.
256900     EXIT.
257000
257100*    BTTS ADJUSTMENT (R14).  SQRT-OF-RATIO CALIBRATION ON THE   *
257200*    PER-TEAM SCORING PROBABILITIES, RESCALED HALFWAY BACK TO   *
257300*    THE R7 TOTAL SO A LOUD BTS QUOTE CANNOT SWING THE TOTAL    *
257400*    GOALS EXPECTATION AS MUCH AS THE SUPREMACY.                *
257500 3510-begin-btts-adjust.
257600     MOVE ws-ev-bts-yes (idx-eb) TO ws-2w-odds-1
257700     MOVE ws-ev-bts-no  (idx-eb) TO ws-2w-odds-2
257800     PERFORM 2100-devig-2way
257900        THRU 2100-exit
258000     MOVE ws-2w-p-1 TO ws-btts-market-p
258100
258200     COMPUTE ws-exp-arg = 0 - ws-1x2-lambda-h
258300     PERFORM 2600-calc-exp
258400        THRU 2600-exit
258500     MOVE ws-exp-result TO ws-btts-e-lh
258600     COMPUTE ws-exp-arg = 0 - ws-1x2-lambda-a
258700     PERFORM 2600-calc-exp
258800        THRU 2600-exit
258900     MOVE ws-exp-result TO ws-btts-e-la
259000     COMPUTE ws-btts-p-h = 1 - ws-btts-e-lh
259100     COMPUTE ws-btts-p-a = 1 - ws-btts-e-la
259200     COMPUTE ws-btts-model-p = ws-btts-p-h * ws-btts-p-a
259300
259400     IF ws-btts-model-p > 0.01 AND ws-btts-model-p < 0.99
259500        COMPUTE ws-sqrt-arg =
259600                ws-btts-market-p / ws-btts-model-p
259700        PERFORM 2610-calc-sqrt
259800           THRU 2610-exit
259900        MOVE ws-sqrt-result TO ws-clamp-val
260000        MOVE 0.87 TO ws-clamp-lo
260100        MOVE 1.15 TO ws-clamp-hi
260200        PERFORM 2950-clamp
260300           THRU 2950-exit
260400        MOVE ws-clamp-val TO ws-btts-adj
260500
260600        COMPUTE ws-clamp-val = ws-btts-p-h * ws-btts-adj
260700        MOVE 0    TO ws-clamp-lo
260800        MOVE 0.99 TO ws-clamp-hi
260900        PERFORM 2950-clamp
261000           THRU 2950-exit
261100        MOVE ws-clamp-val TO ws-btts-p-h
261200        COMPUTE ws-clamp-val = ws-btts-p-a * ws-btts-adj
261300        PERFORM 2950-clamp
261400           THRU 2950-exit
261500        MOVE ws-clamp-val TO ws-btts-p-a
261600
261700        PERFORM 3520-begin-p-to-lambda
261800           THRU 3520-end-p-to-lambda
261900
262000        COMPUTE ws-btts-scale =
262100                0.5 + (0.5 * ws-sup-total /
262200                (ws-btts-lambda-h + ws-btts-lambda-a))
262300        COMPUTE ws-1x2-lambda-h ROUNDED =
262400                ws-btts-lambda-h * ws-btts-scale
262500        COMPUTE ws-1x2-lambda-a ROUNDED =
262600                ws-btts-lambda-a * ws-btts-scale
262700     END-IF.
262800 3510-end-btts-adjust.
262900     EXIT.
263000
263100*    CONVERT THE TWO ADJUSTED SCORING PROBABILITIES BACK TO     *
263200*    PER-TEAM LAMBDAS - LAMBDA = -LN(1-P), FLOORED/CEILINGED    *
263300*    AT THE EDGES SINCE THE HOME-GROWN LN ROUTINE ONLY TAKES    *
263400*    A STRICTLY POSITIVE ARGUMENT.                              *
263500 3520-begin-p-to-lambda.
263600     IF ws-btts-p-h NOT GREATER THAN ZERO
263700        MOVE 0.01 TO ws-btts-lambda-h
263800     ELSE
263900        IF ws-btts-p-h NOT LESS THAN 1
264000           MOVE 5.0 TO ws-btts-lambda-h
264100        ELSE
264200           COMPUTE ws-ln-arg = 1 - ws-btts-p-h
264300           PERFORM 2620-calc-ln
264400              THRU 2620-exit
264500           COMPUTE ws-btts-lambda-h = 0 - ws-ln-result
264600        END-IF
264700     END-IF
264800     IF ws-btts-p-a NOT GREATER THAN ZERO
264900        MOVE 0.01 TO ws-btts-lambda-a
265000     ELSE
265100        IF ws-btts-p-a NOT LESS THAN 1
265200           MOVE 5.0 TO ws-btts-lambda-a
265300        ELSE
265400           COMPUTE ws-ln-arg = 1 - ws-btts-p-a
265500           PERFORM 2620-calc-ln
265600              THRU 2620-exit
265700           COMPUTE ws-btts-lambda-a = 0 - ws-ln-result
265800        END-IF
265900     END-IF.
266000 3520-end-p-to-lambda.
266100     EXIT.
266200
266300*    U8 - FIRST-GOAL ENGINE.  BASE LAMBDAS COME OFF THE SAME    *
266400*    TOTAL/TEAM-TOTAL FIT AS R7; WHEN THE BOOKMAKER ALSO        *
266500*    QUOTES A FIRST-TO-SCORE THREE-WAY (HOME-FIRST/NO-GOAL/     *
266600*    AWAY-FIRST) THE DE-VIGGED SHARE OF THAT MARKET IS BLENDED  *
266700*    70/30 AGAINST THE O/U-DERIVED SPLIT.  REWRITTEN OFF THE    *
266800*    FTS FIELDS - THIS PARAGRAPH USED TO READ THE LEAD-BY-1     *
266900*    MARKET MEANT FOR U10 - REQUEST TS-3417.                     *
267000 3600-engine-first-goal.
267100     MOVE 'N' TO ws-cr-priceable-sw
267200     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
267300        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
267400        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
267500        AND sw-ev-tou-sel-found (idx-eb)
267600        AND sw-ev-hou-sel-found (idx-eb)
267700        AND sw-ev-aou-sel-found (idx-eb)
267800        PERFORM 3110-begin-infer-from-totals
267900           THRU 3110-end-infer-from-totals
268000        MOVE ws-1x2-lambda-h TO ws-fg-ou-h
268100        MOVE ws-1x2-lambda-a TO ws-fg-ou-a
268200
268300        IF ws-ev-fts-home   (idx-eb) NOT = ZERO
268400           AND ws-ev-fts-nogoal (idx-eb) NOT = ZERO
268500           AND ws-ev-fts-away  (idx-eb) NOT = ZERO
268600           PERFORM 3610-begin-first-goal-blend
268700              THRU 3610-end-first-goal-blend
268800        END-IF
268900
269000        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
269100        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
269200        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
269300          GIVING ws-cr-lambda-total
269400
269500        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
269600        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
269700        PERFORM 2700-hit-prob-dp
269800           THRU 2700-exit
269900        MOVE ws-dp-result-home TO ws-cr-p-home-1up
270000        MOVE ws-dp-result-away TO ws-cr-p-away-1up
270100
270200        MOVE ws-cr-p-home-1up TO ws-p2o-prob
270300        PERFORM 2500-prob-to-odds
270400           THRU 2500-exit
270500        MOVE ws-p2o-odds TO ws-cr-fair-home
270600        MOVE ws-cr-p-away-1up TO ws-p2o-prob
270700        PERFORM 2500-prob-to-odds
270800           THRU 2500-exit
270900        MOVE ws-p2o-odds TO ws-cr-fair-away
271000        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
271100        SET sw-cr-priceable TO TRUE
271200     END-IF.
271300 3600-exit.
271400     EXIT.
271500
271600*    FIRST-GOAL THREE-WAY BLEND (R15).  ONLY REPLACES THE O/U   *
271700*    SPLIT WHEN THE DE-VIGGED "SOMEBODY SCORES FIRST" MASS IS   *
271800*    LARGE ENOUGH THAT ITS HOME/AWAY SHARE MEANS SOMETHING.     *
271900 3610-begin-first-goal-blend.
272000     MOVE ws-ev-fts-home   (idx-eb) TO ws-3w-odds-1
272100     MOVE ws-ev-fts-nogoal (idx-eb) TO ws-3w-odds-2
272200     MOVE ws-ev-fts-away   (idx-eb) TO ws-3w-odds-3
272300     PERFORM 2110-devig-3way
272400        THRU 2110-exit
272500     COMPUTE ws-fg-p-goal = 1 - ws-3w-p-2
272600
272700     IF ws-fg-p-goal > 0.01
272800        COMPUTE ws-fg-share-h = ws-3w-p-1 / ws-fg-p-goal
272900        COMPUTE ws-fg-share-a = ws-3w-p-3 / ws-fg-p-goal
273000        COMPUTE ws-fg-cand-h = ws-sup-total * ws-fg-share-h
273100        COMPUTE ws-fg-cand-a = ws-sup-total * ws-fg-share-a
273200        COMPUTE ws-1x2-lambda-h ROUNDED =
273300                (0.7 * ws-fg-cand-h) + (0.3 * ws-fg-ou-h)
273400        COMPUTE ws-1x2-lambda-a ROUNDED =
273500                (0.7 * ws-fg-cand-a) + (0.3 * ws-fg-ou-a)
273600     END-IF.
273700 3610-end-first-goal-blend.
273800     EXIT.
273900
274000*    U9 - HANDICAP ENGINE.  BASE LAMBDAS COME OFF THE SAME R7   *
274100*    FIT AS U7/U8; THE SELECTED ASIAN HANDICAP LINE (1215-      *
274200*    BEGIN-SELECT-AH CHOOSES -0.5/+0.5/-1.5/+1.5 IN THAT ORDER) *
274300*    IS AN OPTIONAL CALIBRATION ON TOP OF IT.  REWRITTEN - THE  *
274400*    OLD VERSION ALWAYS TOOK WHICHEVER LINE ARRIVED FIRST,      *
274500*    FABRICATED A 1.35 STARTING LAMBDA INSTEAD OF USING R7, AND *
274600*    OVERWROTE ITS OWN MARKET READ-OFF BEFORE USING IT - THE    *
274700*    FINAL FIGURE NOW COMES OFF 2700-hit-prob-dp LIKE EVERY     *
274800*    OTHER ENGINE - REQUEST TS-3417.                             *
274900 3700-engine-handicap.
275000     MOVE 'N' TO ws-cr-priceable-sw
275100     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
275200        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
275300        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
275400        AND sw-ev-tou-sel-found (idx-eb)
275500        AND sw-ev-hou-sel-found (idx-eb)
275600        AND sw-ev-aou-sel-found (idx-eb)
275700        AND sw-ev-ah-sel-found (idx-eb)
275800        PERFORM 3110-begin-infer-from-totals
275900           THRU 3110-end-infer-from-totals
276000        PERFORM 3710-begin-handicap-adjust
276100           THRU 3710-end-handicap-adjust
276200
276300        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
276400        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
276500        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
276600          GIVING ws-cr-lambda-total
276700
276800        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
276900        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
277000        PERFORM 2700-hit-prob-dp
277100           THRU 2700-exit
277200        MOVE ws-dp-result-home TO ws-cr-p-home-1up
277300        MOVE ws-dp-result-away TO ws-cr-p-away-1up
277400
277500        MOVE ws-cr-p-home-1up TO ws-p2o-prob
277600        PERFORM 2500-prob-to-odds
277700           THRU 2500-exit
277800        MOVE ws-p2o-odds TO ws-cr-fair-home
277900        MOVE ws-cr-p-away-1up TO ws-p2o-prob
278000        PERFORM 2500-prob-to-odds
278100           THRU 2500-exit
278200        MOVE ws-p2o-odds TO ws-cr-fair-away
278300        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
278400        SET sw-cr-priceable TO TRUE
278500     END-IF.
278600 3700-exit.
278700     EXIT.
278800
278900*    HANDICAP CALIBRATION (R16).  READS THE MARKET'S IMPLIED    *
279000*    HOME-COVER PROBABILITY OFF THE SELECTED LINE, COMPARES IT  *
279100*    TO THE NORMAL-APPROXIMATION READ-OFF FROM THE R7 BASE      *
279200*    LAMBDAS, AND NUDGES THE SUPREMACY - NOT THE TOTAL - TOWARD *
279300*    WHAT THE MARKET IMPLIES.                                   *
279400 3710-begin-handicap-adjust.
279500     MOVE ws-ev-ah-sel-home (idx-eb) TO ws-2w-odds-1
279600     MOVE ws-ev-ah-sel-away (idx-eb) TO ws-2w-odds-2
279700     PERFORM 2100-devig-2way
279800        THRU 2100-exit
279900     MOVE ws-2w-p-1 TO ws-hcp-cover-home
280000
280100     COMPUTE ws-hcp-mean = ws-1x2-lambda-h - ws-1x2-lambda-a
280200     ADD ws-1x2-lambda-h ws-1x2-lambda-a GIVING ws-hcp-var
280300     MOVE ws-hcp-var TO ws-sqrt-arg
280400     PERFORM 2610-calc-sqrt
280500        THRU 2610-exit
280600     MOVE ws-sqrt-result TO ws-hcp-sd
280700
280800     COMPUTE ws-hcp-z =
280900             (0.5 - ws-hcp-mean) / (ws-hcp-sd * 1.4142136)
281000     MOVE ws-hcp-z TO ws-erf-arg
281100     PERFORM 2630-calc-erf
281200        THRU 2630-exit
281300     COMPUTE ws-hcp-model-p =
281400             1 - (0.5 * (1 + ws-erf-result))
281500
281600     IF ws-hcp-model-p > 0.01 AND ws-hcp-model-p < 0.99
281700        COMPUTE ws-clamp-val =
281800                ws-hcp-cover-home / ws-hcp-model-p
281900        MOVE 0.85 TO ws-clamp-lo
282000        MOVE 1.15 TO ws-clamp-hi
282100        PERFORM 2950-clamp
282200           THRU 2950-exit
282300        MOVE ws-clamp-val TO ws-hcp-adj
282400
282500        COMPUTE ws-hcp-lambda-h =
282600                (ws-sup-total / 2) +
282700                ((ws-hcp-mean / 2) * ws-hcp-adj)
282800        COMPUTE ws-hcp-lambda-a =
282900                (ws-sup-total / 2) -
283000                ((ws-hcp-mean / 2) * ws-hcp-adj)
283100
283200        IF ws-hcp-lambda-h < 0.10
283300           MOVE 0.10 TO ws-hcp-lambda-h
283400           COMPUTE ws-hcp-lambda-a = ws-sup-total - 0.10
283500        END-IF
283600        IF ws-hcp-lambda-a < 0.10
283700           MOVE 0.10 TO ws-hcp-lambda-a
283800           COMPUTE ws-hcp-lambda-h = ws-sup-total - 0.10
283900        END-IF
284000
284100        MOVE ws-hcp-lambda-h TO ws-1x2-lambda-h
284200        MOVE ws-hcp-lambda-a TO ws-1x2-lambda-a
284300     END-IF.
284400 3710-end-handicap-adjust.
284500     EXIT.
284600
284700*    U10 - LEAD1-CALIBRATED.  BASE LAMBDAS COME OFF THE SAME R7 *
284800*    FIT AS U3; WHEN SPORTY ALSO QUOTES A LEAD-BY-1-AT-ANY-     *
284900*    POINT MARKET FOR A SIDE, THAT SIDE'S LAMBDA IS RESCALED SO *
285000*    THE DP "EVER LEADS" ANSWER AT THE CURRENT LAMBDAS MATCHES  *
285100*    THE DE-VIGGED MARKET PRICE.  THE OLD LOGIT CALIBRATION     *
285200*    CURVE NEVER TOUCHED THE HL1/AL1 FIELDS AT ALL - REPLACED   *
285300*    WITH THE PER-SIDE SCALE-AND-RESCALE R17 CALLS FOR -        *
285400*    REQUEST TS-3417.                                            *
285500 3800-engine-lead1-calib.
285600     MOVE 'N' TO ws-cr-priceable-sw
285700     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
285800        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
285900        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
286000        AND sw-ev-tou-sel-found (idx-eb)
286100        AND sw-ev-hou-sel-found (idx-eb)
286200        AND sw-ev-aou-sel-found (idx-eb)
286300        PERFORM 3110-begin-infer-from-totals
286400           THRU 3110-end-infer-from-totals
286500
286600        IF idx-eb = 1
286700           AND ws-ev-hl1-yes NOT = ZERO
286800           AND ws-ev-hl1-no  NOT = ZERO
286900           PERFORM 3810-begin-lead1-home-scale
287000              THRU 3810-end-lead1-home-scale
287100        END-IF
287200        IF idx-eb = 1
287300           AND ws-ev-al1-yes NOT = ZERO
287400           AND ws-ev-al1-no  NOT = ZERO
287500           PERFORM 3820-begin-lead1-away-scale
287600              THRU 3820-end-lead1-away-scale
287700        END-IF
287800
287900        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
288000        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
288100        ADD  ws-1x2-lambda-h ws-1x2-lambda-a
288200          GIVING ws-cr-lambda-total
288300
288400        MOVE ws-cr-lambda-total TO ws-dp-lambda-t
288500        COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-cr-lambda-total
288600        PERFORM 2700-hit-prob-dp
288700           THRU 2700-exit
288800        MOVE ws-dp-result-home TO ws-cr-p-home-1up
288900        MOVE ws-dp-result-away TO ws-cr-p-away-1up
289000
289100        MOVE ws-cr-p-home-1up TO ws-p2o-prob
289200        PERFORM 2500-prob-to-odds
289300           THRU 2500-exit
289400        MOVE ws-p2o-odds TO ws-cr-fair-home
289500        MOVE ws-cr-p-away-1up TO ws-p2o-prob
289600        PERFORM 2500-prob-to-odds
289700           THRU 2500-exit
289800        MOVE ws-p2o-odds TO ws-cr-fair-away
289900        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
290000        SET sw-cr-priceable TO TRUE
290100     END-IF.
290200 3800-exit.
290300     EXIT.
290400
290500*    SCALE THE HOME LAMBDA SO THE DP "EVER LEADS" ANSWER AT THE *
290600*    CURRENT LAMBDAS MATCHES THE DE-VIGGED HL1 MARKET (R17).    *
290700 3810-begin-lead1-home-scale.
290800     MOVE ws-ev-hl1-yes TO ws-2w-odds-1
290900     MOVE ws-ev-hl1-no  TO ws-2w-odds-2
291000     PERFORM 2100-devig-2way
291100        THRU 2100-exit
291200     MOVE ws-2w-p-1 TO ws-l1-target-p
291300
291400     ADD ws-1x2-lambda-h ws-1x2-lambda-a GIVING ws-sup-total
291500     MOVE ws-sup-total TO ws-dp-lambda-t
291600     COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-sup-total
291700     PERFORM 2700-hit-prob-dp
291800        THRU 2700-exit
291900     MOVE ws-dp-result-home TO ws-l1-model-p
292000
292100     COMPUTE ws-clamp-val = ws-l1-target-p / ws-l1-model-p
292200     MOVE 0.7 TO ws-clamp-lo
292300     MOVE 1.3 TO ws-clamp-hi
292400     PERFORM 2950-clamp
292500        THRU 2950-exit
292600     MOVE ws-clamp-val TO ws-l1-ratio
292700
292800     COMPUTE ws-1x2-lambda-h ROUNDED =
292900             ws-1x2-lambda-h * ws-l1-ratio.
293000 3810-end-lead1-home-scale.
293100     EXIT.
293200
293300*    SAME SCALING STEP FOR THE AWAY SIDE (R17) - RUNS AFTER THE *
293400*    HOME SIDE SO THE LAMBDA-TOTAL IT USES REFLECTS ANY HOME    *
293500*    RESCALE ALREADY APPLIED.                                   *
293600 3820-begin-lead1-away-scale.
293700     MOVE ws-ev-al1-yes TO ws-2w-odds-1
293800     MOVE ws-ev-al1-no  TO ws-2w-odds-2
293900     PERFORM 2100-devig-2way
294000        THRU 2100-exit
294100     MOVE ws-2w-p-1 TO ws-l1-target-p
294200
294300     ADD ws-1x2-lambda-h ws-1x2-lambda-a GIVING ws-sup-total
294400     MOVE ws-sup-total TO ws-dp-lambda-t
294500     COMPUTE ws-dp-p = ws-1x2-lambda-h / ws-sup-total
294600     PERFORM 2700-hit-prob-dp
294700        THRU 2700-exit
294800     MOVE ws-dp-result-away TO ws-l1-model-p
294900
295000     COMPUTE ws-clamp-val = ws-l1-target-p / ws-l1-model-p
295100     MOVE 0.7 TO ws-clamp-lo
295200     MOVE 1.3 TO ws-clamp-hi
295300     PERFORM 2950-clamp
295400        THRU 2950-exit
295500     MOVE ws-clamp-val TO ws-l1-ratio
295600
295700     COMPUTE ws-1x2-lambda-a ROUNDED =
295800             ws-1x2-lambda-a * ws-l1-ratio.
295900 3820-end-lead1-away-scale.
296000     EXIT.
296100
296200*    U11 - FTS-CALIBRATED-DP.  PRODUCTION ENGINE.  ONLY THE 1X2  *
296300*    MARKET IS A HARD REQUIREMENT.  LAMBDA-TOTAL COMES OFF THE   *
296400*    TOTAL-O/U LINE(S) WHEN QUOTED (R4) OR, FAILING THAT, A      *
296500*    GRID FIT AGAINST BOTH-TEAMS-TO-SCORE; IF NEITHER MARKET IS  *
296600*    QUOTED THE EVENT/BOOKMAKER COMBO CANNOT BE PRICED BY THIS   *
296700*    ENGINE AT ALL.  A BASE HOME/AWAY SHARE COMES OFF AN         *
296800*    81-POINT GRID AGAINST THE NORMALIZED 1X2 THREE-WAY (R8).    *
296900*    WHEN THE BOOKMAKER'S OWN FIRST-TO-SCORE ROW IS USABLE THAT  *
297000*    SHARE IS REPLACED BY THE FTS-CONDITIONAL SHARE - PAWA HAS   *
297100*    NO FTS ROW OF ITS OWN AND BORROWS SPORTY'S.  REPLACES THE   *
297200*    OLD FTS-ONLY SHORTCUT, WHICH WROTE NOTHING WHENEVER FTS     *
297300*    WAS MISSING AND NEVER CONSULTED TOU OR BTS AT ALL -         *
297400*    REQUEST TS-3360, 2015.                                      *
297500 3900-engine-fts-calib-dp.
297600     MOVE 'N' TO ws-cr-priceable-sw
297700     IF ws-ev-1x2-home (idx-eb) NOT = ZERO
297800        AND ws-ev-1x2-draw (idx-eb) NOT = ZERO
297900        AND ws-ev-1x2-away (idx-eb) NOT = ZERO
298000        AND (sw-ev-tou-sel-found (idx-eb)
298100             OR (ws-ev-bts-yes (idx-eb) NOT = ZERO
298200                 AND ws-ev-bts-no (idx-eb) NOT = ZERO))
298300        MOVE ws-ev-1x2-home (idx-eb) TO ws-3w-odds-1
298400        MOVE ws-ev-1x2-draw (idx-eb) TO ws-3w-odds-2
298500        MOVE ws-ev-1x2-away (idx-eb) TO ws-3w-odds-3
298600        PERFORM 2110-devig-3way
298700           THRU 2110-exit
298800        MOVE ws-3w-p-1 TO ws-sup-target-h
298900        MOVE ws-3w-p-2 TO ws-sup-target-d
299000        MOVE ws-3w-p-3 TO ws-sup-target-a
299100
299200        COMPUTE ws-fts-p-est =
299300                0.5 + (0.1 * (ws-sup-target-h - ws-sup-target-a))
299400        MOVE ws-fts-p-est TO ws-clamp-val
299500        MOVE 0.100000     TO ws-clamp-lo
299600        MOVE 0.900000     TO ws-clamp-hi
299700        PERFORM 2950-clamp
299800        MOVE ws-clamp-val TO ws-fts-p-est
299900
300000        IF sw-ev-tou-sel-found (idx-eb)
300100           MOVE 'T' TO ws-fit-market-sel
300200           MOVE ws-ev-tou-cnt (idx-eb) TO ws-fit-line-cnt
300300           PERFORM 2400-lambda-fit-multi
300400              THRU 2400-exit
300500           MOVE ws-fit-result TO ws-fts-best-lt
300600        ELSE
300700           MOVE ws-ev-bts-yes (idx-eb) TO ws-2w-odds-1
300800           MOVE ws-ev-bts-no  (idx-eb) TO ws-2w-odds-2
300900           PERFORM 2100-devig-2way
301000              THRU 2100-exit
301100           MOVE ws-2w-p-1 TO ws-fts-p-btts
301200           MOVE 999 TO ws-fts-best-err-lt
301300           PERFORM 3910-begin-fit-lambda-t
301400              THRU 3910-end-fit-lambda-t
301500             VARYING ws-fts-grid-idx FROM 1 BY 1
301600               UNTIL ws-fts-grid-idx > 100
301700        END-IF
301800
301900        MOVE 999 TO ws-fts-best-err-p
302000        PERFORM 3920-begin-fit-share-p
302100           THRU 3920-end-fit-share-p
302200          VARYING ws-fts-grid-idx FROM 1 BY 1
302300            UNTIL ws-fts-grid-idx > 81
302400
302500        SET ws-fts-src TO idx-eb
302600        IF idx-eb = 2
302700           MOVE 1 TO ws-fts-src
302800        END-IF
302900
303000        IF ws-ev-fts-home (ws-fts-src) NOT = ZERO
303100          AND ws-ev-fts-nogoal (ws-fts-src) NOT = ZERO
303200          AND ws-ev-fts-away (ws-fts-src) NOT = ZERO
303300          MOVE ws-ev-fts-home   (ws-fts-src) TO ws-3w-odds-1
303400          MOVE ws-ev-fts-nogoal (ws-fts-src) TO ws-3w-odds-2
303500          MOVE ws-ev-fts-away   (ws-fts-src) TO ws-3w-odds-3
303600          PERFORM 2110-devig-3way
303700             THRU 2110-exit
303800          MOVE ws-3w-p-1 TO ws-fts-target-home
303900          MOVE ws-3w-p-2 TO ws-fts-target-nogoal
304000          MOVE ws-3w-p-3 TO ws-fts-target-away
304100          IF (1 - ws-fts-target-nogoal) > 0.000000001
304200            COMPUTE ws-fts-p-cond =
304300                    ws-fts-target-home
304400                    / (1 - ws-fts-target-nogoal)
304500          ELSE
304600            MOVE 0.500000 TO ws-fts-p-cond
304700          END-IF
304800          MOVE ws-fts-p-cond TO ws-clamp-val
304900          MOVE 0.000001     TO ws-clamp-lo
305000          MOVE 0.999999     TO ws-clamp-hi
305100          PERFORM 2950-clamp
305200          MOVE ws-clamp-val TO ws-fts-p-cond
305300          COMPUTE ws-1x2-lambda-h =
305400                  ws-fts-best-lt * ws-fts-p-cond
305500          COMPUTE ws-1x2-lambda-a =
305600                  ws-fts-best-lt - ws-1x2-lambda-h
305700          MOVE ws-fts-p-cond TO ws-dp-p
305800        ELSE
305900          COMPUTE ws-1x2-lambda-h =
306000                  ws-fts-best-lt * ws-fts-best-p
306100          COMPUTE ws-1x2-lambda-a =
306200                  ws-fts-best-lt - ws-1x2-lambda-h
306300          MOVE ws-fts-best-p TO ws-dp-p
306400        END-IF
306500
306600        MOVE ws-1x2-lambda-h TO ws-cr-lambda-home
306700        MOVE ws-1x2-lambda-a TO ws-cr-lambda-away
306800        MOVE ws-fts-best-lt  TO ws-cr-lambda-total
306900
307000        MOVE ws-fts-best-lt TO ws-dp-lambda-t
307100        PERFORM 2700-hit-prob-dp
307200           THRU 2700-exit
307300
307400        MOVE ws-dp-result-home TO ws-cal-p-raw
307500        PERFORM 2930-calibrate-home
307600           THRU 2930-exit
307700        MOVE ws-cal-p-adj TO ws-cr-p-home-1up
307800
307900        MOVE ws-dp-result-away TO ws-cal-p-raw
308000        PERFORM 2935-calibrate-away
308100           THRU 2935-exit
308200        MOVE ws-cal-p-adj TO ws-cr-p-away-1up
308300
308400        MOVE ws-cr-p-home-1up TO ws-p2o-prob
308500        PERFORM 2500-prob-to-odds
308600           THRU 2500-exit
308700        MOVE ws-p2o-odds TO ws-cr-fair-home
308800        MOVE ws-cr-p-away-1up TO ws-p2o-prob
308900        PERFORM 2500-prob-to-odds
309000           THRU 2500-exit
309100        MOVE ws-p2o-odds TO ws-cr-fair-away
309200        MOVE ws-ev-1x2-draw (idx-eb) TO ws-cr-fair-draw
309300        SET sw-cr-priceable TO TRUE
309400     END-IF.
309500 3900-exit.
309600     EXIT.
309700
309800*    LAMBDA-TOTAL FALLBACK GRID - BTTS ONLY.  RUNS WHEN THE      *
309900*    BOOK QUOTES NO TOTAL-O/U LINE AT ALL.  100 POINTS ACROSS    *
310000*    LAMBDA-T IN 0.50 THRU 5.45, SHARE HELD AT THE ROUGH 1X2     *
310100*    ESTIMATE, SCORED AGAINST THE DE-VIGGED BOTH-TEAMS-TO-       *
310200*    SCORE PRICE - REQUEST TS-3360, 2015.                        *
310300 3910-begin-fit-lambda-t.
310400     COMPUTE ws-fts-cand-lt =
310500             0.50 + ((ws-fts-grid-idx - 1) * 0.05)
310600     COMPUTE ws-fts-cand-lh = ws-fts-cand-lt * ws-fts-p-est
310700     COMPUTE ws-fts-cand-la = ws-fts-cand-lt - ws-fts-cand-lh
310800     COMPUTE ws-exp-arg = 0 - ws-fts-cand-lh
310900     PERFORM 2600-calc-exp
311000        THRU 2600-exit
311100     MOVE ws-exp-result TO ws-fts-e-lh
311200     COMPUTE ws-exp-arg = 0 - ws-fts-cand-la
311300     PERFORM 2600-calc-exp
311400        THRU 2600-exit
311500     MOVE ws-exp-result TO ws-fts-e-la
311600     COMPUTE ws-exp-arg = 0 - ws-fts-cand-lt
311700     PERFORM 2600-calc-exp
311800        THRU 2600-exit
311900     MOVE ws-exp-result TO ws-fts-e-lt
312000     COMPUTE ws-fts-model-btts =
312100             1 - ws-fts-e-lh - ws-fts-e-la + ws-fts-e-lt
312200     COMPUTE ws-fts-err-lt =
312300             (ws-fts-model-btts - ws-fts-p-btts)
312400           * (ws-fts-model-btts - ws-fts-p-btts)
312500     IF ws-fts-err-lt LESS THAN ws-fts-best-err-lt
312600        MOVE ws-fts-err-lt TO ws-fts-best-err-lt
312700        MOVE ws-fts-cand-lt TO ws-fts-best-lt
312800     END-IF.
312900 3910-end-fit-lambda-t.
313000     EXIT.
313100
313200*    BASE HOME/AWAY SHARE GRID - STEP 4 OF R18.  81 POINTS      *
313300*    ACROSS SHARE P IN 0.10 THRU 0.90, MATCH PROBABILITIES      *
313400*    NORMALIZED TO SUM TO ONE (U11'S OWN NORMALIZING HABIT,     *
313500*    NOT SHARED WITH U4/U5/U6) BEFORE SCORING AGAINST THE       *
313600*    DE-VIGGED 1X2 THREE-WAY.  THIS IS THE SHARE THE ENGINE     *
313700*    FALLS BACK TO WHENEVER THE FIRST-TO-SCORE ROW CANNOT BE    *
313800*    USED - REQUEST TS-3360, 2015.                              *
313900 3920-begin-fit-share-p.
314000     COMPUTE ws-fts-cand-p = 0.10 + ((ws-fts-grid-idx - 1) * 0.01)
314100     COMPUTE ws-fts-cand-lh = ws-fts-best-lt * ws-fts-cand-p
314200     COMPUTE ws-fts-cand-la = ws-fts-best-lt - ws-fts-cand-lh
314300     MOVE ws-fts-cand-lh TO ws-1x2-lambda-h
314400     MOVE ws-fts-cand-la TO ws-1x2-lambda-a
314500     PERFORM 2800-poisson-1x2
314600        THRU 2800-exit
314700     ADD ws-1x2-p-home ws-1x2-p-draw ws-1x2-p-away
314800       GIVING ws-fts-norm-sum
314900     IF ws-fts-norm-sum > ZERO
315000        COMPUTE ws-fts-norm-h = ws-1x2-p-home / ws-fts-norm-sum
315100        COMPUTE ws-fts-norm-d = ws-1x2-p-draw / ws-fts-norm-sum
315200        COMPUTE ws-fts-norm-a = ws-1x2-p-away / ws-fts-norm-sum
315300        COMPUTE ws-fts-err-p =
315400                ((ws-fts-norm-h - ws-sup-target-h)
315500                 * (ws-fts-norm-h - ws-sup-target-h))
315600              + ((ws-fts-norm-d - ws-sup-target-d)
315700                 * (ws-fts-norm-d - ws-sup-target-d))
315800              + ((ws-fts-norm-a - ws-sup-target-a)
315900                 * (ws-fts-norm-a - ws-sup-target-a))
316000        IF ws-fts-err-p LESS THAN ws-fts-best-err-p
316100           MOVE ws-fts-err-p TO ws-fts-best-err-p
316200           MOVE ws-fts-cand-p TO ws-fts-best-p
316300        END-IF
316400     END-IF.
316500 3920-end-fit-share-p.
316600     EXIT.
316700
316800*---------------------------------------------------------------*
316900*    4000 SERIES - PER-EVENT ENGINE/BOOKMAKER DISPATCH.         *
317000*---------------------------------------------------------------*
317100 4000-begin-run-event.
317200     PERFORM 4010-begin-run-engine
317300        THRU 4010-end-run-engine
317400       VARYING idx-eg FROM 1 BY 1 UNTIL idx-eg > 9.
317500 4000-end-run-event.
317600     EXIT.
317700
317800 4010-begin-run-engine.
317900     IF sw-engine-is-prod (idx-eg)
318000        PERFORM 4100-begin-run-combo
318100           THRU 4100-end-run-combo
318200          VARYING idx-eb FROM 1 BY 1 UNTIL idx-eb > 3
318300     END-IF.
318400 4010-end-run-engine.
318500     EXIT.
318600
318700 4100-begin-run-combo.
318800     MOVE 'N' TO ws-cr-priceable-sw
318900     EVALUATE idx-eg
319000        WHEN 1 PERFORM 3100-engine-poisson      THRU 3100-exit
319100        WHEN 2 PERFORM 3200-engine-supremacy    THRU 3200-exit
319200        WHEN 3 PERFORM 3300-engine-calib-poisson
319300                  THRU 3300-exit
319400        WHEN 4 PERFORM 3400-engine-calib-supremacy
319500                  THRU 3400-exit
319600        WHEN 5 PERFORM 3500-engine-btts         THRU 3500-exit
319700        WHEN 6 PERFORM 3600-engine-first-goal   THRU 3600-exit
319800        WHEN 7 PERFORM 3700-engine-handicap     THRU 3700-exit
319900        WHEN 8 PERFORM 3800-engine-lead1-calib  THRU 3800-exit
320000        WHEN 9 PERFORM 3900-engine-fts-calib-dp THRU 3900-exit
320100     END-EVALUATE
320200
320300     IF sw-cr-priceable
320400        PERFORM 4200-begin-write-calc
320500           THRU 4200-end-write-calc
320600     ELSE
320700        ADD ws-cte-01 TO ws-combos-skipped-cnt
320800     END-IF.
320900 4100-end-run-combo.
321000     EXIT.
321100
321200 4200-begin-write-calc.
321300     MOVE ws-ev-event-id           TO cr-event-id
321400     MOVE ws-engine-name (idx-eg)  TO cr-engine-name
321500     MOVE ws-book-name   (idx-eb)  TO cr-bookmaker
321600     MOVE ws-cr-lambda-home        TO cr-lambda-home
321700     MOVE ws-cr-lambda-away        TO cr-lambda-away
321800     MOVE ws-cr-lambda-total       TO cr-lambda-total
321900     MOVE ws-cr-p-home-1up         TO cr-p-home-1up
322000     MOVE ws-cr-p-away-1up         TO cr-p-away-1up
322100     MOVE ws-cr-fair-home          TO cr-fair-home
322200     MOVE ws-cr-fair-away          TO cr-fair-away
322300     MOVE ws-cr-fair-draw          TO cr-fair-draw
322400     MOVE ws-ev-1up-sporty-home    TO cr-act-sporty-home
322500     MOVE ws-ev-1up-sporty-draw    TO cr-act-sporty-draw
322600     MOVE ws-ev-1up-sporty-away    TO cr-act-sporty-away
322700     MOVE ws-ev-1up-b9ja-home      TO cr-act-b9ja-home
322800     MOVE ws-ev-1up-b9ja-draw      TO cr-act-b9ja-draw
322900     MOVE ws-ev-1up-b9ja-away      TO cr-act-b9ja-away
323000
323100     MOVE cr-event-id              TO ws-lc-event-id
323200     MOVE cr-engine-name           TO ws-lc-engine-name
323300     MOVE cr-bookmaker             TO ws-lc-bookmaker
323400     MOVE cr-lambda-total          TO ws-lc-lambda-total
323500
323600     WRITE calculation-rec
323700
323800     ADD ws-cte-01 TO ws-calcs-written-cnt
323900     SET sw-event-priced TO TRUE.
324000 4200-end-write-calc.
324100     EXIT.
324200
324300*---------------------------------------------------------------*
324400*    9000 SERIES - JOB CLOSE-OUT.                                *
324500*---------------------------------------------------------------*
324600 9000-begin-finish-job.
324700     CLOSE market-odds
324800     CLOSE calculations
324900
325000     DISPLAY SPACE
325100     DISPLAY '+---+----+---+----+---+----+---+----+---+'
325200     DISPLAY '|      UPENGRUN - JOB SUMMARY             |'
325300     DISPLAY '+---+----+---+----+---+----+---+----+---+'
325400     DISPLAY '| EVENTS READ           : ' ws-events-read-cnt
325500     DISPLAY '| EVENTS PRICED         : ' ws-events-priced-cnt
325600     DISPLAY '| CALCULATIONS WRITTEN  : ' ws-calcs-written-cnt
325700     DISPLAY '| COMBOS SKIPPED        : ' ws-combos-skipped-cnt
325800     DISPLAY '+---+----+---+----+---+----+---+----+---+'.
325900 9000-end-finish-job.
326000     EXIT.
326100
326200 END PROGRAM UpEngRun.
