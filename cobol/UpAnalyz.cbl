000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UpAnalyz.
000300 AUTHOR.      D W PALMER.
000400 INSTALLATION. TRADING SYSTEMS - ODDS PRICING DESK.
000500 DATE-WRITTEN. 11/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL PRICING USE ONLY.
000800*
000900******************************************************************
001000*    U P A N A L Y Z                                             *
001100*    NIGHTLY 1UP ENGINE ACCURACY REPORT.                         *
001200*                                                                *
001300*    READS THE CALCULATION FILE WRITTEN BY UPENGRUN, SORTED      *
001400*    ASCENDING ON ENGINE-NAME THEN BOOKMAKER, AND PRINTS A PER-  *
001500*    ENGINE-PER-BOOKMAKER ACCURACY SUMMARY AGAINST THE           *
001600*    BOOKMAKER'S OWN QUOTED 1UP ODDS.  A "BEST ENGINES" TABLE AND*
001700*    GRAND TOTAL LINE CLOSE OUT THE REPORT.                      *
001800*                                                                *
001900*    MAINTENANCE HISTORY                                         *
002000*    ------------------------------------------------------      *
002100*    1988-11-14  DWP  ORIGINAL - HOME/AWAY PROBABILITY MAE ONLY, *
002200*                     NO ODDS-SCALE COMPARISON.                  *
002300*    1989-05-22  DWP  ADDED THE MARGIN-ADJUSTED ODDS MAE AT A    *
002400*                     TRIAL 6% MARGIN - REQUEST FROM THE DESK TO *
002500*                     SEE ERROR ON THE SCALE PUNTERS ACTUALLY    *
002600*                     SEE.                                       *
002700*    1991-09-03  RHG  ADDED THE "BEST ENGINES" TOP-5 TABLE,      *
002800*                     SORTED ASCENDING ON COMBINED ODDS-MAE -    *
002900*                     REUSES THE BUBBLESORT IDIOM FROM THE OLD   *
003000*                     TABLE-HANDLING TOOLKIT.                    *
003100*    1994-02-11  LMK  BET9JA ROWS NOW COMPARE AGAINST BET9JA'S   *
003200*                     OWN QUOTED 1UP ODDS INSTEAD OF SPORTY'S -  *
003300*                     PAWA STILL SHARES SPORTY AS ITS REFERENCE  *
003400*                     (SAME BOOK GROUP, PAWA QUOTES NO 1UP ROW). *
003500*    1998-09-24  LMK  Y2K REMEDIATION - WS-RUN-DATE AND ALL DATE-*
003600*                     BEARING FIELDS REVIEWED.  NO FOUR-DIGIT-   *
003700*                     YEAR EXPOSURE FOUND - THIS PROGRAM CARRIES *
003800*                     NO CENTURY-SENSITIVE ARITHMETIC.           *
003900*    1999-01-06  LMK  SIGNED OFF Y2K REMEDIATION - REQUEST       *
004000*                     Y2K-0231.                                  *
004100*    2002-06-18  RHG  GUARDED THE IMPLIED-PROBABILITY DIVIDE - A *
004200*                     ZERO-FILLED ACTUAL-ODDS FIELD ON A ROW     *
004300*                     WHERE THE BOOK DID NOT QUOTE 1UP WAS       *
004400*                     BLOWING UP THE RUN ON 2002-06-17.          *
004500*    2005-10-04  DWP  RAISED THE GROUP TABLE FROM 20 TO 30       *
004600*                     ENTRIES - NINE ENGINES TIMES THREE         *
004700*                     BOOKMAKERS NOW LEAVES NO SPARE ROOM AT 20. *
004800*    2011-03-29  RHG  GRAND TOTAL LINE NOW ACCUMULATES OVER EVERY*
004900*                     RECORD READ, NOT OVER THE GROUP TABLE - A  *
005000*                     GROUP DROPPED FOR ZERO VALID SIDES WAS     *
005100*                     SILENTLY LEFT OUT OF THE OLD TOTAL.        *
005200*    2016-11-03  LMK  HOME-MAE AND AWAY-MAE WERE BOTH DIVIDING BY*
005300*                     THE SAME RECORD COUNT (WHICHEVER SIDE      *
005400*                     HAPPENED TO GO VALID LAST) INSTEAD OF EACH *
005500*                     SIDE'S OWN VALID-RECORD COUNT - SPLIT INTO *
005600*                     WS-CW-HOME-REC-CNT/WS-CW-AWAY-REC-CNT (AND *
005700*                     THE GRAND-TOTAL EQUIVALENTS) AT BOTH THE   *
005800*                     GROUP BREAK AND THE FINAL TOTAL LINE.      *
005900*                     ADDED THE LOG-ODDS ERROR (2150-begin-calc- *
006000*                     LN, ACCUMULATED IN 2200) - PREVIOUSLY ONLY *
006100*                     THE RAW PROBABILITY ERROR AND THE MARGIN-  *
006200*                     ADJUSTED ODDS ERROR WERE BEING KEPT.       *
006300*                     RE-CASED EVERY NUMBERED PARAGRAPH NAME TO  *
006400*                     LOWER CASE TO MATCH UPENGRUN - REQUEST     *
006500*                     TS-3417.                                   *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT calculations     ASSIGN TO CALCFILE
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS fs-calculations.
007800
007900     SELECT analysis-report  ASSIGN TO ANLYSRPT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS fs-analysis-report.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  calculations.
008600 COPY CalcRec.
008700
008800 FD  analysis-report
008900     RECORDING MODE IS F.
009000 01  ar-print-line               PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300 77  fs-calculations                PIC 9(02)      VALUE ZEROES.
009400 77  fs-analysis-report             PIC 9(02)      VALUE ZEROES.
009500 77  ws-cte-01                      PIC 9(01)      VALUE 1.
009600 78  cte-margin-pct                                VALUE 6.
009700 78  cte-tbl-max                                   VALUE 30.
009800 78  cte-best-max                                  VALUE 5.
009900
010000*---------------------------------------------------------------*
010100*    JOB RUN DATE - BROKEN OUT FOR THE REPORT HEADING LINE.      *
010200*---------------------------------------------------------------*
010300 01  ws-run-date-area.
010400     05  ws-run-date                PIC 9(06)      VALUE ZEROES.
010500     05  FILLER                     PIC X(01)      VALUE SPACE.
010600 01  ws-run-date-parts REDEFINES ws-run-date-area.
010700     05  ws-run-yy                  PIC 9(02).
010800     05  ws-run-mm                  PIC 9(02).
010900     05  ws-run-dd                  PIC 9(02).
011000
011100*---------------------------------------------------------------*
011200*    CONTROL-BREAK KEY - ENGINE-NAME THEN BOOKMAKER.  KEPT AS    *
011300*    ONE 26-BYTE FIELD SO THE FIRST-RECORD/BREAK TEST CAN        *
011400*    COMPARE THE WHOLE KEY IN ONE SHOT (SEE WS-KEY-FLAT BELOW).  *
011500*---------------------------------------------------------------*
011600 01  ws-curr-break-key.
011700     05  ws-curr-engine-name        PIC X(20)      VALUE SPACES.
011800     05  ws-curr-bookmaker          PIC X(06)      VALUE SPACES.
011900     05  FILLER                     PIC X(01)      VALUE SPACE.
012000 01  ws-prev-break-key.
012100     05  ws-prev-engine-name        PIC X(20)      VALUE SPACES.
012200     05  ws-prev-bookmaker          PIC X(06)      VALUE SPACES.
012300     05  FILLER                     PIC X(01)      VALUE SPACE.
012400 01  ws-key-flat REDEFINES ws-prev-break-key.
012500     05  ws-prev-key-whole          PIC X(26).
012600
012700 01  ws-run-switches.
012800     05  ws-more-recs-sw            PIC X(01)      VALUE 'Y'.
012900         88  sw-more-recs                          VALUE 'Y'.
013000         88  sw-no-more-recs                       VALUE 'N'.
013100     05  ws-first-record-sw         PIC X(01)      VALUE 'Y'.
013200         88  sw-first-record                       VALUE 'Y'.
013300     05  ws-report-empty-sw         PIC X(01)      VALUE 'Y'.
013400         88  sw-report-empty                       VALUE 'Y'.
013500     05  FILLER                     PIC X(01)      VALUE SPACE.
013600
013700*---------------------------------------------------------------*
013800*    JOB-WIDE COUNTERS - ALL COMP PER SHOP STANDARD.             *
013900*---------------------------------------------------------------*
014000 01  ws-job-counters.
014100     05  ws-recs-read-cnt           PIC 9(07) COMP VALUE ZERO.
014200     05  ws-grp-count               PIC 9(04) COMP VALUE ZERO.
014300     05  FILLER                     PIC X(01)      VALUE SPACE.
014400
014500*---------------------------------------------------------------*
014600*    REFERENCE-BOOKMAKER WORK AREA (BATCH FLOW U13 STEP 2/3).    *
014700*---------------------------------------------------------------*
014800 01  ws-ref-work.
014900     05  ws-ref-home-odds           PIC 9(03)V9(02) VALUE ZERO.
015000     05  ws-ref-draw-odds           PIC 9(03)V9(02) VALUE ZERO.
015100     05  ws-ref-away-odds           PIC 9(03)V9(02) VALUE ZERO.
015200     05  ws-ref-implied-home        PIC 9V9(6)      VALUE ZERO.
015300     05  ws-ref-implied-away        PIC 9V9(6)      VALUE ZERO.
015400     05  ws-ref-valid-sw            PIC X(01)       VALUE SPACE.
015500         88  sw-ref-home-valid                      VALUE 'H'.
015600         88  sw-ref-away-valid                      VALUE 'A'.
015700         88  sw-ref-both-valid                      VALUE 'B'.
015800         88  sw-ref-none-valid                      VALUE 'N'.
015900     05  FILLER                     PIC X(01)      VALUE SPACE.
016000
016100*---------------------------------------------------------------*
016200*    PER-RECORD ERROR WORK AREA (R19).                           *
016300*---------------------------------------------------------------*
016400 01  ws-err-work.
016500     05  ws-err-home                PIC 9(01)V9(06) VALUE ZERO.
016600     05  ws-err-away                PIC 9(01)V9(06) VALUE ZERO.
016700     05  ws-err-diff-home           PIC S9(01)V9(06) VALUE ZERO.
016800     05  ws-err-diff-away           PIC S9(01)V9(06) VALUE ZERO.
016900     05  ws-margin-factor           PIC 9V9(04)     VALUE ZERO.
017000     05  ws-margin-fair-home        PIC 9(03)V9(04) VALUE ZERO.
017100     05  ws-margin-fair-away        PIC 9(03)V9(04) VALUE ZERO.
017200     05  ws-odds-err-home           PIC 9(03)V9(04) VALUE ZERO.
017300     05  ws-odds-err-away           PIC 9(03)V9(04) VALUE ZERO.
017400     05  ws-odds-diff-home          PIC S9(03)V9(04) VALUE ZERO.
017500     05  ws-odds-diff-away          PIC S9(03)V9(04) VALUE ZERO.
017600     05  ws-odds-err-combined       PIC 9(03)V9(04) VALUE ZERO.
017700     05  ws-logodds-fair-ln         PIC S9(03)V9(06) VALUE ZERO.
017800     05  ws-logodds-act-ln          PIC S9(03)V9(06) VALUE ZERO.
017900     05  ws-logodds-err-home        PIC 9(03)V9(06) VALUE ZERO.
018000     05  ws-logodds-err-away        PIC 9(03)V9(06) VALUE ZERO.
018100     05  FILLER                     PIC X(01)      VALUE SPACE.
018200
018300*---------------------------------------------------------------*
018400*    HOME-GROWN NATURAL LOG WORK AREA (R19 LOG-ODDS ERROR).      *
018500*    ARCTANH SERIES, SAME ROUTINE THE PRICING RUN CARRIES -      *
018600*    THIS PROGRAM HAS NO CALL INTERFACE TO SHARE IT SO IT IS     *
018700*    KEPT LOCALLY - REQUEST TS-3417.                             *
018800*---------------------------------------------------------------*
018900 01  ws-ln-work.
019000     05  ws-ln-arg                  PIC 9(05)V9(09) VALUE ZERO.
019100     05  ws-ln-u                    PIC S9(01)V9(09) VALUE ZERO.
019200     05  ws-ln-u2                   PIC S9(01)V9(09) VALUE ZERO.
019300     05  ws-ln-term                 PIC S9(01)V9(09) VALUE ZERO.
019400     05  ws-ln-sum                  PIC S9(01)V9(09) VALUE ZERO.
019500     05  ws-ln-k                    PIC S9(04) COMP  VALUE ZERO.
019600     05  ws-ln-result               PIC S9(03)V9(09) VALUE ZERO.
019700     05  FILLER                     PIC X(01)      VALUE SPACE.
019800
019900*---------------------------------------------------------------*
020000*    RUNNING GRAND TOTALS - ACCUMULATED OVER EVERY RECORD READ,  *
020100*    NOT OVER THE GROUP TABLE (SEE 2011-03-29 MAINTENANCE NOTE). *
020200*---------------------------------------------------------------*
020300 01  ws-grand-totals.
020400     05  ws-tot-rec-cnt             PIC 9(07) COMP  VALUE ZERO.
020500     05  ws-tot-home-rec-cnt        PIC 9(07) COMP  VALUE ZERO.
020600     05  ws-tot-away-rec-cnt        PIC 9(07) COMP  VALUE ZERO.
020700     05  ws-tot-home-err-sum        PIC 9(07)V9(06) VALUE ZERO.
020800     05  ws-tot-away-err-sum        PIC 9(07)V9(06) VALUE ZERO.
020900     05  ws-tot-home-mae            PIC 9(01)V9(06) VALUE ZERO.
021000     05  ws-tot-away-mae            PIC 9(01)V9(06) VALUE ZERO.
021100     05  FILLER                     PIC X(01)      VALUE SPACE.
021200
021300*---------------------------------------------------------------*
021400*    CURRENT-GROUP ACCUMULATORS - RESET AT EVERY BREAK.          *
021500*---------------------------------------------------------------*
021600 01  ws-group-work.
021700     05  ws-cw-rec-cnt              PIC 9(06) COMP  VALUE ZERO.
021800     05  ws-cw-home-rec-cnt         PIC 9(06) COMP  VALUE ZERO.
021900     05  ws-cw-away-rec-cnt         PIC 9(06) COMP  VALUE ZERO.
022000     05  ws-cw-home-err-sum         PIC 9(06)V9(06) VALUE ZERO.
022100     05  ws-cw-away-err-sum         PIC 9(06)V9(06) VALUE ZERO.
022200     05  ws-cw-odds-home-err-sum    PIC 9(06)V9(04) VALUE ZERO.
022300     05  ws-cw-odds-away-err-sum    PIC 9(06)V9(04) VALUE ZERO.
022400     05  ws-cw-logodds-home-err-sum PIC 9(06)V9(06) VALUE ZERO.
022500     05  ws-cw-logodds-away-err-sum PIC 9(06)V9(06) VALUE ZERO.
022600     05  FILLER                     PIC X(01)      VALUE SPACE.
022700
022800*---------------------------------------------------------------*
022900*    GROUP RESULT TABLE - ONE ENTRY PER ENGINE X BOOKMAKER SEEN. *
023000*    30 ENTRIES COVERS 9 ENGINES X 3 BOOKMAKERS WITH ROOM TO     *
023100*    SPARE (SEE 2005-10-04 MAINTENANCE NOTE).                    *
023200*---------------------------------------------------------------*
023300 01  ws-group-table.
023400     05  ws-grp-entry OCCURS 30 TIMES INDEXED BY idx-grp.
023500         10  grp-engine-name        PIC X(20).
023600         10  grp-bookmaker          PIC X(06).
023700         10  grp-rec-cnt            PIC 9(06) COMP.
023800         10  grp-home-mae           PIC 9(01)V9(06).
023900         10  grp-away-mae           PIC 9(01)V9(06).
024000         10  grp-odds-mae-home      PIC 9(03)V9(04).
024100         10  grp-odds-mae-away      PIC 9(03)V9(04).
024200         10  grp-odds-mae-combined  PIC 9(03)V9(04).
024300     05  FILLER                     PIC X(01).
024400
024500*---------------------------------------------------------------*
024600*    ONE-ENTRY SWAP BUFFER FOR THE BUBBLESORT ON COMBINED        *
024700*    ODDS-MAE - SWAP GOES THROUGH THIS AUX AREA.                 *
024800*---------------------------------------------------------------*
024900 01  ws-group-swap-entry.
025000     05  sw-engine-name             PIC X(20).
025100     05  sw-bookmaker               PIC X(06).
025200     05  sw-rec-cnt                 PIC 9(06) COMP.
025300     05  sw-home-mae                PIC 9(01)V9(06).
025400     05  sw-away-mae                PIC 9(01)V9(06).
025500     05  sw-odds-mae-home           PIC 9(03)V9(04).
025600     05  sw-odds-mae-away           PIC 9(03)V9(04).
025700     05  sw-odds-mae-combined       PIC 9(03)V9(04).
025800     05  FILLER                     PIC X(01).
025900 01  ws-group-swap-flat REDEFINES ws-group-swap-entry.
026000     05  ws-swap-whole              PIC X(46).
026100
026200 01  ws-sort-work.
026300     05  idx-sort-i                 USAGE IS INDEX.
026400     05  idx-sort-j                 USAGE IS INDEX.
026500     05  ws-sort-limit              PIC 9(04) COMP  VALUE ZERO.
026600     05  ws-rank-cnt                PIC 9(02) COMP  VALUE ZERO.
026700     05  FILLER                     PIC X(01)      VALUE SPACE.
026800
026900*---------------------------------------------------------------*
027000*    2000 SERIES REPORT LINES - HEADING, DETAIL, TOTAL.          *
027100*---------------------------------------------------------------*
027200 01  rpt-heading-line-1.
027300     05  FILLER                     PIC X(38)
027400                          VALUE '1UP ENGINE ANALYSIS SUMMARY'.
027500     05  FILLER                     PIC X(14) VALUE 'RUN DATE : '.
027600     05  hd1-run-date               PIC 9999/99/99.
027700     05  FILLER                     PIC X(66) VALUE SPACES.
027800
027900 01  rpt-heading-line-2.
028000     05  FILLER                     PIC X(20)
028100                              VALUE 'RECORDS READ  : '.
028200     05  hd2-recs-read              PIC ZZZ,ZZ9.
028300     05  FILLER                     PIC X(92) VALUE SPACES.
028400
028500 01  rpt-column-heading.
028600     05  FILLER                     PIC X(20) VALUE 'ENGINE'.
028700     05  FILLER                     PIC X(08) VALUE 'BOOKMKR'.
028800     05  FILLER                     PIC X(10) VALUE 'RECORDS'.
028900     05  FILLER                     PIC X(11) VALUE 'HOME-MAE'.
029000     05  FILLER                     PIC X(11) VALUE 'AWAY-MAE'.
029100     05  FILLER                     PIC X(11) VALUE 'ODDS-HOME'.
029200     05  FILLER                     PIC X(11) VALUE 'ODDS-AWAY'.
029300     05  FILLER                     PIC X(11) VALUE 'ODDS-COMB'.
029400     05  FILLER                     PIC X(39) VALUE SPACES.
029500
029600 01  rpt-detail-line.
029700     05  det-engine-name            PIC X(20).
029800     05  FILLER                     PIC X(02) VALUE SPACES.
029900     05  det-bookmaker              PIC X(06).
030000     05  FILLER                     PIC X(02) VALUE SPACES.
030100     05  det-rec-cnt                PIC ZZZ,ZZ9.
030200     05  FILLER                     PIC X(03) VALUE SPACES.
030300     05  det-home-mae               PIC Z9.999999.
030400     05  FILLER                     PIC X(02) VALUE SPACES.
030500     05  det-away-mae               PIC Z9.999999.
030600     05  FILLER                     PIC X(02) VALUE SPACES.
030700     05  det-odds-mae-home          PIC ZZ9.9999.
030800     05  FILLER                     PIC X(02) VALUE SPACES.
030900     05  det-odds-mae-away          PIC ZZ9.9999.
031000     05  FILLER                     PIC X(02) VALUE SPACES.
031100     05  det-odds-mae-combined      PIC ZZ9.9999.
031200     05  FILLER                     PIC X(23) VALUE SPACES.
031300
031400 01  rpt-best-heading-line.
031500     05  FILLER                     PIC X(45)
031600         VALUE 'BEST ENGINES - TOP 5 - COMBINED ODDS-MAE'.
031700     05  FILLER                     PIC X(80) VALUE SPACES.
031800
031900 01  rpt-best-detail-line.
032000     05  bd-rank                    PIC Z9.
032100     05  FILLER                     PIC X(03) VALUE SPACES.
032200     05  bd-engine-name             PIC X(20).
032300     05  FILLER                     PIC X(02) VALUE SPACES.
032400     05  bd-bookmaker               PIC X(06).
032500     05  FILLER                     PIC X(02) VALUE SPACES.
032600     05  bd-odds-mae-combined       PIC ZZ9.9999.
032700     05  FILLER                     PIC X(94) VALUE SPACES.
032800
032900 01  rpt-grand-total-line.
033000     05  FILLER                     PIC X(16)
033100         VALUE 'GRAND TOTALS  : '.
033200     05  gt-rec-cnt                 PIC ZZZ,ZZ9.
033300     05  FILLER                     PIC X(04) VALUE ' HM-'.
033400     05  gt-home-mae                PIC Z9.999999.
033500     05  FILLER                     PIC X(04) VALUE ' AM-'.
033600     05  gt-away-mae                PIC Z9.999999.
033700     05  FILLER                     PIC X(85) VALUE SPACES.
033800
033900 PROCEDURE DIVISION.
034000 DECLARATIVES.
034100 Calculations-Handler SECTION.
034200     USE AFTER ERROR PROCEDURE ON calculations.
034300
034400 0000-calculations-status-check.
034500     DISPLAY '+---+----+---+----+---+----+'
034600     DISPLAY '| UPANALYZ FILE STATUS ERROR |'
034700     DISPLAY '+---+----+---+----+---+----+'
034800     DISPLAY '| FILE   : CALCULATIONS'
034900     DISPLAY '| STATUS : [' fs-calculations ']'
035000     DISPLAY '+---+----+---+----+---+----+'
035100     STOP RUN.
035200 END DECLARATIVES.
035300
035400 MAIN-PARAGRAPH.
035500     PERFORM 1000-begin-init-rpt
035600        THRU 1000-end-init-rpt
035700
035800     PERFORM 2000-begin-process-calc
035900        THRU 2000-end-process-calc
036000       UNTIL sw-no-more-recs
036100
036200     PERFORM 2300-begin-break-group
036300        THRU 2300-end-break-group
036400
036500     PERFORM 3000-begin-rank-groups
036600        THRU 3000-end-rank-groups
036700
036800     PERFORM 9000-begin-headings
036900        THRU 9000-end-headings
037000
037100     PERFORM 9100-begin-grand-total
037200        THRU 9100-end-grand-total
037300
037400     CLOSE calculations
037500     CLOSE analysis-report
037600
037700     STOP RUN.
037800
037900*---------------------------------------------------------------*
038000*    1000 SERIES - JOB INITIALISATION.                           *
038100*---------------------------------------------------------------*
038200 1000-begin-init-rpt.
038300     ACCEPT ws-run-date FROM DATE
038400
038500     OPEN INPUT  calculations
038600     OPEN OUTPUT analysis-report
038700
038800     MOVE SPACES TO ws-prev-break-key
038900     SET sw-first-record TO TRUE
039000
039100     READ calculations RECORD
039200       AT END
039300          SET sw-no-more-recs TO TRUE
039400     END-READ.
039500 1000-end-init-rpt.
039600     EXIT.
039700
039800*---------------------------------------------------------------*
039900*    2000 SERIES - MAIN READ / CONTROL-BREAK / ACCUMULATE LOOP.  *
040000*    THE HEADINGS ARE PRINTED ONCE, LAST, FROM 9000 - WE DO NOT  *
040100*    KNOW THE RECORDS-READ COUNT UNTIL THE FILE HAS BEEN READ,   *
040200*    SO THE DETAIL LINES ARE HELD IN THE GROUP TABLE AND THE     *
040300*    WHOLE REPORT IS WRITTEN OUT AFTER THE LAST BREAK (9000).    *
040400*---------------------------------------------------------------*
040500 2000-begin-process-calc.
040600     MOVE CR-ENGINE-NAME  TO ws-curr-engine-name
040700     MOVE CR-BOOKMAKER    TO ws-curr-bookmaker
040800
040900     IF NOT sw-first-record
041000        AND ws-curr-break-key NOT = ws-prev-break-key
041100        PERFORM 2300-begin-break-group
041200           THRU 2300-end-break-group
041300     END-IF
041400
041500     SET sw-first-record TO FALSE
041600     MOVE ws-curr-engine-name TO ws-prev-engine-name
041700     MOVE ws-curr-bookmaker   TO ws-prev-bookmaker
041800
041900     ADD ws-cte-01 TO ws-recs-read-cnt
042000     ADD ws-cte-01 TO ws-cw-rec-cnt
042100
042200     PERFORM 2100-begin-choose-ref
042300        THRU 2100-end-choose-ref
042400
042500     PERFORM 2200-begin-accum-err
042600        THRU 2200-end-accum-err
042700
042800     READ calculations RECORD
042900       AT END
043000          SET sw-no-more-recs TO TRUE
043100     END-READ.
043200 2000-end-process-calc.
043300     EXIT.
043400
043500*---------------------------------------------------------------*
043600*    R19 STEP 2 - REFERENCE BOOKMAKER SELECTION.  SPORTY AND     *
043700*    PAWA COMPARE AGAINST SPORTY'S QUOTED 1UP ODDS (PAWA QUOTES  *
043800*    NO 1UP ROW OF ITS OWN); BET9JA COMPARES AGAINST ITS OWN.    *
043900*    IMPLIED PROBABILITY IS VALID ONLY WHEN THE QUOTED ODDS      *
044000*    EXCEED 1.00 (R19 STEP 3).                                   *
044100*---------------------------------------------------------------*
044200 2100-begin-choose-ref.
044300     MOVE SPACE TO ws-ref-valid-sw
044400     IF CR-BOOK-B9JA
044500        MOVE CR-ACT-B9JA-HOME TO ws-ref-home-odds
044600        MOVE CR-ACT-B9JA-DRAW TO ws-ref-draw-odds
044700        MOVE CR-ACT-B9JA-AWAY TO ws-ref-away-odds
044800     ELSE
044900        MOVE CR-ACT-SPORTY-HOME TO ws-ref-home-odds
045000        MOVE CR-ACT-SPORTY-DRAW TO ws-ref-draw-odds
045100        MOVE CR-ACT-SPORTY-AWAY TO ws-ref-away-odds
045200     END-IF
045300
045400     IF ws-ref-home-odds > 1.00
045500        COMPUTE ws-ref-implied-home = 1 / ws-ref-home-odds
045600        SET sw-ref-home-valid TO TRUE
045700     END-IF
045800
045900     IF ws-ref-away-odds > 1.00
046000        COMPUTE ws-ref-implied-away = 1 / ws-ref-away-odds
046100        IF sw-ref-home-valid
046200           SET sw-ref-both-valid TO TRUE
046300        ELSE
046400           SET sw-ref-away-valid TO TRUE
046500        END-IF
046600     END-IF
046700
046800     IF ws-ref-home-odds NOT > 1.00
046900        AND ws-ref-away-odds NOT > 1.00
047000        SET sw-ref-none-valid TO TRUE
047100     END-IF.
047200 2100-end-choose-ref.
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600*    HOME-GROWN NATURAL LOG, ARCTANH SERIES - LN(X) = 2*ARCTANH  *
047700*    ((X-1)/(X+1)).  NO INTRINSIC FUNCTIONS ON THIS SHOP'S       *
047800*    COMPILER.  ARGUMENT MUST BE STRICTLY POSITIVE - CALLERS     *
047900*    GUARD FOR THAT (R19 ONLY EVER CALLS THIS WHEN THE ODDS      *
048000*    VALUE FEEDING IT IS ALREADY KNOWN TO EXCEED 1.00).          *
048100*---------------------------------------------------------------*
048200 2150-begin-calc-ln.
048300     IF ws-ln-arg NOT GREATER THAN ZERO
048400        MOVE 0 TO ws-ln-result
048500     ELSE
048600        COMPUTE ws-ln-u  = (ws-ln-arg - 1) / (ws-ln-arg + 1)
048700        COMPUTE ws-ln-u2 = ws-ln-u * ws-ln-u
048800        MOVE ws-ln-u TO ws-ln-term
048900        MOVE ws-ln-u TO ws-ln-sum
049000        PERFORM 2151-begin-ln-term
049100           THRU 2151-end-ln-term
049200          VARYING ws-ln-k FROM 3 BY 2 UNTIL ws-ln-k > 41
049300        COMPUTE ws-ln-result = 2 * ws-ln-sum
049400     END-IF.
049500 2150-end-calc-ln.
049600     EXIT.
049700
049800 2151-begin-ln-term.
049900     COMPUTE ws-ln-term = ws-ln-term * ws-ln-u2
050000     COMPUTE ws-ln-sum  = ws-ln-sum + (ws-ln-term / ws-ln-k).
050100 2151-end-ln-term.
050200     EXIT.
050300
050400*---------------------------------------------------------------*
050500*    R19 STEP 4/BUSINESS RULES - PER-RECORD ABSOLUTE ERROR,      *
050600*    LOG-ODDS ERROR, AND MARGIN-ADJUSTED ODDS ERROR AT THE       *
050700*    DEFAULT 6% TRIAL MARGIN.  HOME AND AWAY EACH KEEP THEIR OWN *
050800*    VALID-RECORD COUNT SINCE A ROW CAN BE VALID ON ONE SIDE     *
050900*    AND EXCLUDED ON THE OTHER (STEP 3) - REQUEST TS-3417.       *
051000*---------------------------------------------------------------*
051100 2200-begin-accum-err.
051200     ADD ws-cte-01 TO ws-tot-rec-cnt
051300
051400     IF sw-ref-home-valid OR sw-ref-both-valid
051500        COMPUTE ws-err-diff-home =
051600                CR-P-HOME-1UP - ws-ref-implied-home
051700        IF ws-err-diff-home < 0
051800           COMPUTE ws-err-home = 0 - ws-err-diff-home
051900        ELSE
052000           MOVE ws-err-diff-home TO ws-err-home
052100        END-IF
052200        ADD ws-err-home TO ws-cw-home-err-sum
052300        ADD ws-err-home TO ws-tot-home-err-sum
052400        ADD ws-cte-01   TO ws-cw-home-rec-cnt
052500        ADD ws-cte-01   TO ws-tot-home-rec-cnt
052600
052700        COMPUTE ws-margin-factor = 1 - (cte-margin-pct / 100)
052800        COMPUTE ws-margin-fair-home =
052900                CR-FAIR-HOME * ws-margin-factor
053000        COMPUTE ws-odds-diff-home =
053100                ws-margin-fair-home - ws-ref-home-odds
053200        IF ws-odds-diff-home < 0
053300           COMPUTE ws-odds-err-home = 0 - ws-odds-diff-home
053400        ELSE
053500           MOVE ws-odds-diff-home TO ws-odds-err-home
053600        END-IF
053700        ADD ws-odds-err-home TO ws-cw-odds-home-err-sum
053800
053900        IF CR-FAIR-HOME > 1.00 AND ws-ref-home-odds > 1.00
054000           MOVE CR-FAIR-HOME TO ws-ln-arg
054100           PERFORM 2150-begin-calc-ln
054200              THRU 2150-end-calc-ln
054300           MOVE ws-ln-result TO ws-logodds-fair-ln
054400           MOVE ws-ref-home-odds TO ws-ln-arg
054500           PERFORM 2150-begin-calc-ln
054600              THRU 2150-end-calc-ln
054700           MOVE ws-ln-result TO ws-logodds-act-ln
054800           IF ws-logodds-fair-ln < ws-logodds-act-ln
054900              COMPUTE ws-logodds-err-home =
055000                      ws-logodds-act-ln - ws-logodds-fair-ln
055100           ELSE
055200              COMPUTE ws-logodds-err-home =
055300                      ws-logodds-fair-ln - ws-logodds-act-ln
055400           END-IF
055500           ADD ws-logodds-err-home TO ws-cw-logodds-home-err-sum
055600        END-IF
055700     END-IF
055800
055900     IF sw-ref-away-valid OR sw-ref-both-valid
056000        COMPUTE ws-err-diff-away =
056100                CR-P-AWAY-1UP - ws-ref-implied-away
056200        IF ws-err-diff-away < 0
056300           COMPUTE ws-err-away = 0 - ws-err-diff-away
056400        ELSE
056500           MOVE ws-err-diff-away TO ws-err-away
056600        END-IF
056700        ADD ws-err-away TO ws-cw-away-err-sum
056800        ADD ws-err-away TO ws-tot-away-err-sum
056900        ADD ws-cte-01   TO ws-cw-away-rec-cnt
057000        ADD ws-cte-01   TO ws-tot-away-rec-cnt
057100
057200        COMPUTE ws-margin-factor = 1 - (cte-margin-pct / 100)
057300        COMPUTE ws-margin-fair-away =
057400                CR-FAIR-AWAY * ws-margin-factor
057500        COMPUTE ws-odds-diff-away =
057600                ws-margin-fair-away - ws-ref-away-odds
057700        IF ws-odds-diff-away < 0
057800           COMPUTE ws-odds-err-away = 0 - ws-odds-diff-away
057900        ELSE
058000           MOVE ws-odds-diff-away TO ws-odds-err-away
058100        END-IF
058200        ADD ws-odds-err-away TO ws-cw-odds-away-err-sum
058300
058400        IF CR-FAIR-AWAY > 1.00 AND ws-ref-away-odds > 1.00
058500           MOVE CR-FAIR-AWAY TO ws-ln-arg
058600           PERFORM 2150-begin-calc-ln
058700              THRU 2150-end-calc-ln
058800           MOVE ws-ln-result TO ws-logodds-fair-ln
058900           MOVE ws-ref-away-odds TO ws-ln-arg
059000           PERFORM 2150-begin-calc-ln
059100              THRU 2150-end-calc-ln
059200           MOVE ws-ln-result TO ws-logodds-act-ln
059300           IF ws-logodds-fair-ln < ws-logodds-act-ln
059400              COMPUTE ws-logodds-err-away =
059500                      ws-logodds-act-ln - ws-logodds-fair-ln
059600           ELSE
059700              COMPUTE ws-logodds-err-away =
059800                      ws-logodds-fair-ln - ws-logodds-act-ln
059900           END-IF
060000           ADD ws-logodds-err-away TO ws-cw-logodds-away-err-sum
060100        END-IF
060200     END-IF.
060300 2200-end-accum-err.
060400     EXIT.
060500
060600*---------------------------------------------------------------*
060700*    CONTROL-BREAK GROUP CLOSE-OUT - FINISH THE MAE FIGURES FOR  *
060800*    THE GROUP JUST ENDED AND FILE IT INTO WS-GROUP-TABLE.  NO   *
060900*    PRINTING HAPPENS HERE - 9000 WRITES THE WHOLE REPORT AFTER  *
061000*    THE TABLE IS COMPLETE AND RANKED (SEE 3000 SERIES).         *
061100*---------------------------------------------------------------*
061200 2300-begin-break-group.
061300     IF ws-cw-rec-cnt > 0
061400        ADD ws-cte-01 TO ws-grp-count
061500        SET idx-grp   TO ws-grp-count
061600
061700        MOVE ws-prev-engine-name TO grp-engine-name (idx-grp)
061800        MOVE ws-prev-bookmaker   TO grp-bookmaker   (idx-grp)
061900        MOVE ws-cw-rec-cnt       TO grp-rec-cnt      (idx-grp)
062000
062100        IF ws-cw-home-rec-cnt > 0
062200           COMPUTE grp-home-mae (idx-grp) ROUNDED =
062300                   ws-cw-home-err-sum / ws-cw-home-rec-cnt
062400        END-IF
062500        IF ws-cw-away-rec-cnt > 0
062600           COMPUTE grp-away-mae (idx-grp) ROUNDED =
062700                   ws-cw-away-err-sum / ws-cw-away-rec-cnt
062800        END-IF
062900        IF ws-cw-home-rec-cnt > 0
063000           COMPUTE grp-odds-mae-home (idx-grp) ROUNDED =
063100                   ws-cw-odds-home-err-sum / ws-cw-home-rec-cnt
063200        END-IF
063300        IF ws-cw-away-rec-cnt > 0
063400           COMPUTE grp-odds-mae-away (idx-grp) ROUNDED =
063500                   ws-cw-odds-away-err-sum / ws-cw-away-rec-cnt
063600        END-IF
063700        IF ws-cw-home-rec-cnt > 0 OR ws-cw-away-rec-cnt > 0
063800           COMPUTE grp-odds-mae-combined (idx-grp) ROUNDED =
063900                   (grp-odds-mae-home (idx-grp)
064000                  + grp-odds-mae-away (idx-grp)) / 2
064100        END-IF
064200     END-IF
064300
064400     MOVE ZERO   TO ws-cw-rec-cnt        ws-cw-home-rec-cnt
064500                     ws-cw-away-rec-cnt
064600     MOVE ZEROES TO ws-cw-home-err-sum
064700                     ws-cw-away-err-sum
064800                     ws-cw-odds-home-err-sum
064900                     ws-cw-odds-away-err-sum
065000                     ws-cw-logodds-home-err-sum
065100                     ws-cw-logodds-away-err-sum.
065200 2300-end-break-group.
065300     EXIT.
065400
065500*---------------------------------------------------------------*
065600*    3000 SERIES - BEST-ENGINES RANKING.  ASCENDING BUBBLESORT   *
065700*    OF WS-GROUP-TABLE ON GRP-ODDS-MAE-COMBINED, SWAPPING VIA    *
065800*    THE AUX ENTRY ABOVE RATHER THAN FIELD BY FIELD.             *
065900*---------------------------------------------------------------*
066000 3000-begin-rank-groups.
066100     IF ws-grp-count > 1
066200        SUBTRACT ws-cte-01 FROM ws-grp-count
066300                            GIVING ws-sort-limit
066400        PERFORM 3100-begin-bubble-pass
066500           THRU 3100-end-bubble-pass
066600          VARYING idx-sort-i FROM 1 BY 1
066700            UNTIL idx-sort-i > ws-sort-limit
066800        ADD ws-cte-01 TO ws-grp-count
066900     END-IF.
067000 3000-end-rank-groups.
067100     EXIT.
067200
067300 3100-begin-bubble-pass.
067400     PERFORM 3110-begin-bubble-compare
067500        THRU 3110-end-bubble-compare
067600       VARYING idx-sort-j FROM 1 BY 1
067700         UNTIL idx-sort-j > ws-sort-limit.
067800 3100-end-bubble-pass.
067900     EXIT.
068000
068100 3110-begin-bubble-compare.
068200     SET idx-grp TO idx-sort-j
068300     IF grp-odds-mae-combined (idx-sort-j)
068400        > grp-odds-mae-combined (idx-sort-j + 1)
068500        PERFORM 3120-begin-swap-entries
068600           THRU 3120-end-swap-entries
068700     END-IF.
068800 3110-end-bubble-compare.
068900     EXIT.
069000
069100 3120-begin-swap-entries.
069200     MOVE grp-engine-name       (idx-sort-j)   TO sw-engine-name
069300     MOVE grp-bookmaker         (idx-sort-j)   TO sw-bookmaker
069400     MOVE grp-rec-cnt           (idx-sort-j)   TO sw-rec-cnt
069500     MOVE grp-home-mae          (idx-sort-j)   TO sw-home-mae
069600     MOVE grp-away-mae          (idx-sort-j)   TO sw-away-mae
069700     MOVE grp-odds-mae-home     (idx-sort-j)   TO sw-odds-mae-home
069800     MOVE grp-odds-mae-away     (idx-sort-j)   TO sw-odds-mae-away
069900     MOVE grp-odds-mae-combined (idx-sort-j)
070000                                  TO sw-odds-mae-combined
070100
070200     MOVE ws-grp-entry (idx-sort-j + 1)
070300                                  TO ws-grp-entry (idx-sort-j)
070400
070500     MOVE sw-engine-name         TO grp-engine-name
070600                                     (idx-sort-j + 1)
070700     MOVE sw-bookmaker           TO grp-bookmaker
070800                                     (idx-sort-j + 1)
070900     MOVE sw-rec-cnt             TO grp-rec-cnt
071000                                     (idx-sort-j + 1)
071100     MOVE sw-home-mae            TO grp-home-mae
071200                                     (idx-sort-j + 1)
071300     MOVE sw-away-mae            TO grp-away-mae
071400                                     (idx-sort-j + 1)
071500     MOVE sw-odds-mae-home       TO grp-odds-mae-home
071600                                     (idx-sort-j + 1)
071700     MOVE sw-odds-mae-away       TO grp-odds-mae-away
071800                                     (idx-sort-j + 1)
071900     MOVE sw-odds-mae-combined   TO grp-odds-mae-combined
072000                                     (idx-sort-j + 1).
072100 3120-end-swap-entries.
072200     EXIT.
072300
072400*---------------------------------------------------------------*
072500*    9000 SERIES - WRITE THE WHOLE REPORT NOW THAT EVERY GROUP   *
072600*    HAS BEEN CLOSED AND RANKED.                                 *
072700*---------------------------------------------------------------*
072800 9000-begin-headings.
072900     MOVE ws-run-date       TO hd1-run-date
073000     MOVE ws-recs-read-cnt  TO hd2-recs-read
073100
073200     WRITE ar-print-line FROM rpt-heading-line-1
073300        AFTER ADVANCING TOP-OF-FORM
073400     WRITE ar-print-line FROM rpt-heading-line-2
073500        AFTER ADVANCING 1 LINE
073600     WRITE ar-print-line FROM SPACES
073700        AFTER ADVANCING 1 LINE
073800     WRITE ar-print-line FROM rpt-column-heading
073900        AFTER ADVANCING 1 LINE
074000
074100     IF ws-grp-count > 0
074200        PERFORM 9010-begin-detail-line
074300           THRU 9010-end-detail-line
074400          VARYING idx-grp FROM 1 BY 1 UNTIL idx-grp > ws-grp-count
074500     END-IF
074600
074700     WRITE ar-print-line FROM SPACES
074800        AFTER ADVANCING 1 LINE
074900     WRITE ar-print-line FROM rpt-best-heading-line
075000        AFTER ADVANCING 1 LINE
075100
075200     IF ws-grp-count > 0
075300        MOVE ws-grp-count TO ws-rank-cnt
075400        IF ws-rank-cnt > cte-best-max
075500           MOVE cte-best-max TO ws-rank-cnt
075600        END-IF
075700        SET idx-grp TO 1
075800        PERFORM 9020-begin-best-line
075900           THRU 9020-end-best-line
076000          VARYING idx-grp FROM 1 BY 1 UNTIL idx-grp > ws-rank-cnt
076100     END-IF.
076200 9000-end-headings.
076300     EXIT.
076400
076500 9010-begin-detail-line.
076600     MOVE grp-engine-name       (idx-grp) TO det-engine-name
076700     MOVE grp-bookmaker         (idx-grp) TO det-bookmaker
076800     MOVE grp-rec-cnt           (idx-grp) TO det-rec-cnt
076900     MOVE grp-home-mae          (idx-grp) TO det-home-mae
077000     MOVE grp-away-mae          (idx-grp) TO det-away-mae
077100     MOVE grp-odds-mae-home     (idx-grp) TO det-odds-mae-home
077200     MOVE grp-odds-mae-away     (idx-grp) TO det-odds-mae-away
077300     MOVE grp-odds-mae-combined (idx-grp) TO det-odds-mae-combined
077400
077500     WRITE ar-print-line FROM rpt-detail-line
077600        AFTER ADVANCING 1 LINE.
077700 9010-end-detail-line.
077800     EXIT.
077900
078000 9020-begin-best-line.
078100     MOVE idx-grp                       TO bd-rank
078200     MOVE grp-engine-name       (idx-grp) TO bd-engine-name
078300     MOVE grp-bookmaker         (idx-grp) TO bd-bookmaker
078400     MOVE grp-odds-mae-combined (idx-grp) TO bd-odds-mae-combined
078500
078600     WRITE ar-print-line FROM rpt-best-detail-line
078700        AFTER ADVANCING 1 LINE.
078800 9020-end-best-line.
078900     EXIT.
079000
079100*---------------------------------------------------------------*
079200*    9100 SERIES - GRAND TOTAL LINE, ACCUMULATED OVER EVERY      *
079300*    RECORD READ (SEE 2011-03-29 MAINTENANCE NOTE).              *
079400*---------------------------------------------------------------*
079500 9100-begin-grand-total.
079600     IF ws-tot-home-rec-cnt > 0
079700        COMPUTE ws-tot-home-mae ROUNDED =
079800                ws-tot-home-err-sum / ws-tot-home-rec-cnt
079900     END-IF
080000     IF ws-tot-away-rec-cnt > 0
080100        COMPUTE ws-tot-away-mae ROUNDED =
080200                ws-tot-away-err-sum / ws-tot-away-rec-cnt
080300     END-IF
080400
080500     MOVE ws-tot-rec-cnt  TO gt-rec-cnt
080600     MOVE ws-tot-home-mae TO gt-home-mae
080700     MOVE ws-tot-away-mae TO gt-away-mae
080800
080900     WRITE ar-print-line FROM SPACES
081000        AFTER ADVANCING 1 LINE
081100     WRITE ar-print-line FROM rpt-grand-total-line
081200        AFTER ADVANCING 1 LINE.
081300 9100-end-grand-total.
081400     EXIT.
081500
081600 END PROGRAM UpAnalyz.
